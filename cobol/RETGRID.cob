000100      ************************************************************
000200      * PROGRAMME  RETGRID                                       *
000300      * LANGAGE    COBOL                                         *
000400      *                                                          *
000500      * CE SOUS-PROGRAMME EST LE MOTEUR DE LA GRILLE DE RECHERCHE 
000600      * PROGRAMME DE CONVERSION (UNITE G).  IL REJOUE D'ABORD LES 
000700      * SCENARIOS NOMMES DE LA BROCHURE COMMERCIALE (DIVISEURS 5, 
000800      * 15, 20, 25), PUIS BALAYE TOUS LES DIVISEURS DE 5 A 25 POUR
000900      * DETERMINER CELUI QUI MAXIMISE LE PATRIMOINE NET, EN       
001000      * RETCONV POUR CHAQUE POINT.                               *
001100      ************************************************************
001200       IDENTIFICATION DIVISION.                                   
001300       PROGRAM-ID. RETGRID.                                       
001400       AUTHOR. L. CHASSE.                                         
001500       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001600       DATE-WRITTEN. 17 JUN 1991.                                 
001700       DATE-COMPILED.                                             
001800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
001900           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
002000      *                                                           
002100      *-----------------------------------------------------------
002200      * JOURNAL DES MODIFICATIONS                                 
002300      *-----------------------------------------------------------
002400      * 1991-06-17  LCHASSE   CREATION INITIALE -- TABLE DE TAUX  
002500      *                        DUR, RECHERCHE PAR LECTURE         
002600      *                        D'UN FICHIER INDEXE DE PARAMETRES  
002700      *                        (MODELE RENTAB2 DE L'EPOQUE).      
002800      * 2025-12-15  RGOUPIL   TICKET RET-0119 -- LE FICHIER       
002900      *                        PARAMETRES EST SUPPRIME ; LES CINQ 
003000      *                        SCENARIOS NOMMES SONT DESORMAIS UNE
003100      *                        TABLE EN MEMOIRE CONSTRUITE PAR LE 
003200      *                        PARAGRAPHE 1000, RETGRID ETANT     
003300      *                        PASSE TOUT EN MEMOIRE CETTE        
003400      * 2026-01-28  TDUMONT   TICKET RET-0133 -- AJOUT DU BALAYAGE
003500      *                        COMPLET DES DIVISEURS 5 A 25       
003600      *                        DE LA RECHERCHE) ET DE LA          
003700      *                        SCENARIO 5 ANS.                    
003800      *-----------------------------------------------------------
003900      *                                                           
004000       ENVIRONMENT DIVISION.                                      
004100       CONFIGURATION SECTION.                                     
004200       SPECIAL-NAMES.                                             
004300           C01 IS TOP-OF-FORM                                     
004400           UPSI-0 IS RETGRID-SW-TEST.                             
004500      *                                                           
004600       DATA DIVISION.                                             
004700       WORKING-STORAGE SECTION.                                   
004800       01  VERSION         PIC X(18) VALUE 'RETGRID 03 28/01/26'. 
004900      *                                                           
005000      *-----------------------------------------------------------
005100      * HYPOTHESES COMMUNES A TOUS LES SCENARIOS DE LA GRILLE     
005200      *-----------------------------------------------------------
005300       01  W-HYPOTHESES-COMMUNES.                                 
005400           05  W-ANNEE-DEBUT-GRILLE  PIC 9(04) VALUE 2027.        
005500           05  W-ANNEE-FIN-GRILLE    PIC 9(04) VALUE 2058.        
005600           05  W-SS-DEBUT-GRILLE     PIC 9(04) VALUE 2040.        
005700           05  W-SS-MONTANT-GRILLE   PIC S9(11)V99 VALUE 80000.00.
005800           05  W-DIVIDENDE-GRILLE    PIC S9(11)V99 VALUE 50000.00.
005900           05  W-401K-DEBUT-GR  PIC S9(11)V99 VALUE 3600000.00.   
006000           05  FILLER                PIC X(04).                   
006100      *                                                           
006200      *-----------------------------------------------------------
006300      * TABLE DES CINQ SCENARIOS NOMMES DE LA BROCHURE COMMERCIALE
006400      *-----------------------------------------------------------
006500       01  W-TABLE-SCENARIOS.                                     
006600           05  EL-W-SCENARIO OCCURS 5 INDEXED BY W-IX-SCEN.       
006700               10  W-SCEN-LABEL      PIC X(23).                   
006800               10  W-SCEN-DIVISEUR   PIC 9(04).                   
006900           05  FILLER                PIC X(04).                   
007000      *                                                           
007100      *    VUE TABLE DES SEULS DIVISEURS, POUR LA RECHERCHE DU    
007200      *    CORRESPONDANT AU DIVISEUR 5 (COMPARAISON FINALE)       
007300       01  W-DIVISEURS-SEULS REDEFINES W-TABLE-SCENARIOS.         
007400           05  W-DIV-SEUL-EL OCCURS 5 INDEXED BY W-IX-DIV.        
007500               10  FILLER            PIC X(23).                   
007600               10  FILLER            PIC 9(04).                   
007700           05  FILLER                PIC X(04).                   
007800      *                                                           
007900      *-----------------------------------------------------------
008000      * PARAMETRE ET RESULTAT COURANTS, PASSES A RETCONV          
008100      *-----------------------------------------------------------
008200       01  W-PARAM.                                               
008300           COPY XCNVPAR REPLACING 'X' BY W.                       
008400       01  W-RESULT.                                              
008500           COPY XCNVRES REPLACING 'X' BY W-RESULT.                
008600      *                                                           
008700      *-----------------------------------------------------------
008800      * ZONES DE TRAVAIL DU BALAYAGE COMPLET DES DIVISEURS (ETAPE 
008900      *-----------------------------------------------------------
009000       01  W-TRAVAIL-BALAYAGE.                                    
009100           05  W-DIVISEUR-BOU        PIC 9(04).                   
009200           05  W-NET-WEALTH-5-ANS    PIC S9(11)V99.               
009300           05  W-MEILLEUR-NET-WEALTH PIC S9(11)V99.               
009400           05  W-MEILLEUR-DIVISEUR   PIC 9(04).                   
009500           05  W-ECART-VS-5-ANS      PIC S9(11)V99.               
009600           05  FILLER                PIC X(04).                   
009700      *                                                           
009800      *    VUE GROUPEE DU RESULTAT DE LA COMPARAISON FINALE, POUR 
009900      *    LISTING DE MISE AU POINT                               
010000       01  W-COMPARAISON-TAB REDEFINES W-TRAVAIL-BALAYAGE.        
010100           05  FILLER                PIC 9(04).                   
010200           05  W-COMPARAISON-EL OCCURS 3 PIC S9(11)V99.           
010300           05  FILLER                PIC 9(04).                   
010400           05  FILLER                PIC X(04).                   
010500      *                                                           
010600       01  W-CR-RC-CONV.                                          
010700           05  W-CR-CONV             PIC 9(02).                   
010800           05  W-RC-CONV             PIC 9(02).                   
010900           05  FILLER                PIC X(04).                   
011000      *                                                           
011100       01  W-COMPTEURS.                                           
011200           05  W-NB-APPELS           PIC S9(9) COMP VALUE ZERO.   
011300           05  W-NB-SCENARIOS-NOMMES PIC S9(9) COMP VALUE ZERO.   
011400           05  W-NB-POINTS-GRILLE    PIC S9(9) COMP VALUE ZERO.   
011500           05  FILLER                PIC S9(9) COMP VALUE ZERO.   
011600      *                                                           
011700      *    VUE TABLE DES TROIS COMPTEURS, POUR LE LISTING DE MISE 
011800      *    POINT DE FIN D'EXECUTION                               
011900       01  W-COMPTEURS-TAB REDEFINES W-COMPTEURS.                 
012000           05  W-COMPTEURS-TAB-EL OCCURS 3 PIC S9(9) COMP.        
012100           05  FILLER                PIC S9(9) COMP.              
012200      *                                                           
012300       LINKAGE SECTION.                                           
012400      * TABLE DES RESULTATS DES CINQ SCENARIOS NOMMES (EN SORTIE, 
012500      * IMPRESSION PAR L'APPELANT)                                
012600       01  LK-RESULTATS-NOMMES.                                   
012700           05  EL-LK-RES-NOMMES OCCURS 5 INDEXED BY LK-IX-NOM.    
012800               COPY XCNVRES REPLACING 'X' BY LK-NOM.              
012900      * TABLE DES RESULTATS DU BALAYAGE COMPLET (EN SORTIE, POUR  
013000      * IMPRESSION PAR L'APPELANT)                                
013100       01  LK-RESULTATS-GRILLE.                                   
013200           05  EL-LK-RES-GRILLE OCCURS 21 INDEXED BY LK-IX-GR.    
013300               10  LK-GR-DIVISEUR    PIC 9(04).                   
013400               10  LK-GR-NET-WEALTH  PIC S9(11)V99.               
013500               10  FILLER            PIC X(04).                   
013600       01  LK-NB-POINTS-GRILLE       PIC S9(4) COMP.              
013700      * SYNTHESE DU BALAYAGE COMPLET                              
013800       01  LK-MEILLEUR-DIVISEUR      PIC 9(04).                   
013900       01  LK-MEILLEUR-NET-WEALTH    PIC S9(11)V99.               
014000       01  LK-ECART-VS-5-ANS         PIC S9(11)V99.               
014100      * CODES RETOUR                                              
014200       01  LK-CR                     PIC 9(02).                   
014300       01  LK-RC                     PIC 9(02).                   
014400      *                                                           
014500       PROCEDURE DIVISION USING LK-RESULTATS-NOMMES               
014600                LK-RESULTATS-GRILLE LK-NB-POINTS-GRILLE           
014700                LK-MEILLEUR-DIVISEUR LK-MEILLEUR-NET-WEALTH       
014800                LK-ECART-VS-5-ANS LK-CR LK-RC.                    
014900      *===========================================================
015000       0000-RECHERCHER-GRILLE-CONVERSION.                         
015100      *-----------------------------------------------------------
015200           ADD 1 TO W-NB-APPELS                                   
015300           MOVE ZERO TO LK-CR LK-RC                               
015400           PERFORM 1000-CONSTRUIRE-TABLE-SCENARIOS                
015500           PERFORM 2000-REJOUER-SCENARIOS-NOMMES                  
015600              VARYING W-IX-SCEN FROM 1 BY 1                       
015700              UNTIL W-IX-SCEN > 5                                 
015800           PERFORM 3000-BALAYER-TOUS-LES-DIVISEURS                
015900              VARYING W-DIVISEUR-BOU FROM 5 BY 1                  
016000              UNTIL W-DIVISEUR-BOU > 25                           
016100           COMPUTE LK-ECART-VS-5-ANS =                            
016200                   W-MEILLEUR-NET-WEALTH - W-NET-WEALTH-5-ANS     
016300           MOVE W-MEILLEUR-DIVISEUR TO LK-MEILLEUR-DIVISEUR       
016400           MOVE W-MEILLEUR-NET-WEALTH TO LK-MEILLEUR-NET-WEALTH   
016500           GOBACK                                                 
016600           .                                                      
016700      *                                                           
016800      *-----------------------------------------------------------
016900      * 1000-CONSTRUIRE-TABLE-SCENARIOS                           
017000      * LA TABLE DES CINQ SCENARIOS EST CONSTRUITE EN MEMOIRE     
017100      * LE CHANTIER RET-0119 (ELLE VENAIT AUPARAVANT D'UN FICHIER 
017200      * INDEXE DE PARAMETRES -- VOIR JOURNAL).                    
017300      *-----------------------------------------------------------
017400       1000-CONSTRUIRE-TABLE-SCENARIOS.                           
017500           MOVE 'Rocket (1/5)'            TO W-SCEN-LABEL (1)     
017600           MOVE 0005                      TO W-SCEN-DIVISEUR (1)  
017700           MOVE 'Aggressive (1/10)'       TO W-SCEN-LABEL (2)     
017800           MOVE 0010                      TO W-SCEN-DIVISEUR (2)  
017900           MOVE 'Balanced (1/15)'         TO W-SCEN-LABEL (3)     
018000           MOVE 0015                      TO W-SCEN-DIVISEUR (3)  
018100           MOVE 'Moderate (1/20)'         TO W-SCEN-LABEL (4)     
018200           MOVE 0020                      TO W-SCEN-DIVISEUR (4)  
018300           MOVE 'Conservative (1/25)'     TO W-SCEN-LABEL (5)     
018400           MOVE 0025                      TO W-SCEN-DIVISEUR (5)  
018500           .                                                      
018600      *                                                           
018700      *-----------------------------------------------------------
018800      * 2000-REJOUER-SCENARIOS-NOMMES                             
018900      *-----------------------------------------------------------
019000       2000-REJOUER-SCENARIOS-NOMMES.                             
019100           ADD 1 TO W-NB-SCENARIOS-NOMMES                         
019200           MOVE W-SCEN-LABEL (W-IX-SCEN) TO W-LABEL               
019300           MOVE W-SCEN-DIVISEUR (W-IX-SCEN) TO W-DIVISOR          
019400           PERFORM 4000-REMPLIR-PARAMETRE-COMMUN                  
019500           CALL 'RETCONV' USING W-PARAM W-RESULT                  
019600              W-CR-CONV W-RC-CONV                                 
019700           MOVE W-RESULT-LABEL TO LK-NOM-LABEL (W-IX-SCEN)        
019800           MOVE W-RESULT-FINAL-ROTH TO                            
019900                LK-NOM-FINAL-ROTH (W-IX-SCEN)                     
020000           MOVE W-RESULT-FINAL-401K TO                            
020100                LK-NOM-FINAL-401K (W-IX-SCEN)                     
020200           MOVE W-RESULT-TOTAL-TAX-PAID TO                        
020300                LK-NOM-TOTAL-TAX-PAID (W-IX-SCEN)                 
020400           MOVE W-RESULT-NET-WEALTH TO                            
020500                LK-NOM-NET-WEALTH (W-IX-SCEN)                     
020600           IF W-SCEN-DIVISEUR (W-IX-SCEN) = 5                     
020700              MOVE W-RESULT-NET-WEALTH TO W-NET-WEALTH-5-ANS      
020800           END-IF                                                 
020900           .                                                      
021000      *                                                           
021100      *-----------------------------------------------------------
021200      * 3000-BALAYER-TOUS-LES-DIVISEURS                           
021300      *-----------------------------------------------------------
021400       3000-BALAYER-TOUS-LES-DIVISEURS.                           
021500           ADD 1 TO W-NB-POINTS-GRILLE                            
021600           MOVE SPACE TO W-LABEL                                  
021700           MOVE W-DIVISEUR-BOU TO W-DIVISOR                       
021800           PERFORM 4000-REMPLIR-PARAMETRE-COMMUN                  
021900           CALL 'RETCONV' USING W-PARAM W-RESULT                  
022000              W-CR-CONV W-RC-CONV                                 
022100           SET LK-IX-GR TO W-NB-POINTS-GRILLE                     
022200           MOVE W-DIVISEUR-BOU TO LK-GR-DIVISEUR (LK-IX-GR)       
022300           MOVE W-RESULT-NET-WEALTH TO LK-GR-NET-WEALTH (LK-IX-GR)
022400           IF W-NB-POINTS-GRILLE = 1                              
022500              MOVE W-RESULT-NET-WEALTH TO W-MEILLEUR-NET-WEALTH   
022600              MOVE W-DIVISEUR-BOU TO W-MEILLEUR-DIVISEUR          
022700           ELSE                                                   
022800              IF W-RESULT-NET-WEALTH > W-MEILLEUR-NET-WEALTH      
022900                 MOVE W-RESULT-NET-WEALTH TO W-MEILLEUR-NET-WEALTH
023000                 MOVE W-DIVISEUR-BOU TO W-MEILLEUR-DIVISEUR       
023100              END-IF                                              
023200           END-IF                                                 
023300           MOVE W-NB-POINTS-GRILLE TO LK-NB-POINTS-GRILLE         
023400           .                                                      
023500      *                                                           
023600      *-----------------------------------------------------------
023700      * 4000-REMPLIR-PARAMETRE-COMMUN                             
023800      *-----------------------------------------------------------
023900       4000-REMPLIR-PARAMETRE-COMMUN.                             
024000           MOVE W-ANNEE-DEBUT-GRILLE TO W-START-YR                
024100           MOVE W-ANNEE-FIN-GRILLE TO W-END-YR                    
024200           MOVE W-SS-DEBUT-GRILLE TO W-SS-START-YR                
024300           MOVE W-SS-MONTANT-GRILLE TO W-SS-AMOUNT                
024400           MOVE W-DIVIDENDE-GRILLE TO W-ORD-DIVIDEND              
024500           MOVE W-401K-DEBUT-GR TO W-TOTAL-401K                   
024600           .                                                      
024700                                                                  
