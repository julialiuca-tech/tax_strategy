000100      ************************************************************
000200      * PROGRAMME  RETDRAW0                                      *
000300      * LANGAGE    COBOL                                         *
000400      *                                                          *
000500      * PROGRAMME PRINCIPAL DU LOT DE DECAISSEMENT DE RETRAITE.  *
000600      * IL LIT LE SCENARIO CLIENT, PILOTE LA RECHERCHE EXHAUSTIVE 
000700      * DE STRATEGIE (UNITE X), REJOUE LES EVALUATIONS PONCTUELLES
000800      * DU FICHIER STRATEGY-PARAM QUAND IL EST FOURNI, PILOTE LA  
000900      * GRILLE DE RECHERCHE DU PROGRAMME DE CONVERSION (UNITE G)  
001000      * ET LES SCENARIOS PONCTUELS DU FICHIER CONVERSION-PARAM,   
001100      * ET IMPRIME LE RAPPORT DE COMPARAISON UNIQUE.  REMPLACE    
001200      * L'ANCIEN AIGUILLAGE PAR MILLESIME (MODELE RENVIN3B).     *
001300      ************************************************************
001400       IDENTIFICATION DIVISION.                                   
001500       PROGRAM-ID. RETDRAW0.                                      
001600       AUTHOR. R. GOUPIL.                                         
001700       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001800       DATE-WRITTEN. 01 JUL 1991.                                 
001900       DATE-COMPILED.                                             
002000       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
002100           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
002200      *                                                           
002300      *-----------------------------------------------------------
002400      * JOURNAL DES MODIFICATIONS                                 
002500      *-----------------------------------------------------------
002600      * 1991-07-01  RGOUPIL   CREATION INITIALE -- REMPLACE       
002700      *                        L'AIGUILLAGE PAR MILLESIME DE      
002800      *                        BAREME (MODELE RENVIN3B) PAR UN    
002900      *                        PILOTE UNIQUE DE LOT, L'ANCIEN     
003000      *                        PROGICIEL DE RENTES N'ETANT PLUS   
003100      *                        MILLESIME DEPUIS LE PASSAGE AU     
003200      *                        MODULE DE RETRAITE.                
003300      * 1994-03-11  TDUMONT   TICKET RET-0019 -- AJOUT DE LA      
003400      *                        LECTURE DU FICHIER STRATEGY-PARAM  
003500      *                        POUR LES EVALUATIONS PONCTUELLES   
003600      *                        (UNITE V) DEMANDEES HORS GRILLE.   
003700      * 1998-11-30  TDUMONT   CHANTIER AN 2000 -- ZONES ANNEE DU  
003800      *                        PILOTE ET DES ENREGISTREMENTS DE   
003900      *                        TRAVAIL CONTROLEES, PROGRAMME      
004000      *                        DECLARE CONFORME.                  
004100      * 2011-06-02  LCHASSE   TICKET RET-0084 -- LE FICHIER       
004200      *                        CONVERSION-PARAM PEUT DESORMAIS    
004300      *                        PORTER DES SCENARIOS PONCTUELS     
004400      *                        SUPPLEMENTAIRES EN PLUS DES CINQ   
004500      *                        SCENARIOS DE LA BROCHURE ET DE LA  
004600      *                        GRILLE COMPLETE (TOUJOURS CALCULES 
004700      *                        PAR RETGRID, VOIR SON JOURNAL).    
004800      * 2026-03-20  PNGUYEN   TICKET RET-0150 -- BASCULEMENT DU   
004900      *                        RAPPORT SUR UN SEUL FICHIER REPORT 
005000      *                        PARTAGE (EXHAUSTIF PUIS CONVERSION)
005100      *                        AU LIEU DE DEUX LISTINGS SEPARES.  
005200      * 2026-08-11  PNGUYEN   TICKET RET-0169 -- 3000 ET 5000     
005300      *                        PASSEES EN PERFORM...THRU...EXIT   
005400      *                        AVEC SORTIE PAR GO TO SUR ANOMALIE 
005500      *                        REMONTEE PAR RETXSRC/RETGRID (CR   
005600      *                        NON NUL), AU LIEU DE POURSUIVRE LA 
005700      *                        MISE EN PAGE SUR DES TABLES NON    
005800      *                        RENSEIGNEES.                       
005900      *-----------------------------------------------------------
006000      *                                                           
006100       ENVIRONMENT DIVISION.                                      
006200       CONFIGURATION SECTION.                                     
006300       SPECIAL-NAMES.                                             
006400           C01 IS TOP-OF-FORM                                     
006500           UPSI-0 IS RETDRAW0-SW-TEST.                            
006600       INPUT-OUTPUT SECTION.                                      
006700       FILE-CONTROL.                                              
006800           SELECT SCENARIO-FILE ASSIGN TO SCENARIO                
006900               ORGANIZATION IS LINE SEQUENTIAL                    
007000               FILE STATUS IS W-FS-SCENARIO.                      
007100           SELECT STRATEGY-PARAM-FILE ASSIGN TO STRATPAR          
007200               ORGANIZATION IS LINE SEQUENTIAL                    
007300               FILE STATUS IS W-FS-STRATPAR.                      
007400           SELECT CONVERSION-PARAM-FILE ASSIGN TO CONVPAR         
007500               ORGANIZATION IS LINE SEQUENTIAL                    
007600               FILE STATUS IS W-FS-CONVPAR.                       
007700           SELECT STRATEGY-RESULT-FILE ASSIGN TO STRATRES         
007800               ORGANIZATION IS LINE SEQUENTIAL                    
007900               FILE STATUS IS W-FS-STRATRES.                      
008000           SELECT REPORT-FILE ASSIGN TO REPORT                    
008100               ORGANIZATION IS LINE SEQUENTIAL                    
008200               FILE STATUS IS W-FS-REPORT.                        
008300      *                                                           
008400       DATA DIVISION.                                             
008500       FILE SECTION.                                              
008600       FD  SCENARIO-FILE                                          
008700           LABEL RECORDS ARE STANDARD.                            
008800       01  SCENARIO-RECORD.                                       
008900           COPY XASTPOS REPLACING 'X' BY SCN.                     
009000      *                                                           
009100       FD  STRATEGY-PARAM-FILE                                    
009200           LABEL RECORDS ARE STANDARD.                            
009300       01  STRATPAR-RECORD.                                       
009400           COPY XSTRPAR REPLACING 'X' BY SPR.                     
009500      *                                                           
009600       FD  CONVERSION-PARAM-FILE                                  
009700           LABEL RECORDS ARE STANDARD.                            
009800       01  CONVPAR-RECORD.                                        
009900           COPY XCNVPAR REPLACING 'X' BY CVR.                     
010000      *                                                           
010100       FD  STRATEGY-RESULT-FILE                                   
010200           LABEL RECORDS ARE STANDARD.                            
010300       01  STRATRES-RECORD.                                       
010400           COPY XSTRRES REPLACING 'X' BY SRR.                     
010500      *                                                           
010600       FD  REPORT-FILE                                            
010700           LABEL RECORDS ARE STANDARD.                            
010800       01  REPORT-RECORD              PIC X(132).                 
010900      *                                                           
011000       WORKING-STORAGE SECTION.                                   
011100       01  VERSION        PIC X(19) VALUE 'RETDRAW0 02 11/08/26'. 
011200      *                                                           
011300      *-----------------------------------------------------------
011400      * ETATS FICHIERS ET INDICATEURS DE FIN                      
011500      *-----------------------------------------------------------
011600       01  W-ETATS-FICHIERS.                                      
011700           05  W-FS-SCENARIO         PIC X(02).                   
011800           05  W-FS-STRATPAR         PIC X(02).                   
011900           05  W-FS-CONVPAR          PIC X(02).                   
012000           05  W-FS-STRATRES         PIC X(02).                   
012100           05  W-FS-REPORT           PIC X(02).                   
012200           05  FILLER                PIC X(02).                   
012300      *                                                           
012400      *    VUE TABLE DES CINQ ETATS FICHIERS, POUR LA TRACE DE    
012500      *    MISE AU POINT DES OUVERTURES (UN SEUL CONTROLE GROUPE) 
012600       01  W-ETATS-TAB REDEFINES W-ETATS-FICHIERS.                
012700           05  W-ETATS-TAB-EL OCCURS 5 PIC X(02).                 
012800           05  FILLER                PIC X(02).                   
012900      *                                                           
013000       01  W-FINS-DE-FICHIER.                                     
013100           05  W-EOF-STRATPAR        PIC X(01) VALUE 'N'.         
013200               88  W-FIN-STRATPAR        VALUE 'O'.               
013300           05  W-EOF-CONVPAR         PIC X(01) VALUE 'N'.         
013400               88  W-FIN-CONVPAR         VALUE 'O'.               
013500           05  FILLER                PIC X(01).                   
013600      *                                                           
013700      *-----------------------------------------------------------
013800      * POSITION D'ACTIFS DU MENAGE (LUE UNE SEULE FOIS, RESTE    
013900      * INTACTE -- CHAQUE SIMULATION EN RECOIT UNE COPIE)         
014000      *-----------------------------------------------------------
014100       01  W-ASTPOS.                                              
014200           COPY XASTPOS REPLACING 'X' BY W.                       
014300      *                                                           
014400      *-----------------------------------------------------------
014500      * HYPOTHESES DE PILOTAGE DE LA RECHERCHE (UNITE X)          
014600      *-----------------------------------------------------------
014700       01  W-HYPOTHESES-X.                                        
014800           05  W-ANNEE-COURANTE      PIC 9(04) VALUE 2026.        
014900           05  W-HORIZON-YR          PIC 9(04) VALUE 2040.        
015000           05  W-TARGET-END-RSU      PIC 9(04) VALUE 2028.        
015100           05  FILLER                PIC X(04).                   
015200      *                                                           
015300      *    VUE TABLE DES TROIS ANNEES DE PILOTAGE, POUR LA TRACE  
015400      *    MISE AU POINT EN ENTETE DE RAPPORT                     
015500       01  W-HYPOTHESES-X-TAB REDEFINES W-HYPOTHESES-X.           
015600           05  W-HYPOTHESES-X-EL OCCURS 3 PIC 9(04).              
015700           05  FILLER                PIC X(04).                   
015800      *                                                           
015900      *-----------------------------------------------------------
016000      * ZONE D'APPEL DE RETXSRC (UNITE X) ET TABLE DE RESULTATS   
016100      *-----------------------------------------------------------
016200       01  W-RESULTATS-X.                                         
016300           05  EL-W-RES-X OCCURS 500 INDEXED BY W-IX-RES.         
016400               COPY XSTRRES REPLACING 'X' BY W-RX.                
016500       01  W-NB-RESULTATS-X          PIC S9(4) COMP.              
016600       01  W-NB-FILTRES-X            PIC S9(4) COMP.              
016700       01  W-MEILLEUR-IMPACT-X       PIC S9(11)V99.               
016800       01  W-PIRE-IMPACT-X           PIC S9(11)V99.               
016900       01  W-MOYENNE-IMPACT-X        PIC S9(11)V99.               
017000       01  W-MEILLEUR-GLOBAL-X.                                   
017100           COPY XSTRRES REPLACING 'X' BY W-MG.                    
017200      *                                                           
017300      *-----------------------------------------------------------
017400      * ZONE D'APPEL DE RETEVAL (UNITE V, EVALUATION PONCTUELLE)  
017500      *-----------------------------------------------------------
017600       01  W-STRPAR-PONCTUEL.                                     
017700           COPY XSTRPAR REPLACING 'X' BY W-SP.                    
017800       01  W-RESULT-PONCTUEL.                                     
017900           COPY XSTRRES REPLACING 'X' BY W-RP.                    
018000      *                                                           
018100      *-----------------------------------------------------------
018200      * ZONE D'APPEL DE RETGRID (UNITE G -- GRILLE ET SCENARIOS)  
018300      *-----------------------------------------------------------
018400       01  W-RESULTATS-NOMMES.                                    
018500           05  EL-W-RES-NOM OCCURS 5 INDEXED BY W-IX-NOM.         
018600               COPY XCNVRES REPLACING 'X' BY W-NOM.               
018700       01  W-RESULTATS-GRILLE.                                    
018800           05  EL-W-RES-GRILLE OCCURS 21 INDEXED BY W-IX-GR.      
018900               10  W-GR-DIVISEUR     PIC 9(04).                   
019000               10  W-GR-NET-WEALTH   PIC S9(11)V99.               
019100               10  FILLER            PIC X(04).                   
019200       01  W-NB-POINTS-GRILLE        PIC S9(4) COMP.              
019300       01  W-MEILLEUR-DIVISEUR       PIC 9(04).                   
019400       01  W-MEILLEUR-NET-WEALTH-G   PIC S9(11)V99.               
019500       01  W-ECART-VS-5-ANS          PIC S9(11)V99.               
019600      *                                                           
019700      *-----------------------------------------------------------
019800      * ZONE D'APPEL DE RETCONV (UNITE R, SCENARIO PONCTUEL DU    
019900      * FICHIER CONVERSION-PARAM -- EN SUS DES CINQ SCENARIOS ET  
020000      * DE LA GRILLE CI-DESSUS, TOUJOURS PRODUITS PAR RETGRID)    
020100      *-----------------------------------------------------------
020200       01  W-CNVPAR-PONCTUEL.                                     
020300           COPY XCNVPAR REPLACING 'X' BY W-CP.                    
020400       01  W-CNVRES-PONCTUEL.                                     
020500           COPY XCNVRES REPLACING 'X' BY W-CX.                    
020600      *                                                           
020700      *-----------------------------------------------------------
020800      * CODES RETOUR COMMUNS A TOUS LES SOUS-PROGRAMMES APPELES   
020900      *-----------------------------------------------------------
021000       01  W-CODES-RETOUR.                                        
021100           05  W-CR                  PIC 9(02).                   
021200           05  W-RC                  PIC 9(02).                   
021300           05  FILLER                PIC X(02).                   
021400      *                                                           
021500       01  W-COMPTEURS.                                           
021600           05  W-NB-LIGNES-PAGE      PIC S9(4) COMP VALUE ZERO.   
021700           05  W-NB-PAGES            PIC S9(4) COMP VALUE ZERO.   
021800           05  W-NB-SCENARIOS-PONCT  PIC S9(4) COMP VALUE ZERO.   
021900           05  W-NB-EVALS-PONCT      PIC S9(4) COMP VALUE ZERO.   
022000           05  FILLER                PIC S9(4) COMP VALUE ZERO.   
022100      *                                                           
022200      *    VUE TABLE DES COMPTEURS DE PILOTAGE, POUR LA TRACE DE  
022300      *    MISE AU POINT DE FIN DE LOT (UN SEUL CONTROLE GROUPE)  
022400       01  W-COMPTEURS-TAB REDEFINES W-COMPTEURS.                 
022500           05  W-COMPTEURS-TAB-EL OCCURS 5 PIC S9(4) COMP.        
022600      *                                                           
022700      *-----------------------------------------------------------
022800      * LIGNES IMPRIMEES DU RAPPORT DE RECHERCHE EXHAUSTIVE       
022900      *-----------------------------------------------------------
023000       01  X-RPT-HDR1.                                            
023100           05  FILLER                PIC X(20)                    
023200               VALUE 'RECHERCHE EXHAUSTIVE'.                      
023300           05  FILLER                PIC X(20)                    
023400               VALUE ' - ANNEE DE FIN RSU '.                      
023500           05  FILLER                PIC X(07) VALUE 'CIBLE: '.   
023600           05  X-TARGET-YEAR         PIC 9(04).                   
023700           05  FILLER                PIC X(20)                    
023800               VALUE '  -  POINTS EVALUES:'.                      
023900           05  FILLER                PIC X(01) VALUE SPACE.       
024000           05  X-NB-POINTS           PIC ZZZ9.                    
024100           05  FILLER                PIC X(56) VALUE SPACES.      
024200      *                                                           
024300       01  X-RPT-COLHDR1.                                         
024400           05  FILLER                PIC X(20)                    
024500               VALUE 'DEBUT 401K  DUREE RE'.                      
024600           05  FILLER                PIC X(20)                    
024700               VALUE 'TRAIT   IMPACT PATRI'.                      
024800           05  FILLER                PIC X(09) VALUE 'MOINE NET'. 
024900           05  FILLER                PIC X(83) VALUE SPACES.      
025000      *                                                           
025100       01  X-RPT-DETAIL.                                          
025200           05  FILLER                PIC X(02) VALUE SPACES.      
025300           05  X-DET-START-YR        PIC 9(04).                   
025400           05  FILLER                PIC X(10) VALUE SPACES.      
025500           05  X-DET-DUREE           PIC ZZ9.                     
025600           05  FILLER                PIC X(08) VALUE SPACES.      
025700           05  X-DET-IMPACT          PIC Z,ZZZ,ZZZ,ZZ9-.          
025800           05  FILLER                PIC X(91) VALUE SPACES.      
025900      *                                                           
026000       01  X-RPT-SUMLINE.                                         
026100           05  X-SUM-LABEL-1         PIC X(20).                   
026200           05  X-SUM-LABEL-2         PIC X(18).                   
026300           05  X-SUM-MONTANT         PIC Z,ZZZ,ZZZ,ZZ9-.          
026400           05  FILLER                PIC X(80) VALUE SPACES.      
026500      *                                                           
026600       01  X-RPT-BESTHDR.                                         
026700           05  FILLER                PIC X(20)                    
026800               VALUE 'MEILLEUR RESULTAT GL'.                      
026900           05  FILLER                PIC X(20)                    
027000               VALUE 'OBAL - TOUTES FINS R'.                      
027100           05  FILLER                PIC X(02) VALUE 'SU'.        
027200           05  FILLER                PIC X(90) VALUE SPACES.      
027300      *                                                           
027400       01  X-RPT-BESTYEARS.                                       
027500           05  FILLER                PIC X(06) VALUE '401K: '.    
027600           05  X-BY-START-401K       PIC 9(04).                   
027700           05  FILLER                PIC X(09)                    
027800               VALUE ' JUSQU''A '.                                
027900           05  X-BY-END-401K         PIC 9(04).                   
028000           05  FILLER                PIC X(09)                    
028100               VALUE '  RSU:   '.                                 
028200           05  X-BY-START-RSU        PIC 9(04).                   
028300           05  FILLER                PIC X(09)                    
028400               VALUE ' JUSQU''A '.                                
028500           05  X-BY-END-RSU          PIC 9(04).                   
028600           05  FILLER                PIC X(83) VALUE SPACES.      
028700      *                                                           
028800       01  X-RPT-BESTBAL.                                         
028900           05  X-BB-LABEL            PIC X(08).                   
029000           05  X-BB-MONTANT          PIC Z,ZZZ,ZZZ,ZZ9.99-.       
029100           05  FILLER                PIC X(107) VALUE SPACES.     
029200      *                                                           
029300      *-----------------------------------------------------------
029400      * LIGNES IMPRIMEES DU RAPPORT DE CONVERSION                 
029500      *-----------------------------------------------------------
029600       01  G-RPT-HDR1.                                            
029700           05  FILLER                PIC X(20)                    
029800               VALUE 'RAPPORT DE CONVERSIO'.                      
029900           05  FILLER                PIC X(16)                    
030000               VALUE 'N 401K VERS ROTH'.                          
030100           05  FILLER                PIC X(96) VALUE SPACES.      
030200      *                                                           
030300       01  G-RPT-COLHDR1.                                         
030400           05  FILLER                PIC X(21)                    
030500               VALUE 'SCENARIO             '.                     
030600           05  FILLER                PIC X(20)                    
030700               VALUE '    PATRIMOINE NET  '.                      
030800           05  FILLER                PIC X(20)                    
030900               VALUE '     ROTH IRA       '.                      
031000           05  FILLER                PIC X(20)                    
031100               VALUE '   401K     IMPOT P'.                       
031200           05  FILLER                PIC X(03) VALUE 'AYE'.       
031300           05  FILLER                PIC X(48) VALUE SPACES.      
031400      *                                                           
031500       01  G-RPT-SCENLINE.                                        
031600           05  G-SL-LABEL            PIC X(23).                   
031700           05  FILLER                PIC X(01) VALUE SPACE.       
031800           05  G-SL-NET-WEALTH       PIC Z,ZZZ,ZZZ,ZZ9-.          
031900           05  FILLER                PIC X(01) VALUE SPACE.       
032000           05  G-SL-ROTH             PIC Z,ZZZ,ZZZ,ZZ9-.          
032100           05  FILLER                PIC X(01) VALUE SPACE.       
032200           05  G-SL-401K             PIC Z,ZZZ,ZZZ,ZZ9-.          
032300           05  FILLER                PIC X(01) VALUE SPACE.       
032400           05  G-SL-TAX-PAID         PIC ZZ,ZZZ,ZZ9-.             
032500           05  FILLER                PIC X(52) VALUE SPACES.      
032600      *                                                           
032700       01  G-RPT-GRIDHDR.                                         
032800           05  FILLER                PIC X(20)                    
032900               VALUE 'ANNEES DE CONVERSION'.                      
033000           05  FILLER                PIC X(20)                    
033100               VALUE '            PATRIMOI'.                      
033200           05  FILLER                PIC X(06) VALUE 'NE NET'.    
033300           05  FILLER                PIC X(86) VALUE SPACES.      
033400      *                                                           
033500       01  G-RPT-GRIDLINE.                                        
033600           05  FILLER                PIC X(10) VALUE SPACES.      
033700           05  G-GL-DIVISEUR         PIC ZZ9.                     
033800           05  FILLER                PIC X(04) VALUE SPACES.      
033900           05  G-GL-NET-WEALTH       PIC Z,ZZZ,ZZZ,ZZ9-.          
034000           05  FILLER                PIC X(101) VALUE SPACES.     
034100      *                                                           
034200       01  G-RPT-SUMLINE1.                                        
034300           05  FILLER                PIC X(20)                    
034400               VALUE 'PERIODE OPTIMALE (AN'.                      
034500           05  FILLER                PIC X(07) VALUE 'NEES): '.   
034600           05  G-S1-DIVISEUR         PIC ZZ9.                     
034700           05  FILLER                PIC X(04) VALUE '  - '.      
034800           05  G-S1-NET-WEALTH       PIC Z,ZZZ,ZZZ,ZZ9-.          
034900           05  FILLER                PIC X(80) VALUE SPACES.      
035000      *                                                           
035100       01  G-RPT-SUMLINE2.                                        
035200           05  FILLER                PIC X(20)                    
035300               VALUE 'PATRIMOINE NET MAXIM'.                      
035400           05  FILLER                PIC X(07) VALUE 'AL:    '.   
035500           05  G-S2-NET-WEALTH       PIC Z,ZZZ,ZZZ,ZZ9-.          
035600           05  FILLER                PIC X(91) VALUE SPACES.      
035700      *                                                           
035800       01  G-RPT-SUMLINE3.                                        
035900           05  FILLER                PIC X(20)                    
036000               VALUE 'ECART VERSUS STRATEG'.                      
036100           05  FILLER                PIC X(10) VALUE 'IE 5 ANS: '.
036200           05  G-S3-ECART            PIC Z,ZZZ,ZZZ,ZZ9-.          
036300           05  FILLER                PIC X(88) VALUE SPACES.      
036400      *                                                           
036500       PROCEDURE DIVISION.                                        
036600      *===========================================================
036700       0000-PILOTER-LE-LOT.                                       
036800      *-----------------------------------------------------------
036900           PERFORM 1000-OUVRIR-LES-FICHIERS                       
037000           PERFORM 2000-LIRE-LE-SCENARIO                          
037100           PERFORM 3000-RECHERCHER-EXHAUSTIVEMENT THRU 3000-EXIT  
037200           PERFORM 4000-TRAITER-STRATEGY-PARAM                    
037300               UNTIL W-FIN-STRATPAR                               
037400          PERFORM 5000-RECHERCHER-GRILLE-CONVERSION THRU 5000-EXIT
037500           PERFORM 6000-TRAITER-CONVERSION-PARAM                  
037600               UNTIL W-FIN-CONVPAR                                
037700           PERFORM 9000-FERMER-LES-FICHIERS                       
037800           STOP RUN                                               
037900           .                                                      
038000      *                                                           
038100      *-----------------------------------------------------------
038200      * 1000-OUVRIR-LES-FICHIERS                                  
038300      *-----------------------------------------------------------
038400       1000-OUVRIR-LES-FICHIERS.                                  
038500           OPEN INPUT SCENARIO-FILE                               
038600           OPEN INPUT STRATEGY-PARAM-FILE                         
038700           OPEN INPUT CONVERSION-PARAM-FILE                       
038800           OPEN OUTPUT STRATEGY-RESULT-FILE                       
038900           OPEN OUTPUT REPORT-FILE                                
039000           PERFORM 1100-LIRE-UN-STRATEGY-PARAM                    
039100           PERFORM 1200-LIRE-UN-CONVERSION-PARAM                  
039200           .                                                      
039300      *                                                           
039400      *-----------------------------------------------------------
039500      * 1100-LIRE-UN-STRATEGY-PARAM                               
039600      * LE FICHIER EST FACULTATIF (VOIR CAHIER DES CHARGES) ;     
039700      * TOUT STATUT AUTRE QUE 00 AU PREMIER READ EST TRAITE COMME 
039800      * FICHIER VIDE, PAS COMME UNE ANOMALIE.                     
039900      *-----------------------------------------------------------
040000       1100-LIRE-UN-STRATEGY-PARAM.                               
040100           READ STRATEGY-PARAM-FILE INTO W-STRPAR-PONCTUEL        
040200               AT END                                             
040300                   MOVE 'O' TO W-EOF-STRATPAR                     
040400           END-READ                                               
040500           .                                                      
040600      *                                                           
040700      *-----------------------------------------------------------
040800      * 1200-LIRE-UN-CONVERSION-PARAM                             
040900      * LE FICHIER EST LUI AUSSI FACULTATIF -- LES CINQ SCENARIOS 
041000      * DE LA GRILLE RESTENT PRODUITS PAR RETGRID QUEL QUE SOIT   
041100      * SON CONTENU (TICKET RET-0084, VOIR JOURNAL).              
041200      *-----------------------------------------------------------
041300       1200-LIRE-UN-CONVERSION-PARAM.                             
041400           READ CONVERSION-PARAM-FILE INTO W-CNVPAR-PONCTUEL      
041500               AT END                                             
041600                   MOVE 'O' TO W-EOF-CONVPAR                      
041700           END-READ                                               
041800           .                                                      
041900      *                                                           
042000      *-----------------------------------------------------------
042100      * 2000-LIRE-LE-SCENARIO                                     
042200      * UN SEUL ENREGISTREMENT ASSET-POSITION EST ATTENDU SUR LE  
042300      * FICHIER SCENARIO ; C'EST LA POSITION DE DEPART COMMUNE A  
042400      * TOUTES LES EVALUATIONS DU LOT (UNITES V, X ET G).         
042500      *-----------------------------------------------------------
042600       2000-LIRE-LE-SCENARIO.                                     
042700           READ SCENARIO-FILE INTO W-ASTPOS                       
042800               AT END                                             
042900                   MOVE SPACES TO REPORT-RECORD                   
043000                   MOVE 'SCENARIO-VIDE' TO REPORT-RECORD          
043100                   WRITE REPORT-RECORD                            
043200           END-READ                                               
043300           .                                                      
043400      *                                                           
043500      *-----------------------------------------------------------
043600      * 3000-RECHERCHER-EXHAUSTIVEMENT THRU 3000-EXIT             
043700      * LANCE L'UNITE X SUR LA POSITION D'ACTIFS COURANTE, ECRIT  
043800      * LA TABLE COMPLETE SUR STRATEGY-RESULT PUIS IMPRIME LE     
043900      * RAPPORT (SECTIONS 1 ET 2 DU CAHIER DES CHARGES) -- SAUF SI
044000      * RETXSRC REMONTE UNE ANOMALIE (W-CR NON NUL), AUQUEL CAS ON
044100      * SAUTE DIRECTEMENT A LA LIGNE D'ERREUR DU RAPPORT SANS     
044200      * TOUCHER AUX TABLES DE RESULTATS (TICKET RET-0169).        
044300      *-----------------------------------------------------------
044400       3000-RECHERCHER-EXHAUSTIVEMENT.                            
044500           CALL 'RETXSRC' USING W-ASTPOS W-ANNEE-COURANTE         
044600               W-HORIZON-YR W-TARGET-END-RSU W-RESULTATS-X        
044700               W-NB-RESULTATS-X W-NB-FILTRES-X                    
044800               W-MEILLEUR-IMPACT-X W-PIRE-IMPACT-X                
044900               W-MOYENNE-IMPACT-X W-MEILLEUR-GLOBAL-X W-CR W-RC   
045000           IF W-CR > ZERO                                         
045100              MOVE SPACES TO REPORT-RECORD                        
045200              MOVE 'RECHERCHE EXHAUSTIVE EN ANOMALIE - CR/RC'     
045300                 TO REPORT-RECORD                                 
045400              WRITE REPORT-RECORD                                 
045500                 AFTER ADVANCING TOP-OF-FORM                      
045600              GO TO 3000-EXIT                                     
045700           END-IF                                                 
045800           PERFORM 3100-ECRIRE-LES-RESULTATS-X                    
045900               VARYING W-IX-RES FROM 1 BY 1                       
046000               UNTIL W-IX-RES > W-NB-RESULTATS-X                  
046100           PERFORM 3200-IMPRIMER-ENTETE-RAPPORT-X                 
046200           PERFORM 3300-IMPRIMER-LES-RESULTATS-FILTRES-X          
046300               VARYING W-IX-RES FROM 1 BY 1                       
046400               UNTIL W-IX-RES > W-NB-RESULTATS-X                  
046500           PERFORM 3400-IMPRIMER-LA-SYNTHESE-X                    
046600           PERFORM 3500-IMPRIMER-LE-MEILLEUR-GLOBAL-X.            
046700       3000-EXIT.                                                 
046800           EXIT.                                                  
046900      *                                                           
047000      *-----------------------------------------------------------
047100      * 3100-ECRIRE-LES-RESULTATS-X                               
047200      *-----------------------------------------------------------
047300       3100-ECRIRE-LES-RESULTATS-X.                               
047400           MOVE EL-W-RES-X (W-IX-RES) TO STRATRES-RECORD          
047500           WRITE STRATRES-RECORD                                  
047600           .                                                      
047700      *                                                           
047800      *-----------------------------------------------------------
047900      * 3200-IMPRIMER-ENTETE-RAPPORT-X                            
048000      *-----------------------------------------------------------
048100       3200-IMPRIMER-ENTETE-RAPPORT-X.                            
048200           MOVE W-TARGET-END-RSU TO X-TARGET-YEAR                 
048300           MOVE W-NB-RESULTATS-X TO X-NB-POINTS                   
048400           WRITE REPORT-RECORD FROM X-RPT-HDR1                    
048500               AFTER ADVANCING TOP-OF-FORM                        
048600           MOVE SPACES TO REPORT-RECORD                           
048700           WRITE REPORT-RECORD                                    
048800               AFTER ADVANCING 1 LINE                             
048900           WRITE REPORT-RECORD FROM X-RPT-COLHDR1                 
049000               AFTER ADVANCING 1 LINE                             
049100           .                                                      
049200      *                                                           
049300      *-----------------------------------------------------------
049400      * 3300-IMPRIMER-LES-RESULTATS-FILTRES-X                     
049500      * NE RETIENT QUE LES RESULTATS DONT L'ANNEE DE FIN RSU      
049600      * EGALE LA CIBLE (SECTION 1 DU RAPPORT).                    
049700      *-----------------------------------------------------------
049800       3300-IMPRIMER-LES-RESULTATS-FILTRES-X.                     
049900           IF W-RX-END-RSU-YR (W-IX-RES) = W-TARGET-END-RSU       
050000              MOVE W-RX-START-401K-YR (W-IX-RES)                  
050100                  TO X-DET-START-YR                               
050200              COMPUTE X-DET-DUREE =                               
050300                      W-RX-END-401K-YR (W-IX-RES)                 
050400                      - W-RX-START-401K-YR (W-IX-RES) + 1         
050500              MOVE W-RX-NET-WEALTH-IMPACT (W-IX-RES)              
050600                  TO X-DET-IMPACT                                 
050700              WRITE REPORT-RECORD FROM X-RPT-DETAIL               
050800                  AFTER ADVANCING 1 LINE                          
050900           END-IF                                                 
051000           .                                                      
051100      *                                                           
051200      *-----------------------------------------------------------
051300      * 3400-IMPRIMER-LA-SYNTHESE-X                               
051400      *-----------------------------------------------------------
051500       3400-IMPRIMER-LA-SYNTHESE-X.                               
051600           MOVE SPACES TO REPORT-RECORD                           
051700           WRITE REPORT-RECORD                                    
051800               AFTER ADVANCING 1 LINE                             
051900           MOVE 'MEILLEUR IMPACT NET ' TO X-SUM-LABEL-1           
052000           MOVE '(DOLLARS)         ' TO X-SUM-LABEL-2             
052100           MOVE W-MEILLEUR-IMPACT-X TO X-SUM-MONTANT              
052200           WRITE REPORT-RECORD FROM X-RPT-SUMLINE                 
052300               AFTER ADVANCING 1 LINE                             
052400           MOVE 'PIRE IMPACT NET (DO ' TO X-SUM-LABEL-1           
052500           MOVE 'LLARS)            ' TO X-SUM-LABEL-2             
052600           MOVE W-PIRE-IMPACT-X TO X-SUM-MONTANT                  
052700           WRITE REPORT-RECORD FROM X-RPT-SUMLINE                 
052800               AFTER ADVANCING 1 LINE                             
052900           MOVE 'MOYENNE IMPACT NET (' TO X-SUM-LABEL-1           
053000           MOVE 'DOLLARS)          ' TO X-SUM-LABEL-2             
053100           MOVE W-MOYENNE-IMPACT-X TO X-SUM-MONTANT               
053200           WRITE REPORT-RECORD FROM X-RPT-SUMLINE                 
053300               AFTER ADVANCING 1 LINE                             
053400           .                                                      
053500      *                                                           
053600      *-----------------------------------------------------------
053700      * 3500-IMPRIMER-LE-MEILLEUR-GLOBAL-X                        
053800      * MEILLEUR RESULTAT TOUTES ANNEES DE FIN RSU CONFONDUES     
053900      * (SECTION 2 DU RAPPORT) -- QUATRE ANNEES PARAMETRES PUIS   
054000      * LES QUATRE SOLDES FINAUX, A DEUX DECIMALES.               
054100      *-----------------------------------------------------------
054200       3500-IMPRIMER-LE-MEILLEUR-GLOBAL-X.                        
054300           MOVE SPACES TO REPORT-RECORD                           
054400           WRITE REPORT-RECORD                                    
054500               AFTER ADVANCING 1 LINE                             
054600           WRITE REPORT-RECORD FROM X-RPT-BESTHDR                 
054700               AFTER ADVANCING 1 LINE                             
054800           MOVE W-MG-START-401K-YR TO X-BY-START-401K             
054900           MOVE W-MG-END-401K-YR TO X-BY-END-401K                 
055000           MOVE W-MG-START-RSU-YR TO X-BY-START-RSU               
055100           MOVE W-MG-END-RSU-YR TO X-BY-END-RSU                   
055200           WRITE REPORT-RECORD FROM X-RPT-BESTYEARS               
055300               AFTER ADVANCING 1 LINE                             
055400           MOVE '401K    ' TO X-BB-LABEL                          
055500           MOVE W-MG-BAL-401K TO X-BB-MONTANT                     
055600           WRITE REPORT-RECORD FROM X-RPT-BESTBAL                 
055700               AFTER ADVANCING 1 LINE                             
055800           MOVE 'ROTH    ' TO X-BB-LABEL                          
055900           MOVE W-MG-BAL-ROTH TO X-BB-MONTANT                     
056000           WRITE REPORT-RECORD FROM X-RPT-BESTBAL                 
056100               AFTER ADVANCING 1 LINE                             
056200           MOVE 'RSU     ' TO X-BB-LABEL                          
056300           MOVE W-MG-BAL-RSU TO X-BB-MONTANT                      
056400           WRITE REPORT-RECORD FROM X-RPT-BESTBAL                 
056500               AFTER ADVANCING 1 LINE                             
056600           MOVE 'NONRSU  ' TO X-BB-LABEL                          
056700           MOVE W-MG-BAL-NONRSU TO X-BB-MONTANT                   
056800           WRITE REPORT-RECORD FROM X-RPT-BESTBAL                 
056900               AFTER ADVANCING 1 LINE                             
057000           .                                                      
057100      *                                                           
057200      *-----------------------------------------------------------
057300      * 4000-TRAITER-STRATEGY-PARAM                               
057400      * CHAQUE ENREGISTREMENT DU FICHIER FACULTATIF DECLENCHE UNE 
057500      * EVALUATION PONCTUELLE DE L'UNITE V SUR LA MEME POSITION   
057600      * D'ACTIFS DE DEPART (TICKET RET-0019, VOIR JOURNAL).       
057700      *-----------------------------------------------------------
057800       4000-TRAITER-STRATEGY-PARAM.                               
057900           ADD 1 TO W-NB-EVALS-PONCT                              
058000           CALL 'RETEVAL' USING W-ASTPOS W-STRPAR-PONCTUEL        
058100               W-ANNEE-COURANTE W-RESULT-PONCTUEL W-CR W-RC       
058200           MOVE W-RESULT-PONCTUEL TO STRATRES-RECORD              
058300           WRITE STRATRES-RECORD                                  
058400           MOVE 'EVALUATION PONCTUELLE  ' TO X-SUM-LABEL-1        
058500           MOVE ' ' TO X-SUM-LABEL-2                              
058600           MOVE W-RP-NET-WEALTH-IMPACT TO X-SUM-MONTANT           
058700           WRITE REPORT-RECORD FROM X-RPT-SUMLINE                 
058800               AFTER ADVANCING 1 LINE                             
058900           PERFORM 1100-LIRE-UN-STRATEGY-PARAM                    
059000           .                                                      
059100      *                                                           
059200      *-----------------------------------------------------------
059300      * 5000-RECHERCHER-GRILLE-CONVERSION THRU 5000-EXIT          
059400      * LANCE L'UNITE G -- CINQ SCENARIOS DE LA BROCHURE PUIS     
059500      * BALAYAGE COMPLET DES DIVISEURS -- ET IMPRIME LE RAPPORT   
059600      * DE CONVERSION (CAHIER DES CHARGES, SECTION RAPPORTS) --   
059700      * SAUF ANOMALIE REMONTEE PAR RETGRID (TICKET RET-0169).     
059800      *-----------------------------------------------------------
059900       5000-RECHERCHER-GRILLE-CONVERSION.                         
060000           CALL 'RETGRID' USING W-RESULTATS-NOMMES                
060100               W-RESULTATS-GRILLE W-NB-POINTS-GRILLE              
060200               W-MEILLEUR-DIVISEUR W-MEILLEUR-NET-WEALTH-G        
060300               W-ECART-VS-5-ANS W-CR W-RC                         
060400           IF W-CR > ZERO                                         
060500              MOVE SPACES TO REPORT-RECORD                        
060600              MOVE 'GRILLE DE CONVERSION EN ANOMALIE - CR/RC'     
060700                 TO REPORT-RECORD                                 
060800              WRITE REPORT-RECORD                                 
060900                 AFTER ADVANCING TOP-OF-FORM                      
061000              GO TO 5000-EXIT                                     
061100           END-IF                                                 
061200           PERFORM 5100-IMPRIMER-ENTETE-RAPPORT-G                 
061300           PERFORM 5200-IMPRIMER-LES-SCENARIOS-NOMMES             
061400               VARYING W-IX-NOM FROM 1 BY 1                       
061500               UNTIL W-IX-NOM > 5                                 
061600           PERFORM 5300-IMPRIMER-LA-GRILLE-COMPLETE               
061700               VARYING W-IX-GR FROM 1 BY 1                        
061800               UNTIL W-IX-GR > W-NB-POINTS-GRILLE                 
061900           PERFORM 5400-IMPRIMER-LA-SYNTHESE-G.                   
062000       5000-EXIT.                                                 
062100           EXIT.                                                  
062200      *                                                           
062300      *-----------------------------------------------------------
062400      * 5100-IMPRIMER-ENTETE-RAPPORT-G                            
062500      *-----------------------------------------------------------
062600       5100-IMPRIMER-ENTETE-RAPPORT-G.                            
062700           WRITE REPORT-RECORD FROM G-RPT-HDR1                    
062800               AFTER ADVANCING TOP-OF-FORM                        
062900           MOVE SPACES TO REPORT-RECORD                           
063000           WRITE REPORT-RECORD                                    
063100               AFTER ADVANCING 1 LINE                             
063200           WRITE REPORT-RECORD FROM G-RPT-COLHDR1                 
063300               AFTER ADVANCING 1 LINE                             
063400           .                                                      
063500      *                                                           
063600      *-----------------------------------------------------------
063700      * 5200-IMPRIMER-LES-SCENARIOS-NOMMES                        
063800      *-----------------------------------------------------------
063900       5200-IMPRIMER-LES-SCENARIOS-NOMMES.                        
064000           MOVE W-NOM-LABEL (W-IX-NOM) TO G-SL-LABEL              
064100           MOVE W-NOM-NET-WEALTH (W-IX-NOM) TO G-SL-NET-WEALTH    
064200           MOVE W-NOM-FINAL-ROTH (W-IX-NOM) TO G-SL-ROTH          
064300           MOVE W-NOM-FINAL-401K (W-IX-NOM) TO G-SL-401K          
064400           MOVE W-NOM-TOTAL-TAX-PAID (W-IX-NOM)                   
064500               TO G-SL-TAX-PAID                                   
064600           WRITE REPORT-RECORD FROM G-RPT-SCENLINE                
064700               AFTER ADVANCING 1 LINE                             
064800           .                                                      
064900      *                                                           
065000      *-----------------------------------------------------------
065100      * 5300-IMPRIMER-LA-GRILLE-COMPLETE                          
065200      * LE BALAYAGE COMPLET NE CONSERVE QUE LE DIVISEUR ET LE     
065300      * PATRIMOINE NET PAR POINT (CONTRAT DE RETGRID) ; LE DETAIL 
065400      * ROTH/401K/IMPOT N'EST DISPONIBLE QUE POUR LES CINQ        
065500      * SCENARIOS DE LA BROCHURE CI-DESSUS.                       
065600      *-----------------------------------------------------------
065700       5300-IMPRIMER-LA-GRILLE-COMPLETE.                          
065800           MOVE W-GR-DIVISEUR (W-IX-GR) TO G-GL-DIVISEUR          
065900           MOVE W-GR-NET-WEALTH (W-IX-GR) TO G-GL-NET-WEALTH      
066000           WRITE REPORT-RECORD FROM G-RPT-GRIDLINE                
066100               AFTER ADVANCING 1 LINE                             
066200           .                                                      
066300      *                                                           
066400      *-----------------------------------------------------------
066500      * 5400-IMPRIMER-LA-SYNTHESE-G                               
066600      *-----------------------------------------------------------
066700       5400-IMPRIMER-LA-SYNTHESE-G.                               
066800           MOVE SPACES TO REPORT-RECORD                           
066900           WRITE REPORT-RECORD                                    
067000               AFTER ADVANCING 1 LINE                             
067100           MOVE W-MEILLEUR-DIVISEUR TO G-S1-DIVISEUR              
067200           MOVE W-MEILLEUR-NET-WEALTH-G TO G-S1-NET-WEALTH        
067300           WRITE REPORT-RECORD FROM G-RPT-SUMLINE1                
067400               AFTER ADVANCING 1 LINE                             
067500           MOVE W-MEILLEUR-NET-WEALTH-G TO G-S2-NET-WEALTH        
067600           WRITE REPORT-RECORD FROM G-RPT-SUMLINE2                
067700               AFTER ADVANCING 1 LINE                             
067800           MOVE W-ECART-VS-5-ANS TO G-S3-ECART                    
067900           WRITE REPORT-RECORD FROM G-RPT-SUMLINE3                
068000               AFTER ADVANCING 1 LINE                             
068100           .                                                      
068200      *                                                           
068300      *-----------------------------------------------------------
068400      * 6000-TRAITER-CONVERSION-PARAM                             
068500      * SCENARIOS PONCTUELS SUPPLEMENTAIRES DU FICHIER FACULTATIF,
068600      * REJOUES PAR RETCONV ET AJOUTES AU RAPPORT DE CONVERSION   
068700      * SOUS LE MEME GABARIT QUE LES CINQ SCENARIOS NOMMES.       
068800      *-----------------------------------------------------------
068900       6000-TRAITER-CONVERSION-PARAM.                             
069000           ADD 1 TO W-NB-SCENARIOS-PONCT                          
069100           CALL 'RETCONV' USING W-CNVPAR-PONCTUEL                 
069200               W-CNVRES-PONCTUEL W-CR W-RC                        
069300           MOVE W-CX-LABEL TO G-SL-LABEL                          
069400           MOVE W-CX-NET-WEALTH TO G-SL-NET-WEALTH                
069500           MOVE W-CX-FINAL-ROTH TO G-SL-ROTH                      
069600           MOVE W-CX-FINAL-401K TO G-SL-401K                      
069700           MOVE W-CX-TOTAL-TAX-PAID TO G-SL-TAX-PAID              
069800           WRITE REPORT-RECORD FROM G-RPT-SCENLINE                
069900               AFTER ADVANCING 1 LINE                             
070000           PERFORM 1200-LIRE-UN-CONVERSION-PARAM                  
070100           .                                                      
070200      *                                                           
070300      *-----------------------------------------------------------
070400      * 9000-FERMER-LES-FICHIERS                                  
070500      *-----------------------------------------------------------
070600       9000-FERMER-LES-FICHIERS.                                  
070700           CLOSE SCENARIO-FILE                                    
070800           CLOSE STRATEGY-PARAM-FILE                              
070900           CLOSE CONVERSION-PARAM-FILE                            
071000           CLOSE STRATEGY-RESULT-FILE                             
071100           CLOSE REPORT-FILE                                      
071200           .                                                      
