000100      ************************************************************
000200      * COPYBOOK   XSKDTAB                                       *
000300      * CONTENU    UNE LIGNE DE L'ECHEANCIER CONSOLIDE (UNITE C, *
000400      *            PROGRAMME RETCONS) -- FRAGMENT A INSERER SOUS  
000500      *            GROUPE DEJA DECLARE OCCURS PAR LE PROGRAMME   *
000600      *            APPELANT (RETCONS LUI-MEME, PUIS RETSIM1 QUI  *
000700      *            CONSOMME LE TABLEAU EN LECTURE)               *
000800      *                                                          *
000900      * UTILISATION :                                            *
001000      *    01  <QQCH>.                                           *
001100      *        05  EL-<QQCH> OCCURS 40 INDEXED BY <IND>.         *
001200      *        COPY XSKDTAB REPLACING 'X' BY <PREFIXE>.          *
001300      *                                                          *
001400      * HISTORIQUE                                               *
001500      *   2025-11-11  RGOUPIL   TICKET RET-0111  CREATION INITIALE
001600      *   2026-01-30  RGOUPIL   TICKET RET-0136  AJOUT DU TOTAL DE
001700      *                          LIGNE (EVITE DE LE RECALCULER    
001800      *                          FOIS DANS RETSIM1)              *
001900      ************************************************************
002000      *                                                           
002100      *    ANNEE CALENDAIRE DE LA LIGNE                           
002200           10  X-YEAR                    PIC 9(04).               
002300      *    VERSEMENT PROGRAMME DU 401K POUR CETTE ANNEE (0 SI HORS
002400      *    DE LA PLAGE START-401K-YR / END-401K-YR)               
002500           10  X-K401-WD                 PIC S9(11)V99.           
002600      *    VERSEMENT PROGRAMME DE CESSION RSU POUR CETTE ANNEE (0 
002700      *    HORS DE LA PLAGE START-RSU-YR / END-RSU-YR)            
002800           10  X-RSU-WD                  PIC S9(11)V99.           
002900      *    TOTAL DE LA LIGNE (SOMME DES DEUX CI-DESSUS)           
003000           10  X-TOTAL-WD                PIC S9(11)V99.           
003100                                                                  
