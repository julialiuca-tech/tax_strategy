000100      ************************************************************
000200      * PROGRAMME  RETCONV                                       *
000300      * LANGAGE    COBOL                                         *
000400      *                                                          *
000500      * CE SOUS-PROGRAMME SIMULE UN PROGRAMME DE CONVERSION ROTH A
000600      * MONTANT ANNUEL CONSTANT (UNITE R).  CHAQUE ANNEE, UN      
000700      * FIXE EST TRANSFERE DU 401K VERS LE ROTH, DIMINUE DE LA   *
000800      * SECURITE SOCIALE DES QU'ELLE DEMARRE ; L'IMPOT EST        
000900      * RETCALT ET CUMULE.  APPELE PAR RETGRID POUR CHACUN DES   *
001000      * DIVISEURS DE LA GRILLE DE RECHERCHE.                     *
001100      ************************************************************
001200       IDENTIFICATION DIVISION.                                   
001300       PROGRAM-ID. RETCONV.                                       
001400       AUTHOR. R. GOUPIL.                                         
001500       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001600       DATE-WRITTEN. 10 JUN 1991.                                 
001700       DATE-COMPILED.                                             
001800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
001900           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
002000      *                                                           
002100      *-----------------------------------------------------------
002200      * JOURNAL DES MODIFICATIONS                                 
002300      *-----------------------------------------------------------
002400      * 1991-06-10  RGOUPIL   CREATION INITIALE -- CONVERSION     
002500      *                        SANS PRISE EN COMPTE DE LA SECURITE
002600      *                        SOCIALE (AJOUTEE CI-DESSOUS EN     
002700      * 1996-09-14  TDUMONT   TICKET RET-0047 -- DECOMPTE DE LA   
002800      *                        SECURITE SOCIALE SUR LE MONTANT DE 
002900      *                        CONVERSION A PARTIR DE L'ANNEE DE  
003000      *                        DEMARRAGE, JAMAIS NEGATIF.         
003100      * 1998-12-27  TDUMONT   CHANTIER AN 2000 -- ZONES ANNEE     
003200      *                        PROGRAMME DECLARE CONFORME.        
003300      * 2011-05-30  LCHASSE   TICKET RET-0083 -- CROISSANCE DES   
003400      *                        AU TAUX REEL (NET D'INFLATION) ET  
003500      *                        TAUX NOMINAL -- DISTINCTION        
003600      *                        D'AVEC RETSIM1/RETSIM2 QUI         
003700      *                        TAUX NOMINAL (VOIR CAHIER DES      
003800      * 2026-03-08  PNGUYEN   TICKET RET-0146 -- LE MONTANT DE    
003900      *                        CONVERSION RESTE CONSTANT D'UNE    
004000      *                        SUR L'AUTRE (CALCULE UNE SEULE     
004100      *                        LE SOLDE INITIAL) -- IL N'EST      
004200      *                        RECALCULE SUR LE SOLDE RESTANT.    
004300      *-----------------------------------------------------------
004400      *                                                           
004500       ENVIRONMENT DIVISION.                                      
004600       CONFIGURATION SECTION.                                     
004700       SPECIAL-NAMES.                                             
004800           C01 IS TOP-OF-FORM                                     
004900           UPSI-0 IS RETCONV-SW-TEST.                             
005000      *                                                           
005100       DATA DIVISION.                                             
005200       WORKING-STORAGE SECTION.                                   
005300       01  VERSION         PIC X(18) VALUE 'RETCONV 05 08/03/26'. 
005400      *                                                           
005500      *-----------------------------------------------------------
005600      * TAUX DE CROISSANCE REEL (NOMINAL MOINS INFLATION)         
005700      *-----------------------------------------------------------
005800       01  W-CONSTANTES-CROISSANCE.                               
005900           05  W-TAUX-NOMINAL        PIC 9V9(6) VALUE 0.060000.   
006000           05  W-TAUX-INFLATION      PIC 9V9(6) VALUE 0.030000.   
006100           05  W-TAUX-REEL           PIC 9V9(6) VALUE 0.030000.   
006200           05  FILLER                PIC X(04).                   
006300      *                                                           
006400      *    VUE TABLE DES TROIS TAUX, POUR LE LISTING DE MISE AU   
006500       01  W-TAUX-TAB REDEFINES W-CONSTANTES-CROISSANCE.          
006600           05  W-TAUX-TAB-EL OCCURS 3 PIC 9V9(6).                 
006700           05  FILLER                PIC X(04).                   
006800      *                                                           
006900      *-----------------------------------------------------------
007000      * ZONE DE L'IMPOT DEMANDE A RETCALT                         
007100      *-----------------------------------------------------------
007200       01  W-TAXREQ.                                              
007300           COPY XTAXREQ REPLACING 'X' BY W-TAXREQ.                
007400      *                                                           
007500      *-----------------------------------------------------------
007600      * ZONES DE TRAVAIL DE LA BOUCLE ANNUELLE                    
007700      *-----------------------------------------------------------
007800       01  W-TRAVAIL-ANNEE.                                       
007900           05  W-ANNEE-BOU           PIC 9(04).                   
008000           05  W-CONVERSION-ANNUELLE PIC S9(11)V99.               
008100           05  W-SS-ANNEE            PIC S9(11)V99.               
008200           05  W-RETRAIT             PIC S9(11)V99.               
008300           05  W-IMPOT-ANNEE         PIC S9(11)V99.               
008400           05  FILLER                PIC X(04).                   
008500      *                                                           
008600      *    VUE GROUPEE DES TROIS MONTANTS DE LA MECANIQUE DE      
008700      *    (CONVERSION / SS / RETRAIT), POUR LE LISTING DE MISE AU
008800      *    POINT PAR ANNEE                                        
008900       01  W-MECANIQUE-TAB REDEFINES W-TRAVAIL-ANNEE.             
009000           05  FILLER                PIC 9(04).                   
009100           05  W-MECANIQUE-EL OCCURS 3 PIC S9(11)V99.             
009200           05  FILLER                PIC S9(11)V99.               
009300           05  FILLER                PIC X(04).                   
009400      *                                                           
009500       01  W-ETAT-SOLDES.                                         
009600           05  W-BAL-401K            PIC S9(11)V99.               
009700           05  W-BAL-ROTH            PIC S9(11)V99.               
009800           05  W-CUMUL-IMPOT         PIC S9(11)V99.               
009900           05  FILLER                PIC X(04).                   
010000      *                                                           
010100       01  W-COMPTEURS.                                           
010200           05  W-NB-APPELS           PIC S9(9) COMP VALUE ZERO.   
010300           05  W-NB-ANNEES-TRAITEES  PIC S9(9) COMP VALUE ZERO.   
010400           05  FILLER                PIC S9(9) COMP VALUE ZERO.   
010500      *                                                           
010600      *    VUE GROUPEE DES SOLDES FINAUX ET DU CUMUL D'IMPOT,     
010700      *    LISTING DE MISE AU POINT DE FIN DE SIMULATION          
010800       01  W-ETAT-SOLDES-TAB REDEFINES W-ETAT-SOLDES.             
010900           05  W-ETAT-SOLDES-EL OCCURS 3 PIC S9(11)V99.           
011000           05  FILLER                PIC X(04).                   
011100      *                                                           
011200       LINKAGE SECTION.                                           
011300      * PARAMETRES DU PROGRAMME DE CONVERSION (EN ENTREE)         
011400       01  LK-PARAM.                                              
011500           COPY XCNVPAR REPLACING 'X' BY LK.                      
011600      * RESULTAT (EN SORTIE)                                      
011700       01  LK-RESULT.                                             
011800           COPY XCNVRES REPLACING 'X' BY LK-RESULT.               
011900      * CODES RETOUR                                              
012000       01  LK-CR                     PIC 9(02).                   
012100       01  LK-RC                     PIC 9(02).                   
012200      *                                                           
012300       PROCEDURE DIVISION USING LK-PARAM LK-RESULT LK-CR LK-RC.   
012400      *===========================================================
012500       0000-SIMULER-CONVERSION.                                   
012600      *-----------------------------------------------------------
012700           ADD 1 TO W-NB-APPELS                                   
012800           MOVE ZERO TO LK-CR LK-RC                               
012900           PERFORM 1000-INITIALISER                               
013000           PERFORM 2000-TRAITER-UNE-ANNEE                         
013100              VARYING W-ANNEE-BOU                                 
013200              FROM LK-START-YR BY 1                               
013300              UNTIL W-ANNEE-BOU > LK-END-YR                       
013400           PERFORM 3000-CONSTRUIRE-RESULTAT                       
013500           GOBACK                                                 
013600           .                                                      
013700      *                                                           
013800      *-----------------------------------------------------------
013900      * 1000-INITIALISER                                          
014000      * LE MONTANT DE CONVERSION ANNUEL EST CALCULE UNE SEULE     
014100      * LE SOLDE 401K INITIAL (TICKET RET-0146, VOIR JOURNAL).    
014200      *-----------------------------------------------------------
014300       1000-INITIALISER.                                          
014400           MOVE LK-TOTAL-401K TO W-BAL-401K                       
014500           MOVE ZERO TO W-BAL-ROTH                                
014600           MOVE ZERO TO W-CUMUL-IMPOT                             
014700           COMPUTE W-CONVERSION-ANNUELLE ROUNDED =                
014800                   LK-TOTAL-401K / LK-DIVISOR                     
014900           .                                                      
015000      *                                                           
015100      *-----------------------------------------------------------
015200      * 2000-TRAITER-UNE-ANNEE                                    
015300      *-----------------------------------------------------------
015400       2000-TRAITER-UNE-ANNEE.                                    
015500           ADD 1 TO W-NB-ANNEES-TRAITEES                          
015600           PERFORM 2100-DETERMINER-SS-ANNEE                       
015700           PERFORM 2200-DETERMINER-RETRAIT                        
015800           PERFORM 2300-CALCULER-IMPOT-ANNEE                      
015900           PERFORM 2400-TRANSFERER-ET-CROITRE                     
016000           .                                                      
016100      *                                                           
016200      *-----------------------------------------------------------
016300      * 2100-DETERMINER-SS-ANNEE                                  
016400      *-----------------------------------------------------------
016500       2100-DETERMINER-SS-ANNEE.                                  
016600           IF W-ANNEE-BOU NOT < LK-SS-START-YR                    
016700              MOVE LK-SS-AMOUNT TO W-SS-ANNEE                     
016800           ELSE                                                   
016900              MOVE ZERO TO W-SS-ANNEE                             
017000           END-IF                                                 
017100           .                                                      
017200      *                                                           
017300      *-----------------------------------------------------------
017400      * 2200-DETERMINER-RETRAIT                                   
017500      * LA SECURITE SOCIALE NE PEUT JAMAIS RENDRE LE RETRAIT      
017600      * LE RETRAIT EST ENSUITE PLAFONNE AU SOLDE 401K RESTANT.    
017700      *-----------------------------------------------------------
017800       2200-DETERMINER-RETRAIT.                                   
017900           IF W-SS-ANNEE > ZERO                                   
018000              IF W-CONVERSION-ANNUELLE > W-SS-ANNEE               
018100                 COMPUTE W-RETRAIT =                              
018200                         W-CONVERSION-ANNUELLE - W-SS-ANNEE       
018300              ELSE                                                
018400                 MOVE ZERO TO W-RETRAIT                           
018500              END-IF                                              
018600           ELSE                                                   
018700              MOVE W-CONVERSION-ANNUELLE TO W-RETRAIT             
018800           END-IF                                                 
018900           IF W-RETRAIT > W-BAL-401K                              
019000              MOVE W-BAL-401K TO W-RETRAIT                        
019100           END-IF                                                 
019200           .                                                      
019300      *                                                           
019400      *-----------------------------------------------------------
019500      * 2300-CALCULER-IMPOT-ANNEE                                 
019600      *-----------------------------------------------------------
019700       2300-CALCULER-IMPOT-ANNEE.                                 
019800           INITIALIZE W-TAXREQ                                    
019900           MOVE W-RETRAIT TO W-TAXREQ-AMT-401K-DIST               
020000           MOVE W-SS-ANNEE TO W-TAXREQ-AMT-SS                     
020100           IF LK-ORD-DIVIDEND > ZERO                              
020200              MOVE LK-ORD-DIVIDEND TO W-TAXREQ-AMT-ORD-DIV        
020300           END-IF                                                 
020400           SET W-TAXREQ-STATUS-MFJ TO TRUE                        
020500           CALL 'RETCALT' USING W-TAXREQ                          
020600           MOVE W-TAXREQ-TOTAL-TAX TO W-IMPOT-ANNEE               
020700           ADD W-IMPOT-ANNEE TO W-CUMUL-IMPOT                     
020800           .                                                      
020900      *                                                           
021000      *-----------------------------------------------------------
021100      * 2400-TRANSFERER-ET-CROITRE                                
021200      *-----------------------------------------------------------
021300       2400-TRANSFERER-ET-CROITRE.                                
021400           SUBTRACT W-RETRAIT FROM W-BAL-401K                     
021500           ADD W-RETRAIT TO W-BAL-ROTH                            
021600           COMPUTE W-BAL-401K ROUNDED =                           
021700                   W-BAL-401K * (1 + W-TAUX-REEL)                 
021800           COMPUTE W-BAL-ROTH ROUNDED =                           
021900                   W-BAL-ROTH * (1 + W-TAUX-REEL)                 
022000           .                                                      
022100      *                                                           
022200      *-----------------------------------------------------------
022300      * 3000-CONSTRUIRE-RESULTAT                                  
022400      *-----------------------------------------------------------
022500       3000-CONSTRUIRE-RESULTAT.                                  
022600           MOVE LK-LABEL TO LK-RESULT-LABEL                       
022700           MOVE W-BAL-ROTH TO LK-RESULT-FINAL-ROTH                
022800           MOVE W-BAL-401K TO LK-RESULT-FINAL-401K                
022900           MOVE W-CUMUL-IMPOT TO LK-RESULT-TOTAL-TAX-PAID         
023000           COMPUTE LK-RESULT-NET-WEALTH ROUNDED =                 
023100                   (W-BAL-401K * 0.65) + W-BAL-ROTH               
023200                   - W-CUMUL-IMPOT                                
023300           .                                                      
023400                                                                  
