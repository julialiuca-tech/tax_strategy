000100      ************************************************************
000200      * PROGRAMME  RETEVAL                                       *
000300      * LANGAGE    COBOL                                         *
000400      *                                                          *
000500      * CE SOUS-PROGRAMME EST L'EVALUATEUR DE SCENARIO (UNITE V). 
000600      * ENCHAINE LES TROIS CALCULETTES RETCONS (ECHEANCIER        
000700      * RETSIM1 (PHASE PROGRAMMEE) ET RETSIM2 (PHASE              
000800      * POUR UN JEU DE PARAMETRES DE STRATEGIE DONNE, ET PRODUIT  
000900      * ENREGISTREMENT STRATEGY-RESULT.  APPELE PAR RETXSRC POUR *
001000      * CHAQUE POINT DE LA RECHERCHE EXHAUSTIVE.                 *
001100      ************************************************************
001200       IDENTIFICATION DIVISION.                                   
001300       PROGRAM-ID. RETEVAL.                                       
001400       AUTHOR. L. CHASSE.                                         
001500       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001600       DATE-WRITTEN. 20 MAY 1991.                                 
001700       DATE-COMPILED.                                             
001800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
001900           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
002000      *                                                           
002100      *-----------------------------------------------------------
002200      * JOURNAL DES MODIFICATIONS                                 
002300      *-----------------------------------------------------------
002400      * 1991-05-20  LCHASSE   CREATION INITIALE -- ENCHAINEMENT   
002500      *                        TROIS CALCULETTES, HORIZON CABLE   
002600      *                        A 2010 (PRATIQUE DE L'EPOQUE).     
002700      * 1998-12-22  TDUMONT   CHANTIER AN 2000 -- ZONES ANNEE     
002800      *                        PROGRAMME DECLARE CONFORME.        
002900      * 2025-12-04  RGOUPIL   TICKET RET-0115 -- L'ANNEE HORIZON  
003000      *                        DESORMAIS REPRISE DU PARAMETRE DE  
003100      *                        STRATEGIE (X-HORIZON-YR) PLUTOT QUE
003200      *                        CABLEE EN DUR -- PERMET A RETXSRC  
003300      *                        FIXER A 2040 SANS TOUCHER CE       
003400      * 2026-02-18  PNGUYEN   TICKET RET-0141 -- REMONTEE DU      
003500      *                        CHACUN DES TROIS APPELS AU LIEU DE 
003600      *                        TESTER QUE LE DERNIER (UN REJET DE 
003700      *                        RETCONS POUVAIT PASSER INAPERCU SI 
003800      *                        RETSIM1/RETSIM2 NE LE RETESTAIENT  
003900      *-----------------------------------------------------------
004000      *                                                           
004100       ENVIRONMENT DIVISION.                                      
004200       CONFIGURATION SECTION.                                     
004300       SPECIAL-NAMES.                                             
004400           C01 IS TOP-OF-FORM                                     
004500           UPSI-0 IS RETEVAL-SW-TEST.                             
004600      *                                                           
004700       DATA DIVISION.                                             
004800       WORKING-STORAGE SECTION.                                   
004900       01  VERSION         PIC X(18) VALUE 'RETEVAL 04 18/02/26'. 
005000      *                                                           
005100      *-----------------------------------------------------------
005200      * ETAT DE SIMULATION PARTAGE ENTRE RETSIM1 ET RETSIM2       
005300      *-----------------------------------------------------------
005400       01  W-ETAT.                                                
005500           COPY XSIMSTA REPLACING 'X' BY W-ETAT.                  
005600      *                                                           
005700      *-----------------------------------------------------------
005800      * ECHEANCIER CONSOLIDE PRODUIT PAR RETCONS                  
005900      *-----------------------------------------------------------
006000       01  W-ECHEANCIER.                                          
006100           05  EL-W-SKDTAB OCCURS 40 INDEXED BY W-IX-SKD.         
006200               COPY XSKDTAB REPLACING 'X' BY W.                   
006300       01  W-NB-LIGNES               PIC S9(4) COMP.              
006400      *                                                           
006500      *    VUE BRUTE DE L'ECHEANCIER CONSOLIDE, UTILISEE PAR LE   
006600      *    LISTING DE MISE AU POINT POUR UN VIDAGE RAPIDE SANS    
006700      *    DEREFERENCER CHAQUE POSTE STRUCTURE                    
006800       01  W-ECHEANCIER-BRUT REDEFINES W-ECHEANCIER.              
006900           05  W-ECH-BRUT-EL OCCURS 40 PIC X(16).                 
007000      *                                                           
007100      *-----------------------------------------------------------
007200      * TABLE DES MANQUES, PROLONGEE DE RETSIM1 A RETSIM2         
007300      *-----------------------------------------------------------
007400       01  W-MANQUES.                                             
007500           05  EL-W-SHRTBL OCCURS 40 INDEXED BY W-IX-MQ.          
007600               COPY XSHRTBL REPLACING 'X' BY W.                   
007700       01  W-NB-MANQUES              PIC S9(4) COMP.              
007800      *                                                           
007900      *    VUE BRUTE DE LA TABLE DES MANQUES, MEME USAGE QUE      
008000       01  W-MANQUES-BRUT REDEFINES W-MANQUES.                    
008100           05  W-MQ-BRUT-EL OCCURS 40 PIC X(06).                  
008200      *                                                           
008300      *-----------------------------------------------------------
008400      * ZONES DE TRAVAIL DIVERSES                                 
008500      *-----------------------------------------------------------
008600       01  W-TRAVAIL.                                             
008700           05  W-RICHESSE-FRANCHE    PIC S9(11)V99.               
008800           05  W-NET-WEALTH-IMPACT   PIC S9(11)V99.               
008900           05  W-CR-RETCONS          PIC 9(02).                   
009000           05  W-CR-RETSIM1          PIC 9(02).                   
009100           05  W-CR-RETSIM2          PIC 9(02).                   
009200           05  W-RC-COURANT          PIC 9(02).                   
009300           05  FILLER                PIC X(04).                   
009400      *                                                           
009500      *    VUE TABLE DES TROIS CODES CR DES APPELS, POUR UN TEST  
009600      *    GROUPE "UN DES TROIS A-T-IL SIGNALE UNE ANOMALIE ?"    
009700       01  W-CR-TAB REDEFINES W-TRAVAIL.                          
009800           05  FILLER                PIC S9(11)V99.               
009900           05  FILLER                PIC S9(11)V99.               
010000           05  W-CR-TAB-EL OCCURS 3 PIC 9(02).                    
010100           05  FILLER                PIC 9(02).                   
010200           05  FILLER                PIC X(04).                   
010300      *                                                           
010400       01  W-COMPTEURS.                                           
010500           05  W-NB-APPELS           PIC S9(9) COMP VALUE ZERO.   
010600           05  W-NB-REJETS           PIC S9(9) COMP VALUE ZERO.   
010700           05  FILLER                PIC S9(9) COMP VALUE ZERO.   
010800      *                                                           
010900       LINKAGE SECTION.                                           
011000      * POSITION D'ACTIFS INITIALE (EN ENTREE, NON MODIFIEE)      
011100       01  LK-ASTPOS.                                             
011200           COPY XASTPOS REPLACING 'X' BY LK.                      
011300      * PARAMETRES DE STRATEGIE (ANNEES DE DEBUT/FIN 401K ET RSU, 
011400      * HORIZON)                                                  
011500       01  LK-STRPAR.                                             
011600           COPY XSTRPAR REPLACING 'X' BY LK.                      
011700      * ANNEE COURANTE (BASE DE L'INFLATION ET DE LA PROJECTION)  
011800       01  LK-ANNEE-COURANTE         PIC 9(04).                   
011900      * RESULTAT (EN SORTIE)                                      
012000       01  LK-RESULT.                                             
012100           COPY XSTRRES REPLACING 'X' BY LK.                      
012200      * CODES RETOUR                                              
012300       01  LK-CR                     PIC 9(02).                   
012400       01  LK-RC                     PIC 9(02).                   
012500      *                                                           
012600       PROCEDURE DIVISION USING LK-ASTPOS LK-STRPAR               
012700                LK-ANNEE-COURANTE LK-RESULT LK-CR LK-RC.          
012800      *===========================================================
012900       0000-EVALUER-SCENARIO.                                     
013000      *-----------------------------------------------------------
013100           ADD 1 TO W-NB-APPELS                                   
013200           MOVE ZERO TO LK-CR LK-RC                               
013300           MOVE ZERO TO W-CR-RETCONS W-CR-RETSIM1 W-CR-RETSIM2    
013400           PERFORM 1000-INITIALISER-ETAT                          
013500           PERFORM 2000-APPELER-RETCONS                           
013600           IF W-CR-RETCONS NOT > ZERO                             
013700              PERFORM 3000-APPELER-RETSIM1                        
013800           END-IF                                                 
013900           IF W-CR-RETCONS NOT > ZERO AND W-CR-RETSIM1 NOT > ZERO 
014000              PERFORM 4000-APPELER-RETSIM2                        
014100           END-IF                                                 
014200           IF W-CR-RETCONS > ZERO OR W-CR-RETSIM1 > ZERO          
014300                       OR W-CR-RETSIM2 > ZERO                     
014400              MOVE 12 TO LK-CR                                    
014500              MOVE 09 TO LK-RC                                    
014600              ADD 1 TO W-NB-REJETS                                
014700           ELSE                                                   
014800              PERFORM 5000-CONSTRUIRE-RESULTAT                    
014900           END-IF                                                 
015000           GOBACK                                                 
015100           .                                                      
015200      *                                                           
015300      *-----------------------------------------------------------
015400      * 1000-INITIALISER-ETAT                                     
015500      * REPREND LES SOLDES ET BASES DE L'ENREGISTREMENT           
015600      * DANS LA ZONE ETAT PARTAGEE PAR RETSIM1 ET RETSIM2.        
015700      *-----------------------------------------------------------
015800       1000-INITIALISER-ETAT.                                     
015900           INITIALIZE W-ETAT                                      
016000           MOVE LK-BAL-401K TO W-ETAT-BAL-401K                    
016100           MOVE LK-BAL-ROTH TO W-ETAT-BAL-ROTH                    
016200           MOVE LK-BAL-RSU TO W-ETAT-BAL-RSU                      
016300           MOVE LK-BAL-NONRSU TO W-ETAT-BAL-NONRSU                
016400           MOVE LK-BAL-RSU-BASIS TO W-ETAT-BAL-RSU-BASIS          
016500           MOVE LK-BAL-NONRSU-BASIS TO W-ETAT-BAL-NONRSU-BASIS    
016600           MOVE ZERO TO W-NB-MANQUES                              
016700           .                                                      
016800      *                                                           
016900      *-----------------------------------------------------------
017000      * 2000-APPELER-RETCONS                                      
017100      *-----------------------------------------------------------
017200       2000-APPELER-RETCONS.                                      
017300           CALL 'RETCONS' USING LK-ANNEE-COURANTE LK-BAL-401K     
017400                LK-BAL-RSU LK-STRPAR W-CR-RETCONS W-RC-COURANT    
017500                W-ECHEANCIER W-NB-LIGNES                          
017600           .                                                      
017700      *                                                           
017800      *-----------------------------------------------------------
017900      * 3000-APPELER-RETSIM1                                      
018000      *-----------------------------------------------------------
018100       3000-APPELER-RETSIM1.                                      
018200           CALL 'RETSIM1' USING W-ETAT W-ECHEANCIER W-NB-LIGNES   
018300                LK-ANNUAL-INCOME-NEED LK-BASE-ORD-DIVIDEND        
018400                LK-ANNEE-COURANTE W-MANQUES W-NB-MANQUES          
018500                W-CR-RETSIM1 W-RC-COURANT                         
018600           .                                                      
018700      *                                                           
018800      *-----------------------------------------------------------
018900      * 4000-APPELER-RETSIM2                                      
019000      *-----------------------------------------------------------
019100       4000-APPELER-RETSIM2.                                      
019200           CALL 'RETSIM2' USING W-ETAT LK-HORIZON-YR              
019300                LK-BASE-ORD-DIVIDEND W-MANQUES W-NB-MANQUES       
019400                W-RICHESSE-FRANCHE W-NET-WEALTH-IMPACT            
019500                W-CR-RETSIM2 W-RC-COURANT                         
019600           .                                                      
019700      *                                                           
019800      *-----------------------------------------------------------
019900      * 5000-CONSTRUIRE-RESULTAT                                  
020000      *-----------------------------------------------------------
020100       5000-CONSTRUIRE-RESULTAT.                                  
020200           MOVE LK-START-401K-YR TO LK-RESULT-START-401K-YR       
020300           MOVE LK-END-401K-YR TO LK-RESULT-END-401K-YR           
020400           MOVE LK-START-RSU-YR TO LK-RESULT-START-RSU-YR         
020500           MOVE LK-END-RSU-YR TO LK-RESULT-END-RSU-YR             
020600           MOVE W-NET-WEALTH-IMPACT TO LK-RESULT-NET-WEALTH-IMPACT
020700           MOVE W-ETAT-BAL-401K TO LK-RESULT-BAL-401K             
020800           MOVE W-ETAT-BAL-ROTH TO LK-RESULT-BAL-ROTH             
020900           MOVE W-ETAT-BAL-RSU TO LK-RESULT-BAL-RSU               
021000           MOVE W-ETAT-BAL-NONRSU TO LK-RESULT-BAL-NONRSU         
021100           .                                                      
021200                                                                  
