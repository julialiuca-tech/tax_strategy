000100      ************************************************************
000200      * COPYBOOK   XCNVRES                                       *
000300      * CONTENU    RESULTAT D'UN SCENARIO DE CONVERSION (UNITE R) 
000400      *            IMPRIME LIGNE A LIGNE PAR L'UNITE G SUR LE    *
000500      *            RAPPORT DE CONVERSION                         *
000600      *                                                          *
000700      * UTILISATION : COPY XCNVRES REPLACING 'X' BY <PREFIXE>    *
000800      *                                                          *
000900      * HISTORIQUE                                               *
001000      *   2025-11-09  RGOUPIL   TICKET RET-0108  CREATION INITIALE
001100      ************************************************************
001200      *                                                           
001300           05  X-LABEL                   PIC X(23).               
001400           05  X-FINAL-ROTH              PIC S9(11)V99.           
001500           05  X-FINAL-401K              PIC S9(11)V99.           
001600           05  X-TOTAL-TAX-PAID          PIC S9(11)V99.           
001700           05  X-NET-WEALTH              PIC S9(11)V99.           
001800      *                                                           
001900      *--- ZONE DE RESERVE                                        
002000           05  FILLER                    PIC X(10).               
002100                                                                  
