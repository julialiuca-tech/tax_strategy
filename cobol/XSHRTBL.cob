000100      ************************************************************
000200      * COPYBOOK   XSHRTBL                                       *
000300      * CONTENU    UN POSTE DE LA TABLE DES MANQUES DE REVENU    *
000400      *            (SHORTFALL) ENREGISTRES PAR LES UNITES W1 ET W2
000500      *            -- FRAGMENT A INSERER SOUS UN GROUPE DEJA      
000600      *            OCCURS PAR LE PROGRAMME APPELANT              *
000700      *                                                          *
000800      * UTILISATION :                                            *
000900      *    01  <QQCH>.                                           *
001000      *        05  EL-<QQCH> OCCURS 40 INDEXED BY <IND>.         *
001100      *        COPY XSHRTBL REPLACING 'X' BY <PREFIXE>.          *
001200      *                                                          *
001300      * HISTORIQUE                                               *
001400      *   2025-11-13  RGOUPIL   TICKET RET-0113  CREATION INITIALE
001500      ************************************************************
001600      *                                                           
001700      *    ANNEE DU MANQUE                                        
001800           10  X-GAP-YEAR                PIC 9(04).               
001900      *    MONTANT DU MANQUE (ADJUSTED-NEED MOINS NET-INCOME/NET) 
002000           10  X-GAP-AMOUNT              PIC S9(11)V99.           
002100                                                                  
