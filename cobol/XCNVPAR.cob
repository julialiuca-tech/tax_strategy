000100      ************************************************************
000200      * COPYBOOK   XCNVPAR                                       *
000300      * CONTENU    PARAMETRES D'UN SCENARIO DE CONVERSION 401K    
000400      *            ROTH (UNITE R) -- UN ENREGISTREMENT PAR        
000500      *            SUR LE FICHIER CONVERSION-PARAM               *
000600      *                                                          *
000700      * UTILISATION : COPY XCNVPAR REPLACING 'X' BY <PREFIXE>    *
000800      *                                                          *
000900      * HISTORIQUE                                               *
001000      *   2025-11-06  RGOUPIL   TICKET RET-0105  CREATION INITIALE
001100      *   2026-02-20  TDUMONT   TICKET RET-0140  LIBELLE PORTE A *
001200      *                          23 CARACTERES POUR CASER LE      
001300      *                          LE PLUS LONG ("CONSERVATIVE      
001400      ************************************************************
001500      *                                                           
001600      *    LIBELLE DU SCENARIO (ENTETE DU RAPPORT DE CONVERSION)  
001700           05  X-LABEL                   PIC X(23).               
001800      *    PERIODE DE CONVERSION, EN ANNEES (MONTANT ANNUEL =     
001900      *    SOLDE 401K INITIAL / DIVISOR)                          
002000           05  X-DIVISOR                 PIC 9(04).               
002100      *    PREMIERE ANNEE DE LA SIMULATION                        
002200           05  X-START-YR                PIC 9(04).               
002300      *    DERNIERE ANNEE DE LA SIMULATION                        
002400           05  X-END-YR                  PIC 9(04).               
002500      *    PREMIERE ANNEE DE PERCEPTION DE LA SECURITE SOCIALE    
002600           05  X-SS-START-YR             PIC 9(04).               
002700      *    MONTANT ANNUEL DE LA SECURITE SOCIALE                  
002800           05  X-SS-AMOUNT               PIC S9(11)V99.           
002900      *    DIVIDENDE ORDINAIRE ANNUEL RECURRENT                   
003000           05  X-ORD-DIVIDEND            PIC S9(11)V99.           
003100      *    SOLDE 401K INITIAL DU SCENARIO                         
003200           05  X-TOTAL-401K              PIC S9(11)V99.           
003300      *                                                           
003400      *--- ZONE DE RESERVE                                        
003500           05  FILLER                    PIC X(09).               
003600                                                                  
