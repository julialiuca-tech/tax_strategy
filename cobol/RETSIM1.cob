000100      ************************************************************
000200      * PROGRAMME  RETSIM1                                       *
000300      * LANGAGE    COBOL                                         *
000400      *                                                          *
000500      * CE SOUS-PROGRAMME EST LA CALCULETTE DE LA PHASE           
000600      * LA SIMULATION DE RETRAIT (UNITE W1).  IL PARCOURT         
000700      * CONSOLIDE PRODUIT PAR RETCONS ANNEE PAR ANNEE, PLAFONNE   
000800      * RETRAITS AUX SOLDES DISPONIBLES, FAIT CALCULER L'IMPOT PAR
000900      * RETCALT, REPARTIT LE SURPLUS OU ENREGISTRE LE MANQUE, PUIS
001000      * FAIT CROITRE LES QUATRE SOLDES D'ACTIFS.                 *
001100      ************************************************************
001200       IDENTIFICATION DIVISION.                                   
001300       PROGRAM-ID. RETSIM1.                                       
001400       AUTHOR. T. DUMONT.                                         
001500       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001600       DATE-WRITTEN. 06 MAY 1991.                                 
001700       DATE-COMPILED.                                             
001800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
001900           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
002000      *                                                           
002100      *-----------------------------------------------------------
002200      * JOURNAL DES MODIFICATIONS                                 
002300      *-----------------------------------------------------------
002400      * 1991-05-06  TDUMONT   CREATION INITIALE -- PHASE          
002500      *                        SIMPLE, SANS REPARTITION DU        
002600      * 1992-11-19  RGOUPIL   TICKET RET-0025 -- AJOUT DE LA BASE 
002700      *                        COUT RSU ET DU CALCUL DU GAIN      
002800      *                        AU PRORATA DE LA BASE RESTANTE.    
002900      * 1994-06-02  RGOUPIL   TICKET RET-0038 -- LE SURPLUS APRES 
003000      *                        EST DESORMAIS VERSE EN PRIORITE AU 
003100      *                        (A CONCURRENCE DU RETRAIT 401K)    
003200      *                        COMPTE TITRES ORDINAIRE (COURTAGE).
003300      * 1998-12-19  TDUMONT   CHANTIER AN 2000 -- ZONES ANNEE     
003400      *                        PROGRAMME DECLARE CONFORME.        
003500      * 2003-09-08  LCHASSE   TICKET RET-0061 -- CROISSANCE DES   
003600      *                        SOLDES DEPLACEE EN FIN DE BOUCLE   
003700      *                        (ELLE ETAIT PAR ERREUR APPLIQUEE   
003800      *                        LE RETRAIT DE L'ANNEE -- BUG       
003900      * 2026-01-15  PNGUYEN   TICKET RET-0125 -- TAUX DE          
004000      *                        ABAISSE A 4.8% (0.8 DU TAUX        
004100      *                        REFLETER LA VOLATILITE SUPERIEURE  
004200      *                        TITRE EMPLOYEUR PAR RAPPORT AU     
004300      *                        FEUILLE DIVERSIFIE.                
004400      *-----------------------------------------------------------
004500      *                                                           
004600       ENVIRONMENT DIVISION.                                      
004700       CONFIGURATION SECTION.                                     
004800       SPECIAL-NAMES.                                             
004900           C01 IS TOP-OF-FORM                                     
005000           UPSI-0 IS RETSIM1-SW-TEST.                             
005100      *                                                           
005200       DATA DIVISION.                                             
005300       WORKING-STORAGE SECTION.                                   
005400       01  VERSION         PIC X(18) VALUE 'RETSIM1 06 15/01/26'. 
005500      *                                                           
005600      *-----------------------------------------------------------
005700      * CONSTANTES DE SIMULATION (INFLATION ET TAUX DE CROISSANCE 
005800      * QUATRE ACTIFS)                                            
005900      *-----------------------------------------------------------
006000       01  W-CONSTANTES-SIMUL.                                    
006100           05  W-TAUX-INFLATION      PIC 9V9(6) VALUE 0.030000.   
006200           05  W-TAUX-CROIS-401K     PIC 9V9(6) VALUE 0.060000.   
006300           05  W-TAUX-CROIS-ROTH     PIC 9V9(6) VALUE 0.060000.   
006400           05  W-TAUX-CROIS-COURTAGE PIC 9V9(6) VALUE 0.060000.   
006500           05  W-TAUX-CROIS-RSU      PIC 9V9(6) VALUE 0.048000.   
006600           05  FILLER                PIC X(04).                   
006700      *                                                           
006800      *    VUE TABLE DES QUATRE TAUX DE CROISSANCE, UTILISEE PAR  
006900      *    PARAGRAPHE 8000 POUR UN BALAYAGE UNIQUE PLUTOT QUE     
007000      *    COMPUTE SEPARES                                        
007100       01  W-TAUX-CROISSANCE-TAB REDEFINES W-CONSTANTES-SIMUL.    
007200           05  FILLER                PIC 9V9(6).                  
007300           05  W-TAUX-CROIS-EL OCCURS 4 PIC 9V9(6).               
007400           05  FILLER                PIC X(04).                   
007500      *                                                           
007600      *-----------------------------------------------------------
007700      * ZONE DE L'IMPOT DEMANDE A RETCALT                         
007800      *-----------------------------------------------------------
007900       01  W-TAXREQ.                                              
008000           COPY XTAXREQ REPLACING 'X' BY W-TAXREQ.                
008100      *                                                           
008200      *-----------------------------------------------------------
008300      * ZONES DE TRAVAIL DE LA BOUCLE ANNUELLE                    
008400      *-----------------------------------------------------------
008500       01  W-TRAVAIL-ANNEE.                                       
008600           05  W-INDICE-ANNEE        PIC S9(4) COMP.              
008700           05  W-ECART-ANNEES        PIC S9(4) COMP.              
008800           05  W-PUISSANCE-INFL      PIC S9(5)V9(6).              
008900           05  W-BESOIN-AJUSTE       PIC S9(11)V99.               
009000           05  W-RATIO-BASE-RSU      PIC S9(3)V9(6).              
009100           05  W-K401-RETRAIT        PIC S9(11)V99.               
009200           05  W-RSU-RETRAIT         PIC S9(11)V99.               
009300           05  W-RSU-GAIN            PIC S9(11)V99.               
009400           05  W-IMPOT-PAYE          PIC S9(11)V99.               
009500           05  W-REVENU-NET          PIC S9(11)V99.               
009600           05  W-SURPLUS             PIC S9(11)V99.               
009700           05  W-CONVERSION-ROTH     PIC S9(11)V99.               
009800           05  W-RESTE-COURTAGE      PIC S9(11)V99.               
009900           05  W-MANQUE              PIC S9(11)V99.               
010000           05  FILLER                PIC X(04).                   
010100      *                                                           
010200      *    VUE GROUPEE DES TROIS MONTANTS DE REPARTITION DU       
010300      *    (SURPLUS / CONVERSION / RESTE), POUR LE LISTING DE     
010400      *    POINT PAR ANNEE                                        
010500       01  W-REPARTITION-TAB REDEFINES W-TRAVAIL-ANNEE.           
010600           05  FILLER                PIC S9(4) COMP.              
010700           05  FILLER                PIC S9(4) COMP.              
010800           05  FILLER                PIC S9(5)V9(6).              
010900           05  FILLER                PIC S9(11)V99.               
011000           05  FILLER                PIC S9(3)V9(6).              
011100           05  FILLER                PIC S9(11)V99.               
011200           05  FILLER                PIC S9(11)V99.               
011300           05  FILLER                PIC S9(11)V99.               
011400           05  FILLER                PIC S9(11)V99.               
011500           05  FILLER                PIC S9(11)V99.               
011600           05  W-REPARTITION-EL OCCURS 3 PIC S9(11)V99.           
011700           05  FILLER                PIC X(04).                   
011800      *                                                           
011900       01  W-COMPTEURS.                                           
012000           05  W-NB-APPELS           PIC S9(9) COMP VALUE ZERO.   
012100           05  W-NB-ANNEES-TRAITEES  PIC S9(9) COMP VALUE ZERO.   
012200           05  W-NB-MANQUES          PIC S9(9) COMP VALUE ZERO.   
012300           05  FILLER                PIC S9(9) COMP VALUE ZERO.   
012400      *                                                           
012500      *    VUE GROUPEE DES COMPTEURS, POUR LE LISTING DE          
012600      *    DE FIN DE BATCH (TOTAUX PAR SOUS-PROGRAMME APPELE)     
012700       01  W-COMPTEURS-TAB REDEFINES W-COMPTEURS.                 
012800           05  W-COMPTEURS-TAB-EL OCCURS 3 PIC S9(9) COMP.        
012900           05  FILLER                PIC S9(9) COMP.              
013000      *                                                           
013100       LINKAGE SECTION.                                           
013200      * POSITION D'ACTIFS ET CONTEXTE DE TRANSITION (EN/SORTIE)   
013300       01  LK-ETAT.                                               
013400           COPY XSIMSTA REPLACING 'X' BY LK-ETAT.                 
013500      * ECHEANCIER CONSOLIDE (EN ENTREE, PRODUIT PAR RETCONS)     
013600       01  LK-ECHEANCIER.                                         
013700           05  EL-LK-SKDTAB OCCURS 40 INDEXED BY LK-IX-SKD.       
013800               COPY XSKDTAB REPLACING 'X' BY LK.                  
013900       01  LK-NB-LIGNES              PIC S9(4) COMP.              
014000      * BESOIN DE REVENU ANNUEL (VALEUR D'AUJOURD'HUI), DIVIDENDE 
014100      * BASE, ANNEE COURANTE (BASE DE L'INFLATION)                
014200       01  LK-BESOIN-ANNUEL          PIC S9(11)V99.               
014300       01  LK-DIVIDENDE-BASE         PIC S9(11)V99.               
014400       01  LK-ANNEE-COURANTE         PIC 9(04).                   
014500      * TABLE DES MANQUES ENREGISTRES (EN SORTIE)                 
014600       01  LK-MANQUES.                                            
014700           05  EL-LK-SHRTBL OCCURS 40 INDEXED BY LK-IX-MQ.        
014800               COPY XSHRTBL REPLACING 'X' BY LK.                  
014900       01  LK-NB-MANQUES             PIC S9(4) COMP.              
015000      * CODES RETOUR                                              
015100       01  LK-CR                     PIC 9(02).                   
015200       01  LK-RC                     PIC 9(02).                   
015300      *                                                           
015400       PROCEDURE DIVISION USING LK-ETAT LK-ECHEANCIER             
015500                LK-NB-LIGNES LK-BESOIN-ANNUEL LK-DIVIDENDE-BASE   
015600                LK-ANNEE-COURANTE LK-MANQUES LK-NB-MANQUES        
015700                LK-CR LK-RC.                                      
015800      *===========================================================
015900       0000-SIMULER-PHASE-PROGRAMMEE.                             
016000      *-----------------------------------------------------------
016100           ADD 1 TO W-NB-APPELS                                   
016200           MOVE ZERO TO LK-CR LK-RC LK-NB-MANQUES                 
016300           SET LK-IX-MQ TO 0                                      
016400           MOVE LK-BESOIN-ANNUEL TO W-BESOIN-AJUSTE               
016500           PERFORM 1000-TRAITER-UNE-ANNEE                         
016600              VARYING LK-IX-SKD FROM 1 BY 1                       
016700              UNTIL LK-IX-SKD > LK-NB-LIGNES                      
016800           IF LK-NB-LIGNES > ZERO                                 
016900              MOVE LK-YEAR (LK-NB-LIGNES) TO LK-ETAT-LAST-YEAR    
017000           END-IF                                                 
017100           MOVE W-BESOIN-AJUSTE TO LK-ETAT-LAST-NEED              
017200           GOBACK                                                 
017300           .                                                      
017400      *                                                           
017500      *-----------------------------------------------------------
017600      * 1000-TRAITER-UNE-ANNEE                                    
017700      *-----------------------------------------------------------
017800       1000-TRAITER-UNE-ANNEE.                                    
017900           ADD 1 TO W-NB-ANNEES-TRAITEES                          
018000           PERFORM 1100-AJUSTER-BESOIN-INFLATION                  
018100           PERFORM 1200-CALCULER-RATIO-BASE-RSU                   
018200           PERFORM 1300-PLAFONNER-RETRAITS                        
018300           PERFORM 1400-CALCULER-GAIN-RSU                         
018400           PERFORM 2000-CALCULER-IMPOT-ANNEE                      
018500           PERFORM 3000-REDUIRE-SOLDES                            
018600           PERFORM 4000-REPARTIR-SURPLUS-OU-MANQUE                
018700           PERFORM 5000-FAIRE-CROITRE-ACTIFS                      
018800           .                                                      
018900      *                                                           
019000      *-----------------------------------------------------------
019100      * 1100-AJUSTER-BESOIN-INFLATION                             
019200      * BESOIN AJUSTE = BESOIN ANNUEL * (1+I) PUISSANCE           
019300      * L'EXPOSANT EST LE NOMBRE D'ANNEES ECOULEES DEPUIS L'ANNEE 
019400      * BASE -- CALCULE PAR MULTIPLICATIONS SUCCESSIVES.          
019500      *-----------------------------------------------------------
019600       1100-AJUSTER-BESOIN-INFLATION.                             
019700           COMPUTE W-ECART-ANNEES =                               
019800                   LK-YEAR (LK-IX-SKD) - LK-ANNEE-COURANTE        
019900           MOVE 1 TO W-PUISSANCE-INFL                             
020000           IF W-ECART-ANNEES > ZERO                               
020100              PERFORM 1150-ELEVER-INFLATION-PUISSANCE             
020200                      W-ECART-ANNEES TIMES                        
020300           END-IF                                                 
020400           COMPUTE W-BESOIN-AJUSTE ROUNDED =                      
020500                   LK-BESOIN-ANNUEL * W-PUISSANCE-INFL            
020600           .                                                      
020700      *                                                           
020800      *-----------------------------------------------------------
020900      * 1150-ELEVER-INFLATION-PUISSANCE                           
021000      *-----------------------------------------------------------
021100       1150-ELEVER-INFLATION-PUISSANCE.                           
021200           COMPUTE W-PUISSANCE-INFL ROUNDED =                     
021300                   W-PUISSANCE-INFL * (1 + W-TAUX-INFLATION)      
021400           .                                                      
021500      *                                                           
021600      *-----------------------------------------------------------
021700      * 1200-CALCULER-RATIO-BASE-RSU                              
021800      *-----------------------------------------------------------
021900       1200-CALCULER-RATIO-BASE-RSU.                              
022000           IF LK-ETAT-BAL-RSU > ZERO                              
022100              COMPUTE W-RATIO-BASE-RSU ROUNDED =                  
022200                      LK-ETAT-BAL-RSU-BASIS / LK-ETAT-BAL-RSU     
022300           ELSE                                                   
022400              MOVE ZERO TO W-RATIO-BASE-RSU                       
022500           END-IF                                                 
022600           .                                                      
022700      *                                                           
022800      *-----------------------------------------------------------
022900      * 1300-PLAFONNER-RETRAITS                                   
023000      *-----------------------------------------------------------
023100       1300-PLAFONNER-RETRAITS.                                   
023200           IF LK-K401-WD (LK-IX-SKD) < LK-ETAT-BAL-401K           
023300              MOVE LK-K401-WD (LK-IX-SKD) TO W-K401-RETRAIT       
023400           ELSE                                                   
023500              MOVE LK-ETAT-BAL-401K TO W-K401-RETRAIT             
023600           END-IF                                                 
023700           IF LK-RSU-WD (LK-IX-SKD) < LK-ETAT-BAL-RSU             
023800              MOVE LK-RSU-WD (LK-IX-SKD) TO W-RSU-RETRAIT         
023900           ELSE                                                   
024000              MOVE LK-ETAT-BAL-RSU TO W-RSU-RETRAIT               
024100           END-IF                                                 
024200           .                                                      
024300      *                                                           
024400      *-----------------------------------------------------------
024500      * 1400-CALCULER-GAIN-RSU                                    
024600      *-----------------------------------------------------------
024700       1400-CALCULER-GAIN-RSU.                                    
024800           COMPUTE W-RSU-GAIN ROUNDED =                           
024900                   W-RSU-RETRAIT * (1 - W-RATIO-BASE-RSU)         
025000           .                                                      
025100      *                                                           
025200      *-----------------------------------------------------------
025300      * 2000-CALCULER-IMPOT-ANNEE                                 
025400      *-----------------------------------------------------------
025500       2000-CALCULER-IMPOT-ANNEE.                                 
025600           INITIALIZE W-TAXREQ                                    
025700           IF W-K401-RETRAIT > ZERO                               
025800              MOVE W-K401-RETRAIT TO W-TAXREQ-AMT-401K-DIST       
025900           END-IF                                                 
026000           IF W-RSU-GAIN > ZERO                                   
026100              MOVE W-RSU-GAIN TO W-TAXREQ-AMT-LTCG                
026200           END-IF                                                 
026300           IF LK-DIVIDENDE-BASE > ZERO                            
026400              MOVE LK-DIVIDENDE-BASE TO W-TAXREQ-AMT-ORD-DIV      
026500           END-IF                                                 
026600           SET W-TAXREQ-STATUS-MFJ TO TRUE                        
026700           CALL 'RETCALT' USING W-TAXREQ                          
026800           MOVE W-TAXREQ-TOTAL-TAX TO W-IMPOT-PAYE                
026900           .                                                      
027000      *                                                           
027100      *-----------------------------------------------------------
027200      * 3000-REDUIRE-SOLDES                                       
027300      *-----------------------------------------------------------
027400       3000-REDUIRE-SOLDES.                                       
027500           SUBTRACT W-K401-RETRAIT FROM LK-ETAT-BAL-401K          
027600           SUBTRACT W-RSU-RETRAIT FROM LK-ETAT-BAL-RSU            
027700           COMPUTE LK-ETAT-BAL-RSU-BASIS ROUNDED =                
027800                   LK-ETAT-BAL-RSU * W-RATIO-BASE-RSU             
027900           .                                                      
028000      *                                                           
028100      *-----------------------------------------------------------
028200      * 4000-REPARTIR-SURPLUS-OU-MANQUE                           
028300      *-----------------------------------------------------------
028400       4000-REPARTIR-SURPLUS-OU-MANQUE.                           
028500           COMPUTE W-REVENU-NET =                                 
028600                   W-K401-RETRAIT + W-RSU-RETRAIT - W-IMPOT-PAYE  
028700           IF W-REVENU-NET < W-BESOIN-AJUSTE                      
028800              COMPUTE W-MANQUE = W-BESOIN-AJUSTE - W-REVENU-NET   
028900              ADD 1 TO LK-IX-MQ                                   
029000              MOVE LK-YEAR (LK-IX-SKD) TO LK-GAP-YEAR (LK-IX-MQ)  
029100              MOVE W-MANQUE TO LK-GAP-AMOUNT (LK-IX-MQ)           
029200              MOVE LK-IX-MQ TO LK-NB-MANQUES                      
029300              ADD 1 TO W-NB-MANQUES                               
029400           ELSE                                                   
029500              COMPUTE W-SURPLUS = W-REVENU-NET - W-BESOIN-AJUSTE  
029600              IF W-SURPLUS < W-K401-RETRAIT                       
029700                 MOVE W-SURPLUS TO W-CONVERSION-ROTH              
029800              ELSE                                                
029900                 MOVE W-K401-RETRAIT TO W-CONVERSION-ROTH         
030000              END-IF                                              
030100              ADD W-CONVERSION-ROTH TO LK-ETAT-BAL-ROTH           
030200              COMPUTE W-RESTE-COURTAGE =                          
030300                      W-SURPLUS - W-CONVERSION-ROTH               
030400              IF W-RESTE-COURTAGE > ZERO                          
030500                 ADD W-RESTE-COURTAGE TO LK-ETAT-BAL-NONRSU       
030600                 ADD W-RESTE-COURTAGE TO LK-ETAT-BAL-NONRSU-BASIS 
030700              END-IF                                              
030800           END-IF                                                 
030900           .                                                      
031000      *                                                           
031100      *-----------------------------------------------------------
031200      * 5000-FAIRE-CROITRE-ACTIFS                                 
031300      * LA CROISSANCE S'APPLIQUE APRES LES MOUVEMENTS DE L'ANNEE  
031400      * LES ZONES DE BASE DE COUT NE CROISSENT JAMAIS (BUG        
031500      * CORRIGE EN 2003, VOIR JOURNAL).                           
031600      *-----------------------------------------------------------
031700       5000-FAIRE-CROITRE-ACTIFS.                                 
031800           COMPUTE LK-ETAT-BAL-401K ROUNDED =                     
031900                   LK-ETAT-BAL-401K * (1 + W-TAUX-CROIS-401K)     
032000           COMPUTE LK-ETAT-BAL-ROTH ROUNDED =                     
032100                   LK-ETAT-BAL-ROTH * (1 + W-TAUX-CROIS-ROTH)     
032200           COMPUTE LK-ETAT-BAL-NONRSU ROUNDED =                   
032300                   LK-ETAT-BAL-NONRSU *                           
032400                   (1 + W-TAUX-CROIS-COURTAGE)                    
032500           COMPUTE LK-ETAT-BAL-RSU ROUNDED =                      
032600                   LK-ETAT-BAL-RSU * (1 + W-TAUX-CROIS-RSU)       
032700           .                                                      
032800                                                                  
