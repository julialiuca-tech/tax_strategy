000100      ************************************************************
000200      * COPYBOOK   XSTRRES                                       *
000300      * CONTENU    RESULTAT D'UNE EVALUATION DE STRATEGIE (UNITE  
000400      *            UN ENREGISTREMENT ECRIT PAR EVALUATION SUR LE *
000500      *            FICHIER STRATEGY-RESULT                       *
000600      *                                                          *
000700      * UTILISATION : COPY XSTRRES REPLACING 'X' BY <PREFIXE>    *
000800      *                                                          *
000900      * HISTORIQUE                                               *
001000      *   2025-11-08  RGOUPIL   TICKET RET-0107  CREATION INITIALE
001100      ************************************************************
001200      *                                                           
001300      *--- PARAMETRES DE LA STRATEGIE EVALUEE                     
001400           05  X-START-401K-YR           PIC 9(04).               
001500           05  X-END-401K-YR             PIC 9(04).               
001600           05  X-START-RSU-YR            PIC 9(04).               
001700           05  X-END-RSU-YR              PIC 9(04).               
001800      *                                                           
001900      *--- RESULTAT CHIFFRE                                       
002000      *    IMPACT NET SUR LE PATRIMOINE TRANSMISSIBLE (UNITE W2)  
002100           05  X-NET-WEALTH-IMPACT       PIC S9(11)V99.           
002200      *                                                           
002300      *--- SOLDES FINAUX DES QUATRE ACTIFS A L'HORIZON            
002400           05  X-BAL-401K                PIC S9(11)V99.           
002500           05  X-BAL-ROTH                PIC S9(11)V99.           
002600           05  X-BAL-RSU                 PIC S9(11)V99.           
002700           05  X-BAL-NONRSU              PIC S9(11)V99.           
002800      *                                                           
002900      *--- ZONE DE RESERVE                                        
003000           05  FILLER                    PIC X(10).               
003100                                                                  
