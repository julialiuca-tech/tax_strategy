000100      ************************************************************
000200      * COPYBOOK   XTAXREQ                                       *
000300      * CONTENU    INTERFACE DE LA CALCULETTE D'IMPOT (UNITE T,  *
000400      *            PROGRAMME RETCALT) -- PASSE EN ZONE LINKAGE PAR
000500      *            CHACUN DE SES TROIS APPELANTS (RETSIM1,        
000600      *            RETCONV)                                      *
000700      *                                                          *
000800      * UTILISATION : COPY XTAXREQ REPLACING 'X' BY <PREFIXE>    *
000900      *                                                          *
001000      * HISTORIQUE                                               *
001100      *   2025-11-02  RGOUPIL   TICKET RET-0100  CREATION INITIALE
001200      *   2026-03-01  TDUMONT   TICKET RET-0145  AJOUT DU CODE    
001300      *                          88-NIVEAUX (SEUL MFJ EST SERVI EN
001400      *                          2026, LES AUTRES SONT RESERVES) *
001500      ************************************************************
001600      *                                                           
001700      *--- ZONE DEMANDE                                           
001800      *    DISTRIBUTION IMPOSABLE DU 401K (REVENU ORDINAIRE)      
001900           05  X-AMT-401K-DIST           PIC S9(11)V99.           
002000      *    PLUS-VALUE A LONG TERME (ACTIONS RSU OU TITRES         
002100           05  X-AMT-LTCG                PIC S9(11)V99.           
002200      *    DIVIDENDE ORDINAIRE (NON QUALIFIE)                     
002300           05  X-AMT-ORD-DIV             PIC S9(11)V99.           
002400      *    PRESTATION DE SECURITE SOCIALE BRUTE                   
002500           05  X-AMT-SS                  PIC S9(11)V99.           
002600      *    STATUT DECLARATIF -- SEULE LA VALEUR MFJ EST SERVIE    
002700           05  X-FILING-STATUS           PIC X(16).               
002800               88  X-STATUS-MFJ          VALUE 'MARRIED-FILING-J'.
002900               88  X-STATUS-SINGLE       VALUE 'SINGLE          '.
003000               88  X-STATUS-HOH          VALUE 'HEAD-OF-HOUSEHOL'.
003100      *                                                           
003200      *--- ZONE REPONSE                                           
003300      *    IMPOT FEDERAL TOTAL (ORDINAIRE + PVLT), ARRONDI AU CENT
003400           05  X-TOTAL-TAX               PIC S9(11)V99.           
003500      *    CODES RETOUR (MEME DISCIPLINE QUE LES AUTRES           
003600      *    SOUS-PROGRAMMES DU LOT RETRAITE -- CR NON NUL =        
003700      *    ANOMALIE, VOIR RC POUR LE DETAIL)                      
003800           05  X-CR                      PIC 9(02).               
003900           05  X-RC                      PIC 9(02).               
004000      *                                                           
004100      *--- ZONES DE TRAVAIL INTERMEDIAIRES, RENDUES VISIBLES A   *
004200      *    L'APPELANT POUR LE LISTING DE MISE AU POINT (RAPPORT   
004300      *    ANNEE OPTIONNEL DECRIT AU CAHIER DES CHARGES)         *
004400           05  X-TAXABLE-SS              PIC S9(11)V99.           
004500           05  X-TAXABLE-ORDINARY        PIC S9(11)V99.           
004600           05  X-TAXABLE-GAIN            PIC S9(11)V99.           
004700      *                                                           
004800      *--- ZONE DE RESERVE                                        
004900           05  FILLER                    PIC X(15).               
005000                                                                  
