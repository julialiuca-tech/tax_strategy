000100      ************************************************************
000200      * PROGRAM-ID  RETCALT                                      *
000300      * LANGAGE     COBOL                                        *
000400      *                                                          *
000500      * CE SOUS-PROGRAMME EST LA CALCULETTE D'IMPOT FEDERAL SUR LE
000600      * REVENU DU MODULE DE SIMULATION DE DECAISSEMENT DE         
000700      * IL EST APPELE PAR CHACUNE DES TROIS PHASES DE SIMULATION *
000800      * (RETSIM1, RETSIM2, RETCONV) A CHAQUE ANNEE SIMULEE --     
000900      * UNE CALCULETTE PURE, SANS AUCUN ACCES FICHIER, EXACTEMENT 
001000      * COMME RENCALC8 L'ETAIT POUR LE CALCUL DE RENTE VIAGERE.  *
001100      ************************************************************
001200       IDENTIFICATION DIVISION.                                   
001300       PROGRAM-ID. RETCALT.                                       
001400       AUTHOR. R. GOUPIL.                                         
001500       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001600       DATE-WRITTEN. 15 APR 1991.                                 
001700       DATE-COMPILED.                                             
001800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
001900           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
002000      *                                                           
002100      *-----------------------------------------------------------
002200      * JOURNAL DES MODIFICATIONS                                 
002300      *-----------------------------------------------------------
002400      * 1991-04-15  RGOUPIL   CREATION INITIALE.  BAREME FEDERAL  
002500      *                        QUATRE TRANCHES SEULEMENT, PAS DE  
002600      * 1991-09-02  RGOUPIL   AJOUT DU TRAITEMENT DE LA           
002700      *                        LONG TERME (TAUX UNIQUE 15         
002800      * 1993-02-10  RGOUPIL   REVISION DU BAREME ORDINAIRE (LOI DE
002900      *                        FINANCES 1993), PASSAGE A CINQ     
003000      * 1994-06-01  TDUMONT   AJOUT DE LA FRACTION IMPOSABLE DE LA
003100      *                        SECURITE SOCIALE (REGLE DES SEUILS 
003200      *                        32 000 / 44 000, TICKET RET-0031). 
003300      * 1997-11-20  RGOUPIL   CORRECTION RC 14 -- LE PLAFOND DE 6 
003400      *                        SUR LA PART SS N'ETAIT PAS APPLIQUE
003500      *                        DANS LA TRANCHE INTERMEDIAIRE.     
003600      * 1998-12-03  TDUMONT   CHANTIER AN 2000 -- AUCUNE ZONE     
003700      *                        DEUX CHIFFRES DANS CE              
003800      *                        CALCULETTE DECLAREE CONFORME AN    
003900      * 1999-01-08  TDUMONT   CHANTIER AN 2000 -- REVUE CROISEE   
004000      *                        BUREAU QUALITE, AUCUNE ANOMALIE.   
004100      * 2001-03-19  RGOUPIL   PASSAGE A SIX TRANCHES ORDINAIRES ET
004200      *                        TROIS TRANCHES DE PLUS-VALUE       
004300      * 2008-07-14  LCHASSE   LA DEDUCTION STANDARD NON CONSOMMEE 
004400      *                        LE REVENU ORDINAIRE REDUIT         
004500      *                        PLUS-VALUE IMPOSABLE (TICKET       
004600      * 2013-01-22  LCHASSE   AJOUT DE LA SEPTIEME TRANCHE        
004700      *                        (37 POURCENT) ET DE LA TROISIEME   
004800      *                        TRANCHE DE PLUS-VALUE (20          
004900      * 2017-05-09  PNGUYEN   FIABILISATION DE                    
005000      *                        -- UN STATUT NON RECONNU RENVOIE   
005100      *                        RC 1 ET UN IMPOT A ZERO AU LIEU DE 
005200      *                        PLANTER LE PROGRAMME APPELANT.     
005300      * 2020-04-02  PNGUYEN   SEUILS ET TRANCHES REACTUALISES     
005400      *                        MARIE DECLARANT CONJOINTEMENT      
005500      *                        EXERCICE FISCAL COURANT.           
005600      * 2025-10-18  TDUMONT   TICKET RET-0099 -- PASSAGE AU       
005700      *                        2025 (DEDUCTION STANDARD 30 000,   
005800      *                        DE TRANCHES ET DE PVLT             
005900      *                        SEUL LE STATUT MFJ EST SERVI PAR   
006000      *                        PROGRAMMES APPELANTS EN 2026.      
006100      *-----------------------------------------------------------
006200      *                                                           
006300       ENVIRONMENT DIVISION.                                      
006400       CONFIGURATION SECTION.                                     
006500       SPECIAL-NAMES.                                             
006600           C01 IS TOP-OF-FORM                                     
006700           CLASS NUMERIC-SIGNE IS '0' THRU '9' '+' '-'            
006800           UPSI-0 IS RETCALT-SW-TEST.                             
006900      *                                                           
007000       DATA DIVISION.                                             
007100       WORKING-STORAGE SECTION.                                   
007200      *   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***             
007300       01  SLATVARS         PIC X(122) VALUE 'SLATVARS            
007400      -    ' START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO U 
007500      -    'PNO DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILE SLAT  
007600      -    'VARS END'.                                            
007700      *                                                           
007800       01  VERSION         PIC X(18) VALUE 'RETCALT 14 18/10/25'. 
007900      *                                                           
008000      *-----------------------------------------------------------
008100      * CONSTANTES DU BAREME MFJ 2025 (REVENU ORDINAIRE)          
008200      *-----------------------------------------------------------
008300       01  W-BAREME-ORDINAIRE.                                    
008400           05  W-SEUIL1              PIC S9(11)V99 VALUE 23850.00.
008500           05  W-SEUIL2              PIC S9(11)V99 VALUE 96950.00.
008600           05  W-SEUIL3          PIC S9(11)V99 VALUE 206700.00.   
008700           05  W-SEUIL4          PIC S9(11)V99 VALUE 394600.00.   
008800           05  W-SEUIL5          PIC S9(11)V99 VALUE 501050.00.   
008900           05  W-SEUIL6          PIC S9(11)V99 VALUE 751600.00.   
009000           05  W-TAUX1               PIC 9V9(6)    VALUE 0.100000.
009100           05  W-TAUX2               PIC 9V9(6)    VALUE 0.120000.
009200           05  W-TAUX3               PIC 9V9(6)    VALUE 0.220000.
009300           05  W-TAUX4               PIC 9V9(6)    VALUE 0.240000.
009400           05  W-TAUX5               PIC 9V9(6)    VALUE 0.320000.
009500           05  W-TAUX6               PIC 9V9(6)    VALUE 0.350000.
009600           05  W-TAUX7               PIC 9V9(6)    VALUE 0.370000.
009700           05  FILLER                PIC X(04).                   
009800      *                                                           
009900      *-----------------------------------------------------------
010000      * CONSTANTES DU BAREME MFJ 2025 (PLUS-VALUE A LONG TERME)   
010100      *-----------------------------------------------------------
010200       01  W-BAREME-PVLT.                                         
010300           05  W-PVLT-SEUIL0         PIC S9(11)V99 VALUE 96700.00.
010400           05  W-PVLT-SEUIL1     PIC S9(11)V99 VALUE 600050.00.   
010500           05  W-PVLT-TAUX0          PIC 9V9(6)    VALUE 0.000000.
010600           05  W-PVLT-TAUX1          PIC 9V9(6)    VALUE 0.150000.
010700           05  W-PVLT-TAUX2          PIC 9V9(6)    VALUE 0.200000.
010800           05  FILLER                PIC X(04).                   
010900      *                                                           
011000      *-----------------------------------------------------------
011100      * CONSTANTES DIVERSES (SECURITE SOCIALE, DEDUCTION STANDARD)
011200      *-----------------------------------------------------------
011300       01  W-CONSTANTES-DIVERSES.                                 
011400           05  W-SS-SEUIL-BAS        PIC S9(11)V99 VALUE 32000.00.
011500           05  W-SS-SEUIL-HAUT       PIC S9(11)V99 VALUE 44000.00.
011600           05  W-SS-PLAFOND-INTER    PIC S9(11)V99 VALUE 6000.00. 
011700           05  W-DEDUCTION-STD       PIC S9(11)V99 VALUE 30000.00.
011800           05  FILLER                PIC X(04).                   
011900      *                                                           
012000      *-----------------------------------------------------------
012100      * ZONES DE TRAVAIL POUR LE CALCUL DE LA PART IMPOSABLE DE LA
012200      * SECURITE SOCIALE (CASCADE A TROIS SEUILS)                 
012300      *-----------------------------------------------------------
012400       01  W-SS-TRAVAIL.                                          
012500           05  W-REVENU-PROVISOIRE   PIC S9(11)V99.               
012600           05  W-MOITIE-SS           PIC S9(11)V99.               
012700           05  W-BORNE-A             PIC S9(11)V99.               
012800           05  W-BORNE-B             PIC S9(11)V99.               
012900           05  W-SS-CAND-A           PIC S9(11)V99.               
013000           05  W-SS-CAND-B           PIC S9(11)V99.               
013100           05  FILLER                PIC X(04).                   
013200      *                                                           
013300      *-----------------------------------------------------------
013400      * ZONES DE TRAVAIL POUR LE CALCUL DE L'IMPOT ORDINAIRE      
013500      * DE TRANCHES -- REDEFINITION EN TABLE POUR LA BOUCLE DE    
013600      *-----------------------------------------------------------
013700       01  W-REVENU-ORDINAIRE.                                    
013800           05  W-ORDINAIRE-AVANT-SS  PIC S9(11)V99.               
013900           05  W-ORDINAIRE-TOTAL     PIC S9(11)V99.               
014000           05  W-ORDINAIRE-IMPOSABLE PIC S9(11)V99.               
014100           05  W-DEDUCTION-RESIDUEL  PIC S9(11)V99.               
014200           05  W-GAIN-IMPOSABLE      PIC S9(11)V99.               
014300           05  FILLER                PIC X(04).                   
014400      *                                                           
014500       01  W-SEUILS-ORDINAIRE REDEFINES W-REVENU-ORDINAIRE.       
014600           05  FILLER                PIC X(65).                   
014700      *                                                           
014800       01  W-IMPOT-ORDINAIRE-CASCADE.                             
014900           05  W-IO-TRANCHE-1        PIC S9(11)V99.               
015000           05  W-IO-TRANCHE-2        PIC S9(11)V99.               
015100           05  W-IO-TRANCHE-3        PIC S9(11)V99.               
015200           05  W-IO-TRANCHE-4        PIC S9(11)V99.               
015300           05  W-IO-TRANCHE-5        PIC S9(11)V99.               
015400           05  W-IO-TRANCHE-6        PIC S9(11)V99.               
015500           05  W-IO-TRANCHE-7        PIC S9(11)V99.               
015600           05  W-IMPOT-ORDINAIRE     PIC S9(11)V99.               
015700           05  FILLER                PIC X(04).                   
015800      *                                                           
015900      *    VUE TABLE DE LA CASCADE, POUR LE LISTING DE MISE AU    
016000       01  W-IO-CASCADE-TABLE REDEFINES W-IMPOT-ORDINAIRE-CASCADE.
016100           05  W-IO-TRANCHE-TAB OCCURS 7 PIC S9(11)V99.           
016200      *                                                           
016300      *-----------------------------------------------------------
016400      * ZONES DE TRAVAIL POUR LE CALCUL DE L'IMPOT SUR LA         
016500      * (EMPILEMENT AU-DESSUS DU REVENU ORDINAIRE IMPOSABLE)      
016600      *-----------------------------------------------------------
016700       01  W-PVLT-TRAVAIL.                                        
016800           05  W-PVLT-DEBUT          PIC S9(11)V99.               
016900           05  W-PVLT-FIN            PIC S9(11)V99.               
017000           05  W-PVLT-PART0          PIC S9(11)V99.               
017100           05  W-PVLT-PART1          PIC S9(11)V99.               
017200           05  W-PVLT-PART2          PIC S9(11)V99.               
017300           05  W-PVLT-IMPOT          PIC S9(11)V99.               
017400           05  FILLER                PIC X(04).                   
017500      *                                                           
017600      *    VUE TABLE DES TROIS PARTS EMPILEES, MEME USAGE QUE     
017700       01  W-PVLT-PARTS-TABLE REDEFINES W-PVLT-TRAVAIL.           
017800           05  FILLER                PIC X(26).                   
017900           05  W-PVLT-PART-TAB OCCURS 3 PIC S9(11)V99.            
018000      *                                                           
018100      *-----------------------------------------------------------
018200      * COMPTEURS DE CONTROLE (SUIVI VOLUMETRIE, CF. JOURNAL)     
018300      *-----------------------------------------------------------
018400       01  W-COMPTEURS.                                           
018500           05  W-NB-APPELS           PIC S9(9) COMP VALUE ZERO.   
018600           05  W-NB-ANOMALIES        PIC S9(9) COMP VALUE ZERO.   
018700           05  FILLER                PIC S9(9) COMP VALUE ZERO.   
018800      *                                                           
018900       LINKAGE SECTION.                                           
019000      * DESCRIPTION DU PARAMETRE -- INTERFACE TAX-REQUEST /       
019100       01  TAXREQM.                                               
019200           COPY XTAXREQ REPLACING 'X' BY TAXREQM.                 
019300      *                                                           
019400       PROCEDURE DIVISION USING TAXREQM.                          
019500      *===========================================================
019600       0000-CALCULER-IMPOT.                                       
019700      *-----------------------------------------------------------
019800           ADD 1 TO W-NB-APPELS                                   
019900           MOVE ZERO TO TAXREQM-CR TAXREQM-RC                     
020000           MOVE ZERO TO TAXREQM-TOTAL-TAX                         
020100           PERFORM 1000-VERIFIER-PARAMETRES                       
020200           IF TAXREQM-CR NOT > ZERO                               
020300              PERFORM 2000-CALCULER-REVENU-IMPOSABLE              
020400              PERFORM 3000-CALCULER-IMPOT-ORDINAIRE               
020500              PERFORM 4000-CALCULER-IMPOT-PVLT                    
020600              PERFORM 5000-TOTALISER-IMPOT                        
020700           END-IF                                                 
020800           GOBACK                                                 
020900           .                                                      
021000      *                                                           
021100      *-----------------------------------------------------------
021200      * 1000-VERIFIER-PARAMETRES                                  
021300      * SEUL LE STATUT MARIE DECLARANT CONJOINTEMENT (MFJ) EST    
021400      * SERVI PAR LE SCENARIO CLIENT DE RETDRAW0 A CE JOUR --     
021500      * VOIR TICKET RET-0145.  TOUT AUTRE STATUT EST UNE ANOMALIE.
021600      *-----------------------------------------------------------
021700       1000-VERIFIER-PARAMETRES.                                  
021800           IF NOT TAXREQM-STATUS-MFJ                              
021900              MOVE 12 TO TAXREQM-CR                               
022000              MOVE 01 TO TAXREQM-RC                               
022100              ADD 1 TO W-NB-ANOMALIES                             
022200           END-IF                                                 
022300           .                                                      
022400      *                                                           
022500      *-----------------------------------------------------------
022600      * 2000-CALCULER-REVENU-IMPOSABLE                            
022700      * DETERMINE LA PART IMPOSABLE DE LA SECURITE SOCIALE (REGLE 
022800      * REVENU PROVISOIRE), PUIS REPARTIT LA DEDUCTION STANDARD   
022900      * LE REVENU ORDINAIRE ET LA PLUS-VALUE.                     
023000      *-----------------------------------------------------------
023100       2000-CALCULER-REVENU-IMPOSABLE.                            
023200           COMPUTE W-ORDINAIRE-AVANT-SS ROUNDED =                 
023300                   TAXREQM-AMT-401K-DIST + TAXREQM-AMT-ORD-DIV    
023400      *                                                           
023500           COMPUTE W-MOITIE-SS ROUNDED = TAXREQM-AMT-SS * 0.5     
023600           COMPUTE W-REVENU-PROVISOIRE ROUNDED =                  
023700                   W-ORDINAIRE-AVANT-SS + TAXREQM-AMT-LTCG        
023800                   + W-MOITIE-SS                                  
023900      *                                                           
024000           IF W-REVENU-PROVISOIRE > W-SS-SEUIL-HAUT               
024100              COMPUTE W-BORNE-A ROUNDED =                         
024200                      0.85 * TAXREQM-AMT-SS                       
024300              IF W-MOITIE-SS < W-SS-PLAFOND-INTER                 
024400                 MOVE W-MOITIE-SS TO W-SS-CAND-B                  
024500              ELSE                                                
024600                 MOVE W-SS-PLAFOND-INTER TO W-SS-CAND-B           
024700              END-IF                                              
024800              COMPUTE W-BORNE-B ROUNDED =                         
024900                 0.85 * (W-REVENU-PROVISOIRE - W-SS-SEUIL-HAUT)   
025000                 + W-SS-CAND-B                                    
025100              IF W-BORNE-A < W-BORNE-B                            
025200                 MOVE W-BORNE-A TO TAXREQM-TAXABLE-SS             
025300              ELSE                                                
025400                 MOVE W-BORNE-B TO TAXREQM-TAXABLE-SS             
025500              END-IF                                              
025600           ELSE                                                   
025700              IF W-REVENU-PROVISOIRE > W-SS-SEUIL-BAS             
025800                 COMPUTE W-SS-CAND-A ROUNDED =                    
025900                    0.5 * (W-REVENU-PROVISOIRE - W-SS-SEUIL-BAS)  
026000                 IF W-SS-CAND-A < W-MOITIE-SS                     
026100                    MOVE W-SS-CAND-A TO TAXREQM-TAXABLE-SS        
026200                 ELSE                                             
026300                    MOVE W-MOITIE-SS TO TAXREQM-TAXABLE-SS        
026400                 END-IF                                           
026500              ELSE                                                
026600                 MOVE ZERO TO TAXREQM-TAXABLE-SS                  
026700              END-IF                                              
026800           END-IF                                                 
026900           IF TAXREQM-TAXABLE-SS < ZERO                           
027000              MOVE ZERO TO TAXREQM-TAXABLE-SS                     
027100           END-IF                                                 
027200      *                                                           
027300           COMPUTE W-ORDINAIRE-TOTAL ROUNDED =                    
027400                   W-ORDINAIRE-AVANT-SS + TAXREQM-TAXABLE-SS      
027500      *                                                           
027600      *    REPARTITION DE LA DEDUCTION STANDARD -- LE REVENU      
027700      *    L'ABSORBE EN PREMIER, LE RELIQUAT VIENT REDUIRE LA     
027800      *    PLUS-VALUE IMPOSABLE (TICKET RET-0062)                 
027900           COMPUTE W-ORDINAIRE-IMPOSABLE ROUNDED =                
028000                   W-ORDINAIRE-TOTAL - W-DEDUCTION-STD            
028100           IF W-ORDINAIRE-IMPOSABLE < ZERO                        
028200              MOVE ZERO TO W-ORDINAIRE-IMPOSABLE                  
028300           END-IF                                                 
028400           COMPUTE W-DEDUCTION-RESIDUEL ROUNDED =                 
028500                   W-DEDUCTION-STD - W-ORDINAIRE-TOTAL            
028600           IF W-DEDUCTION-RESIDUEL < ZERO                         
028700              MOVE ZERO TO W-DEDUCTION-RESIDUEL                   
028800           END-IF                                                 
028900           COMPUTE W-GAIN-IMPOSABLE ROUNDED =                     
029000                   TAXREQM-AMT-LTCG - W-DEDUCTION-RESIDUEL        
029100           IF W-GAIN-IMPOSABLE < ZERO                             
029200              MOVE ZERO TO W-GAIN-IMPOSABLE                       
029300           END-IF                                                 
029400           MOVE W-ORDINAIRE-IMPOSABLE TO TAXREQM-TAXABLE-ORDINARY 
029500           MOVE W-GAIN-IMPOSABLE      TO TAXREQM-TAXABLE-GAIN     
029600           .                                                      
029700      *                                                           
029800      *-----------------------------------------------------------
029900      * 3000-CALCULER-IMPOT-ORDINAIRE                             
030000      * CASCADE DES SEPT TRANCHES DU BAREME MFJ 2025, CHAQUE      
030100      * NE TAXANT QUE LA PART DU REVENU QUI LUI EST PROPRE.       
030200      *-----------------------------------------------------------
030300       3000-CALCULER-IMPOT-ORDINAIRE.                             
030400           MOVE ZERO TO W-IO-TRANCHE-1 W-IO-TRANCHE-2             
030500                        W-IO-TRANCHE-3 W-IO-TRANCHE-4             
030600                        W-IO-TRANCHE-5 W-IO-TRANCHE-6             
030700                        W-IO-TRANCHE-7                            
030800      *                                                           
030900           IF W-ORDINAIRE-IMPOSABLE > ZERO                        
031000              IF W-ORDINAIRE-IMPOSABLE > W-SEUIL1                 
031100                 COMPUTE W-IO-TRANCHE-1 ROUNDED =                 
031200                         W-SEUIL1 * W-TAUX1                       
031300              ELSE                                                
031400                 COMPUTE W-IO-TRANCHE-1 ROUNDED =                 
031500                         W-ORDINAIRE-IMPOSABLE * W-TAUX1          
031600              END-IF                                              
031700           END-IF                                                 
031800      *                                                           
031900           IF W-ORDINAIRE-IMPOSABLE > W-SEUIL1                    
032000              IF W-ORDINAIRE-IMPOSABLE > W-SEUIL2                 
032100                 COMPUTE W-IO-TRANCHE-2 ROUNDED =                 
032200                         (W-SEUIL2 - W-SEUIL1) * W-TAUX2          
032300              ELSE                                                
032400                 COMPUTE W-IO-TRANCHE-2 ROUNDED =                 
032500                         (W-ORDINAIRE-IMPOSABLE - W-SEUIL1)       
032600                         * W-TAUX2                                
032700              END-IF                                              
032800           END-IF                                                 
032900      *                                                           
033000           IF W-ORDINAIRE-IMPOSABLE > W-SEUIL2                    
033100              IF W-ORDINAIRE-IMPOSABLE > W-SEUIL3                 
033200                 COMPUTE W-IO-TRANCHE-3 ROUNDED =                 
033300                         (W-SEUIL3 - W-SEUIL2) * W-TAUX3          
033400              ELSE                                                
033500                 COMPUTE W-IO-TRANCHE-3 ROUNDED =                 
033600                         (W-ORDINAIRE-IMPOSABLE - W-SEUIL2)       
033700                         * W-TAUX3                                
033800              END-IF                                              
033900           END-IF                                                 
034000      *                                                           
034100           IF W-ORDINAIRE-IMPOSABLE > W-SEUIL3                    
034200              IF W-ORDINAIRE-IMPOSABLE > W-SEUIL4                 
034300                 COMPUTE W-IO-TRANCHE-4 ROUNDED =                 
034400                         (W-SEUIL4 - W-SEUIL3) * W-TAUX4          
034500              ELSE                                                
034600                 COMPUTE W-IO-TRANCHE-4 ROUNDED =                 
034700                         (W-ORDINAIRE-IMPOSABLE - W-SEUIL3)       
034800                         * W-TAUX4                                
034900              END-IF                                              
035000           END-IF                                                 
035100      *                                                           
035200           IF W-ORDINAIRE-IMPOSABLE > W-SEUIL4                    
035300              IF W-ORDINAIRE-IMPOSABLE > W-SEUIL5                 
035400                 COMPUTE W-IO-TRANCHE-5 ROUNDED =                 
035500                         (W-SEUIL5 - W-SEUIL4) * W-TAUX5          
035600              ELSE                                                
035700                 COMPUTE W-IO-TRANCHE-5 ROUNDED =                 
035800                         (W-ORDINAIRE-IMPOSABLE - W-SEUIL4)       
035900                         * W-TAUX5                                
036000              END-IF                                              
036100           END-IF                                                 
036200      *                                                           
036300           IF W-ORDINAIRE-IMPOSABLE > W-SEUIL5                    
036400              IF W-ORDINAIRE-IMPOSABLE > W-SEUIL6                 
036500                 COMPUTE W-IO-TRANCHE-6 ROUNDED =                 
036600                         (W-SEUIL6 - W-SEUIL5) * W-TAUX6          
036700              ELSE                                                
036800                 COMPUTE W-IO-TRANCHE-6 ROUNDED =                 
036900                         (W-ORDINAIRE-IMPOSABLE - W-SEUIL5)       
037000                         * W-TAUX6                                
037100              END-IF                                              
037200           END-IF                                                 
037300      *                                                           
037400           IF W-ORDINAIRE-IMPOSABLE > W-SEUIL6                    
037500              COMPUTE W-IO-TRANCHE-7 ROUNDED =                    
037600                      (W-ORDINAIRE-IMPOSABLE - W-SEUIL6) * W-TAUX7
037700           END-IF                                                 
037800      *                                                           
037900           COMPUTE W-IMPOT-ORDINAIRE ROUNDED =                    
038000                   W-IO-TRANCHE-1 + W-IO-TRANCHE-2                
038100                 + W-IO-TRANCHE-3 + W-IO-TRANCHE-4                
038200                 + W-IO-TRANCHE-5 + W-IO-TRANCHE-6                
038300                 + W-IO-TRANCHE-7                                 
038400           .                                                      
038500      *                                                           
038600      *-----------------------------------------------------------
038700      * 4000-CALCULER-IMPOT-PVLT                                  
038800      * LA PLUS-VALUE EST EMPILEE AU-DESSUS DU REVENU ORDINAIRE   
038900      * IMPOSABLE.  LA PART DE LA PLUS-VALUE QUI TOMBE DANS CHAQUE
039000      * TRANCHE (MESUREE A PARTIR DE W-ORDINAIRE-IMPOSABLE)       
039100      * LE TAUX DE CETTE TRANCHE.                                 
039200      *-----------------------------------------------------------
039300       4000-CALCULER-IMPOT-PVLT.                                  
039400           MOVE ZERO TO W-PVLT-PART0 W-PVLT-PART1 W-PVLT-PART2    
039500                        W-PVLT-IMPOT                              
039600           MOVE W-ORDINAIRE-IMPOSABLE TO W-PVLT-DEBUT             
039700           COMPUTE W-PVLT-FIN ROUNDED =                           
039800                   W-ORDINAIRE-IMPOSABLE + W-GAIN-IMPOSABLE       
039900      *                                                           
040000           IF W-GAIN-IMPOSABLE > ZERO                             
040100      *       PART DANS LA TRANCHE A 0 POURCENT (0 A 96 700)      
040200              IF W-PVLT-DEBUT < W-PVLT-SEUIL0                     
040300                 IF W-PVLT-FIN < W-PVLT-SEUIL0                    
040400                    COMPUTE W-PVLT-PART0 ROUNDED =                
040500                            W-PVLT-FIN - W-PVLT-DEBUT             
040600                 ELSE                                             
040700                    COMPUTE W-PVLT-PART0 ROUNDED =                
040800                            W-PVLT-SEUIL0 - W-PVLT-DEBUT          
040900                 END-IF                                           
041000              END-IF                                              
041100      *                                                           
041200      *       PART DANS LA TRANCHE A 15 POURCENT (96 700 A 600    
041300              IF W-PVLT-FIN > W-PVLT-SEUIL0                       
041400                 IF W-PVLT-DEBUT > W-PVLT-SEUIL0                  
041500                    COMPUTE W-BORNE-A ROUNDED = W-PVLT-DEBUT      
041600                 ELSE                                             
041700                    COMPUTE W-BORNE-A ROUNDED = W-PVLT-SEUIL0     
041800                 END-IF                                           
041900                 IF W-PVLT-FIN < W-PVLT-SEUIL1                    
042000                    COMPUTE W-BORNE-B ROUNDED = W-PVLT-FIN        
042100                 ELSE                                             
042200                    COMPUTE W-BORNE-B ROUNDED = W-PVLT-SEUIL1     
042300                 END-IF                                           
042400                 IF W-BORNE-B > W-BORNE-A                         
042500                    COMPUTE W-PVLT-PART1 ROUNDED =                
042600                            W-BORNE-B - W-BORNE-A                 
042700                 END-IF                                           
042800              END-IF                                              
042900      *                                                           
043000      *       PART DANS LA TRANCHE A 20 POURCENT (AU-DELA DE 600  
043100              IF W-PVLT-FIN > W-PVLT-SEUIL1                       
043200                 IF W-PVLT-DEBUT > W-PVLT-SEUIL1                  
043300                    COMPUTE W-BORNE-A ROUNDED = W-PVLT-DEBUT      
043400                 ELSE                                             
043500                    COMPUTE W-BORNE-A ROUNDED = W-PVLT-SEUIL1     
043600                 END-IF                                           
043700                 COMPUTE W-PVLT-PART2 ROUNDED =                   
043800                         W-PVLT-FIN - W-BORNE-A                   
043900              END-IF                                              
044000      *                                                           
044100              COMPUTE W-PVLT-IMPOT ROUNDED =                      
044200                      (W-PVLT-PART0 * W-PVLT-TAUX0)               
044300                    + (W-PVLT-PART1 * W-PVLT-TAUX1)               
044400                    + (W-PVLT-PART2 * W-PVLT-TAUX2)               
044500           END-IF                                                 
044600           .                                                      
044700      *                                                           
044800      *-----------------------------------------------------------
044900      * 5000-TOTALISER-IMPOT                                      
045000      *-----------------------------------------------------------
045100       5000-TOTALISER-IMPOT.                                      
045200           COMPUTE TAXREQM-TOTAL-TAX ROUNDED =                    
045300                   W-IMPOT-ORDINAIRE + W-PVLT-IMPOT               
045400           .                                                      
045500                                                                  
