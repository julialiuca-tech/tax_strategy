000100      ************************************************************
000200      * PROGRAM-ID  RETSKED                                      *
000300      * LANGAGE     COBOL                                        *
000400      *                                                          *
000500      * CETTE CALCULETTE CONSTRUIT L'ECHEANCIER DE RETRAIT D'UN   
000600      * ACTIF : UNE ANNUITE AJUSTEE DE L'INFLATION QUI EPUISE    *
000700      * EXACTEMENT LE SOLDE DE DEPART ENTRE L'ANNEE DE DEBUT ET  *
000800      * L'ANNEE DE FIN DEMANDEES.  APPELEE PAR RETCONS POUR CHACUN
000900      * DES DEUX ACTIFS PRINCIPAUX (401K ET RSU).                *
001000      ************************************************************
001100       IDENTIFICATION DIVISION.                                   
001200       PROGRAM-ID. RETSKED.                                       
001300       AUTHOR. R. GOUPIL.                                         
001400       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001500       DATE-WRITTEN. 22 APR 1991.                                 
001600       DATE-COMPILED.                                             
001700       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
001800           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
001900      *                                                           
002000      *-----------------------------------------------------------
002100      * JOURNAL DES MODIFICATIONS                                 
002200      *-----------------------------------------------------------
002300      * 1991-04-22  RGOUPIL   CREATION INITIALE -- FORMULE        
002400      *                        CONSTANTE (CAS R = I SEULEMENT).   
002500      * 1992-08-30  RGOUPIL   AJOUT DU CAS GENERAL R DIFFERENT DE 
002600      *                        (TICKET RET-0020) -- LA FORMULE    
002700      *                        CONSTANTE NE MARCHAIT QUE PAR      
002800      * 1998-12-11  TDUMONT   CHANTIER AN 2000 -- ZONES ANNEE     
002900      *                        EN PIC 9(04), PROGRAMME DECLARE    
003000      * 2004-03-05  LCHASSE   AUTO-TEST AJOUTE EN FIN DE PROGRAMME
003100      *                        (PARAGRAPHE 9000) POUR VALIDER     
003200      *                        L'EPUISEMENT DU SOLDE A UN AN DE   
003300      *                        ANCE PRES (TOLERANCE QUELQUES      
003400      * 2026-01-05  TDUMONT   TICKET RET-0120 -- EXPOSANTS        
003500      *                        DES PUISSANCES ENTIERES (NOMBRE    
003600      *                        CALCULES PAR MULTIPLICATIONS       
003700      *                        -- PAS DE FONCTION INTRINSEQUE     
003800      *                        SUR LE COMPILATEUR DE PRODUCTION.  
003900      * 2026-08-10  PNGUYEN   TICKET RET-0162 -- LE PARAGRAPHE    
004000      *                        9000 ANNONCE CI-DESSUS EN 2004     
004100      *                        AVAIT DISPARU DU CODE (PERDU LORS  
004200      *                        D'UN PORTAGE) SANS QUE CE JOURNAL  
004300      *                        NE SOIT CORRIGE -- REECRIT ICI,    
004400      *                        DECLENCHE PAR LE SWITCH UPSI-0 POUR
004500      *                        NE PAS ALOURDIR LES LOTS NORMAUX.  
004600      *-----------------------------------------------------------
004700      *                                                           
004800       ENVIRONMENT DIVISION.                                      
004900       CONFIGURATION SECTION.                                     
005000       SPECIAL-NAMES.                                             
005100           C01 IS TOP-OF-FORM                                     
005200           UPSI-0 IS RETSKED-SW-TEST.                             
005300      *                                                           
005400       DATA DIVISION.                                             
005500       WORKING-STORAGE SECTION.                                   
005600       01  VERSION         PIC X(18) VALUE 'RETSKED 05 05/01/26'. 
005700      *                                                           
005800      *    TOLERANCE DE L'AUTO-TEST DU PARAGRAPHE 9000 -- QUELQUES
005900      *    DOLLARS D'ECART SONT ACCEPTES SUR UN SOLDE A SEPT      
006000      *    CHIFFRES (ARRONDIS COMPOSES SUR 30 ANS ET PLUS).       
006100       77  W-TOLERANCE-TST           PIC S9(11)V99 VALUE 5.00.    
006200      *                                                           
006300      *-----------------------------------------------------------
006400      * CONSTANTES DE L'ANNUITE (TAUX NOMINAL R, INFLATION I)     
006500      *-----------------------------------------------------------
006600       01  W-CONSTANTES-ANNUITE.                                  
006700           05  W-TAUX-R              PIC 9V9(6) VALUE 0.060000.   
006800           05  W-TAUX-I              PIC 9V9(6) VALUE 0.030000.   
006900           05  FILLER                PIC X(04).                   
007000      *                                                           
007100      *-----------------------------------------------------------
007200      * ZONES DE TRAVAIL                                          
007300      *-----------------------------------------------------------
007400       01  W-TRAVAIL.                                             
007500           05  W-NB-ANNEES           PIC S9(4) COMP.              
007600           05  W-ECART-DEBUT         PIC S9(4) COMP.              
007700           05  W-INDICE-K            PIC S9(4) COMP.              
007800           05  W-SOLDE-PROJETE       PIC S9(11)V99.               
007900           05  W-FACTEUR-R           PIC S9(5)V9(6).              
008000           05  W-FACTEUR-I           PIC S9(5)V9(6).              
008100           05  W-FACTEUR-RATIO       PIC S9(5)V9(6).              
008200           05  W-VERSEMENT-INITIAL   PIC S9(11)V99.               
008300           05  W-PUISSANCE-R         PIC S9(5)V9(6).              
008400           05  W-PUISSANCE-RATIO     PIC S9(5)V9(6).              
008500           05  W-COMPTEUR-PUISSANCE  PIC S9(4) COMP.              
008600           05  W-SOLDE-RESIDUEL-TST  PIC S9(11)V99.               
008700           05  FILLER                PIC X(04).                   
008800      *                                                           
008900      *    VUE ALTERNATIVE DU BLOC DE FACTEURS, POUR LE TRACE DE  
009000      *    L'AUTO-TEST (PARAGRAPHE 9000)                          
009100       01  W-FACTEURS-TRACE REDEFINES W-CONSTANTES-ANNUITE.       
009200           05  FILLER                PIC X(7) VALUE SPACE.        
009300           05  FILLER                PIC X(04) VALUE SPACE.       
009400      *                                                           
009500      *    VUE TABLE DES FACTEURS DE PROJECTION, POUR LE TRACE DE 
009600      *    L'AUTO-TEST (PARAGRAPHE 9000) -- PERMET UN PARCOURS PAR
009700      *    INDICE DES TROIS PUISSANCES PLUTOT QUE TROIS NOMS      
009800       01  W-FACTEURS-PUISSANCE REDEFINES W-TRAVAIL.              
009900           05  FILLER                PIC S9(4) COMP.              
010000           05  FILLER                PIC S9(4) COMP.              
010100           05  FILLER                PIC S9(4) COMP.              
010200           05  FILLER                PIC S9(11)V99.               
010300           05  W-PUISSANCE-TAB OCCURS 3 INDEXED BY W-IX-PUISSANCE 
010400                                     PIC S9(5)V9(6).              
010500           05  FILLER                PIC S9(11)V99.               
010600           05  FILLER                PIC S9(5)V9(6).              
010700           05  FILLER                PIC S9(5)V9(6).              
010800           05  FILLER                PIC S9(4) COMP.              
010900           05  FILLER                PIC S9(11)V99.               
011000           05  FILLER                PIC X(04).                   
011100      *                                                           
011200      *    VUE TABLE DE L'ECHEANCIER INTERNE DE L'AUTO-TEST (NE   
011300      *    QU'A LA VERIFICATION INTERNE, PAS RENVOYEE A           
011400       01  W-ECHEANCIER-TEST.                                     
011500           05  EL-ECHEANCIER-TEST OCCURS 60 INDEXED BY W-IX-TEST. 
011600              10  W-TEST-ANNEE       PIC 9(04).                   
011700              10  W-TEST-MONTANT     PIC S9(11)V99.               
011800           05  FILLER                PIC X(04).                   
011900      *                                                           
012000      *    VUE BALAYABLE OCTET PAR OCTET DE L'ECHEANCIER DE TEST, 
012100      *    UTILISEE PAR LE LISTING DE MISE AU POINT DU PARAGRAPHE 
012200      *    POUR UN VIDAGE HEXADECIMAL RAPIDE EN CAS D'ANOMALIE    
012300       01  W-ECHEANCIER-TEST-BRUT REDEFINES W-ECHEANCIER-TEST.    
012400           05  W-TEST-POSTE-BRUT OCCURS 60 INDEXED BY W-IX-TEST-BR
012500                                     PIC X(17).                   
012600           05  FILLER                PIC X(04).                   
012700      *                                                           
012800       01  W-COMPTEURS.                                           
012900           05  W-NB-APPELS           PIC S9(9) COMP VALUE ZERO.   
013000           05  W-NB-REJETS           PIC S9(9) COMP VALUE ZERO.   
013100           05  FILLER                PIC S9(9) COMP VALUE ZERO.   
013200      *                                                           
013300       LINKAGE SECTION.                                           
013400      * SOLDE DE DEPART, ANNEE COURANTE (BASE D'INFLATION),       
013500      * LA PLAGE DE RETRAIT                                       
013600       01  LK-SOLDE-DEPART           PIC S9(11)V99.               
013700       01  LK-ANNEE-COURANTE         PIC 9(04).                   
013800       01  LK-ANNEE-DEBUT            PIC 9(04).                   
013900       01  LK-ANNEE-FIN              PIC 9(04).                   
014000      * CODES RETOUR (CR NON NUL = BORNES INVALIDES, SCENARIO     
014100       01  LK-CR                     PIC 9(02).                   
014200       01  LK-RC                     PIC 9(02).                   
014300      * ECHEANCIER RENDU -- UN POSTE PAR ANNEE DE LA PLAGE        
014400       01  LK-ECHEANCIER.                                         
014500           05  EL-LK-ECHEANCIER OCCURS 40 INDEXED BY LK-IX.       
014600              COPY XAMTTBL REPLACING 'X' BY LK.                   
014700      * NOMBRE DE POSTES EFFECTIVEMENT ALIMENTES DANS             
014800       01  LK-NB-POSTES              PIC S9(4) COMP.              
014900      *                                                           
015000       PROCEDURE DIVISION USING LK-SOLDE-DEPART LK-ANNEE-COURANTE 
015100                LK-ANNEE-DEBUT LK-ANNEE-FIN LK-CR LK-RC           
015200                LK-ECHEANCIER LK-NB-POSTES.                       
015300      *===========================================================
015400       0000-GENERER-ECHEANCIER.                                   
015500      *-----------------------------------------------------------
015600           ADD 1 TO W-NB-APPELS                                   
015700           MOVE ZERO TO LK-CR LK-RC                               
015800           MOVE ZERO TO LK-NB-POSTES                              
015900           PERFORM 1000-VERIFIER-BORNES                           
016000           IF LK-CR NOT > ZERO                                    
016100              PERFORM 2000-PROJETER-SOLDE                         
016200              PERFORM 3000-CALCULER-VERSEMENT-INITIAL             
016300              PERFORM 4000-DERIVER-ECHEANCIER                     
016400              IF RETSKED-SW-TEST IS ON                            
016500                 PERFORM 9000-AUTO-TESTER-LE-SOLDE                
016600              END-IF                                              
016700           END-IF                                                 
016800           GOBACK                                                 
016900           .                                                      
017000      *                                                           
017100      *-----------------------------------------------------------
017200      * 1000-VERIFIER-BORNES                                      
017300      * UNE ANNEE DE DEBUT ANTERIEURE A L'ANNEE COURANTE, OU UNE  
017400      * ANNEE DE FIN ANTERIEURE A L'ANNEE DE DEBUT, EST UNE       
017500      * SAISIE -- LE SCENARIO EST REJETE (CF. CAHIER DES CHARGES).
017600      *-----------------------------------------------------------
017700       1000-VERIFIER-BORNES.                                      
017800           IF LK-ANNEE-DEBUT < LK-ANNEE-COURANTE                  
017900              MOVE 12 TO LK-CR                                    
018000              MOVE 01 TO LK-RC                                    
018100              ADD 1 TO W-NB-REJETS                                
018200           END-IF                                                 
018300           IF LK-ANNEE-FIN < LK-ANNEE-DEBUT                       
018400              MOVE 12 TO LK-CR                                    
018500              MOVE 02 TO LK-RC                                    
018600              ADD 1 TO W-NB-REJETS                                
018700           END-IF                                                 
018800           .                                                      
018900      *                                                           
019000      *-----------------------------------------------------------
019100      * 2000-PROJETER-SOLDE                                       
019200      * FAIT CROITRE LE SOLDE DE DEPART AU TAUX NOMINAL R DEPUIS  
019300      * L'ANNEE COURANTE JUSQU'A L'ANNEE DE DEBUT DU RETRAIT.     
019400      *-----------------------------------------------------------
019500       2000-PROJETER-SOLDE.                                       
019600           COMPUTE W-ECART-DEBUT =                                
019700                   LK-ANNEE-DEBUT - LK-ANNEE-COURANTE             
019800           MOVE 1 TO W-FACTEUR-R                                  
019900           IF W-ECART-DEBUT > ZERO                                
020000              MOVE 1 TO W-PUISSANCE-R                             
020100              PERFORM 2100-ELEVER-TAUX-R-PUISSANCE                
020200                      W-ECART-DEBUT TIMES                         
020300              MOVE W-PUISSANCE-R TO W-FACTEUR-R                   
020400           END-IF                                                 
020500           COMPUTE W-SOLDE-PROJETE ROUNDED =                      
020600                   LK-SOLDE-DEPART * W-FACTEUR-R                  
020700           .                                                      
020800      *                                                           
020900      *-----------------------------------------------------------
021000      * 2100-ELEVER-TAUX-R-PUISSANCE                              
021100      * UNE MULTIPLICATION PAR APPEL -- ELEVATION A LA PUISSANCE  
021200      * MULTIPLICATION REPETEE (PAS DE FONCTION INTRINSEQUE).     
021300      *-----------------------------------------------------------
021400       2100-ELEVER-TAUX-R-PUISSANCE.                              
021500           COMPUTE W-PUISSANCE-R ROUNDED =                        
021600                   W-PUISSANCE-R * (1 + W-TAUX-R)                 
021700           .                                                      
021800      *                                                           
021900      *-----------------------------------------------------------
022000      * 3000-CALCULER-VERSEMENT-INITIAL                           
022100      * N = NOMBRE D'ANNEES DE LA PLAGE.  SI LE TAUX NOMINAL EGALE
022200      * L'INFLATION, LE VERSEMENT EST CONSTANT (SOLDE / N).       
022300      * FORMULE FERMEE DE L'ANNUITE DEGRESSIVE.                   
022400      *-----------------------------------------------------------
022500       3000-CALCULER-VERSEMENT-INITIAL.                           
022600           COMPUTE W-NB-ANNEES = LK-ANNEE-FIN - LK-ANNEE-DEBUT + 1
022700           IF W-TAUX-R = W-TAUX-I                                 
022800              COMPUTE W-VERSEMENT-INITIAL ROUNDED =               
022900                      W-SOLDE-PROJETE / W-NB-ANNEES               
023000           ELSE                                                   
023100              MOVE 1 TO W-PUISSANCE-RATIO                         
023200              COMPUTE W-FACTEUR-RATIO ROUNDED =                   
023300                      (1 + W-TAUX-I) / (1 + W-TAUX-R)             
023400              PERFORM 3100-ELEVER-RATIO-PUISSANCE                 
023500                      W-NB-ANNEES TIMES                           
023600              COMPUTE W-VERSEMENT-INITIAL ROUNDED =               
023700                 W-SOLDE-PROJETE * (W-TAUX-R - W-TAUX-I)          
023800                 / (1 - W-PUISSANCE-RATIO)                        
023900           END-IF                                                 
024000           .                                                      
024100      *                                                           
024200      *-----------------------------------------------------------
024300      * 3100-ELEVER-RATIO-PUISSANCE                               
024400      *-----------------------------------------------------------
024500       3100-ELEVER-RATIO-PUISSANCE.                               
024600           COMPUTE W-PUISSANCE-RATIO ROUNDED =                    
024700                   W-PUISSANCE-RATIO * W-FACTEUR-RATIO            
024800           .                                                      
024900      *                                                           
025000      *-----------------------------------------------------------
025100      * 4000-DERIVER-ECHEANCIER                                   
025200      * VERSEMENT DE L'ANNEE K (K = 0 A N-1) = W0 * (1+I)         
025300      *-----------------------------------------------------------
025400       4000-DERIVER-ECHEANCIER.                                   
025500           MOVE 1 TO W-PUISSANCE-R                                
025600           SET LK-IX TO 0                                         
025700           PERFORM 4100-DERIVER-UNE-ANNEE                         
025800              VARYING W-INDICE-K FROM 0 BY 1                      
025900              UNTIL W-INDICE-K >= W-NB-ANNEES                     
026000           MOVE W-NB-ANNEES TO LK-NB-POSTES                       
026100           .                                                      
026200      *                                                           
026300      *-----------------------------------------------------------
026400      * 4100-DERIVER-UNE-ANNEE                                    
026500      *-----------------------------------------------------------
026600       4100-DERIVER-UNE-ANNEE.                                    
026700           ADD 1 TO LK-IX                                         
026800           COMPUTE LK-YEAR (LK-IX) = LK-ANNEE-DEBUT + W-INDICE-K  
026900           COMPUTE LK-AMOUNT (LK-IX) ROUNDED =                    
027000                   W-VERSEMENT-INITIAL * W-PUISSANCE-R            
027100           COMPUTE W-PUISSANCE-R ROUNDED =                        
027200                   W-PUISSANCE-R * (1 + W-TAUX-I)                 
027300           .                                                      
027400      *                                                           
027500      *-----------------------------------------------------------
027600      * 9000-AUTO-TESTER-LE-SOLDE                                 
027700      * REJOUE L'ECHEANCIER QUI VIENT D'ETRE DERIVE : REPART DU   
027800      * SOLDE PROJETE EN DEBUT DE PLAGE, SOUSTRAIT CHAQUE         
027900      * VERSEMENT DE LK-ECHEANCIER ET FAIT CROITRE LE RESTANT AU  
028000      * TAUX NOMINAL R -- SAUF APRES LE DERNIER VERSEMENT, QUI NE 
028100      * CROIT PLUS (CF. CAHIER DES CHARGES, UNITE S).  SI LA      
028200      * FORMULE FERMEE DU PARAGRAPHE 3000 EST JUSTE, LE SOLDE     
028300      * RESIDUEL DOIT ATTEINDRE ZERO A QUELQUES DOLLARS PRES.     
028400      * ACTIF UNIQUEMENT QUAND LE SWITCH UPSI-0 EST POSITIONNE -- 
028500      * NE TOURNE JAMAIS EN PRODUCTION NORMALE.                   
028600      *-----------------------------------------------------------
028700       9000-AUTO-TESTER-LE-SOLDE.                                 
028800           MOVE W-SOLDE-PROJETE TO W-SOLDE-RESIDUEL-TST           
028900           SET W-IX-TEST TO 0                                     
029000           PERFORM 9100-REJOUER-UNE-ANNEE-TST                     
029100              VARYING W-INDICE-K FROM 0 BY 1                      
029200              UNTIL W-INDICE-K >= W-NB-ANNEES                     
029300           PERFORM 9200-VERIFIER-EPUISEMENT-TST                   
029400           .                                                      
029500      *                                                           
029600      *-----------------------------------------------------------
029700      * 9100-REJOUER-UNE-ANNEE-TST                                
029800      *-----------------------------------------------------------
029900       9100-REJOUER-UNE-ANNEE-TST.                                
030000           SET W-IX-TEST UP BY 1                                  
030100           COMPUTE W-TEST-ANNEE (W-IX-TEST) =                     
030200                   LK-ANNEE-DEBUT + W-INDICE-K                    
030300           MOVE LK-AMOUNT (W-IX-TEST)                             
030400                   TO W-TEST-MONTANT (W-IX-TEST)                  
030500           SUBTRACT W-TEST-MONTANT (W-IX-TEST)                    
030600                   FROM W-SOLDE-RESIDUEL-TST                      
030700           IF W-INDICE-K < W-NB-ANNEES - 1                        
030800              COMPUTE W-SOLDE-RESIDUEL-TST ROUNDED =              
030900                      W-SOLDE-RESIDUEL-TST * (1 + W-TAUX-R)       
031000           END-IF                                                 
031100           .                                                      
031200      *                                                           
031300      *-----------------------------------------------------------
031400      * 9200-VERIFIER-EPUISEMENT-TST                              
031500      * TOLERANCE DE QUELQUES DOLLARS SUR UN SOLDE A SEPT         
031600      * CHIFFRES -- UN ECART SUPERIEUR SIGNALE UNE ERREUR DE      
031700      * FORMULE ET REJETTE LE SCENARIO (CR/RC DEDIES).            
031800      *-----------------------------------------------------------
031900       9200-VERIFIER-EPUISEMENT-TST.                              
032000           IF W-SOLDE-RESIDUEL-TST < ZERO                         
032100              COMPUTE W-SOLDE-RESIDUEL-TST =                      
032200                      ZERO - W-SOLDE-RESIDUEL-TST                 
032300           END-IF                                                 
032400           IF W-SOLDE-RESIDUEL-TST > W-TOLERANCE-TST              
032500              MOVE 12 TO LK-CR                                    
032600              MOVE 03 TO LK-RC                                    
032700              ADD 1 TO W-NB-REJETS                                
032800           END-IF                                                 
032900           .                                                      
