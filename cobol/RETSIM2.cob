000100      ************************************************************
000200      * PROGRAMME  RETSIM2                                       *
000300      * LANGAGE    COBOL                                         *
000400      *                                                          *
000500      * CE SOUS-PROGRAMME EST LA CALCULETTE DE LA PHASE POST-    *
000600      * ECHEANCIER DE LA SIMULATION DE RETRAIT (UNITE W2).  A     
000700      * DE L'ETAT LAISSE PAR RETSIM1, IL VIT DU COMPTE TITRES     
000800      * ROTH JUSQU'A L'HORIZON, ENREGISTRE LES MANQUES RESIDUELS, 
000900      * CALCULE L'IMPACT NET SUR LA RICHESSE TRANSMISE AUX        
001000      ************************************************************
001100       IDENTIFICATION DIVISION.                                   
001200       PROGRAM-ID. RETSIM2.                                       
001300       AUTHOR. T. DUMONT.                                         
001400       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001500       DATE-WRITTEN. 13 MAY 1991.                                 
001600       DATE-COMPILED.                                             
001700       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
001800           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
001900      *                                                           
002000      *-----------------------------------------------------------
002100      * JOURNAL DES MODIFICATIONS                                 
002200      *-----------------------------------------------------------
002300      * 1991-05-13  TDUMONT   CREATION INITIALE -- VENTE DE       
002400      *                        SANS MAJORATION DE L'IMPOT (ERREUR 
002500      *                        JEUNESSE CORRIGEE CI-DESSOUS EN    
002600      * 1995-07-21  RGOUPIL   TICKET RET-0042 -- LA VENTE REQUISE 
002700      *                        MAJOREE (GROSS-UP) POUR ABSORBER SA
002800      *                        PROPRE PLUS-VALUE IMPOSABLE --     
002900      *                        BESOIN NET RESTAIT                 
003000      *                        COUVERT D'UN AN SUR DEUX.          
003100      * 1998-12-21  TDUMONT   CHANTIER AN 2000 -- ZONES ANNEE     
003200      *                        PROGRAMME DECLARE CONFORME.        
003300      * 2009-04-17  LCHASSE   TICKET RET-0074 -- AJOUT DU         
003400      *                        PRECONDITION (401K ET RSU DOIVENT  
003500      *                        QUASI EPUISES AVANT D'ENTRER EN    
003600      *                        POST-ECHEANCIER) -- UN SCENARIO MAL
003700      *                        PARAMETRE PASSAIT EN PHASE W2 AVEC 
003800      *                        SOLDES 401K ENCORE IMPORTANTS.     
003900      * 2026-02-10  PNGUYEN   TICKET RET-0138 -- VALORISATION DES 
004000      *                        MANQUES A LA VALEUR FUTURE (6%/AN) 
004100      *                        LE CALCUL DE L'IMPACT NET SUR LA   
004200      *                        TRANSMISE.                         
004300      * 2026-08-10  PNGUYEN   TICKET RET-0164 -- LA BOUCLE 2000   
004400      *                        DEMARRAIT A LK-ETAT-LAST-YEAR (LA  
004500      *                        DERNIERE ANNEE CALENDAIRE DEJA     
004600      *                        TRAITEE PAR RETSIM1) AU LIEU DE    
004700      *                        CETTE ANNEE PLUS UN -- LA PREMIERE 
004800      *                        ANNEE DE LA PHASE POST-ECHEANCIER  
004900      *                        ET CHAQUE MANQUE ENREGISTRE ETAIT  
005000      *                        DONC ETIQUETE UNE ANNEE TROP TOT,  
005100      *                        FAUSSANT D'UN AN LA PUISSANCE DE   
005200      *                        VALORISATION EN 9100 ET DONC LE    
005300      *                        NET-WEALTH-IMPACT.  AJOUT DE       
005400      *                        W-ANNEE-DEBUT-BOU (77, CALCULE EN  
005500      *                        0000) POUR DEMARRER LA BOUCLE A    
005600      *                        LK-ETAT-LAST-YEAR + 1 ET BORNE     
005700      *                        HAUTE ELARGIE POUR INCLURE L'ANNEE 
005800      *                        D'HORIZON ELLE-MEME.               
005900      *-----------------------------------------------------------
006000      *                                                           
006100       ENVIRONMENT DIVISION.                                      
006200       CONFIGURATION SECTION.                                     
006300       SPECIAL-NAMES.                                             
006400           C01 IS TOP-OF-FORM                                     
006500           UPSI-0 IS RETSIM2-SW-TEST.                             
006600      *                                                           
006700       DATA DIVISION.                                             
006800       WORKING-STORAGE SECTION.                                   
006900       01  VERSION         PIC X(18) VALUE 'RETSIM2 06 08/10/26'. 
007000      *                                                           
007100      *    PREMIERE ANNEE A TRAITER EN PHASE POST-ECHEANCIER      
007200      *    (LK-ETAT-LAST-YEAR + 1) -- CALCULEE EN 0000            
007300       77  W-ANNEE-DEBUT-BOU     PIC 9(04).                       
007400      *                                                           
007500      *-----------------------------------------------------------
007600      * CONSTANTES                                                
007700      *-----------------------------------------------------------
007800       01  W-CONSTANTES-SIMUL.                                    
007900           05  W-TAUX-INFLATION      PIC 9V9(6) VALUE 0.030000.   
008000           05  W-TAUX-CROIS-401K     PIC 9V9(6) VALUE 0.060000.   
008100           05  W-TAUX-CROIS-ROTH     PIC 9V9(6) VALUE 0.060000.   
008200           05  W-TAUX-CROIS-COURTAGE PIC 9V9(6) VALUE 0.060000.   
008300           05  W-TAUX-CROIS-RSU      PIC 9V9(6) VALUE 0.048000.   
008400           05  W-TAUX-PVLT-STD       PIC 9V9(6) VALUE 0.200000.   
008500           05  W-TAUX-VALO-MANQUE    PIC 9V9(6) VALUE 0.060000.   
008600           05  FILLER                PIC X(04).                   
008700      *                                                           
008800      *    VUE TABLE DES QUATRE TAUX DE CROISSANCE DES ACTIFS     
008900       01  W-TAUX-CROISSANCE-TAB REDEFINES W-CONSTANTES-SIMUL.    
009000           05  FILLER                PIC 9V9(6).                  
009100           05  W-TAUX-CROIS-EL OCCURS 4 PIC 9V9(6).               
009200           05  FILLER                PIC 9V9(6).                  
009300           05  FILLER                PIC 9V9(6).                  
009400           05  FILLER                PIC X(04).                   
009500      *                                                           
009600      *-----------------------------------------------------------
009700      * ZONE DE L'IMPOT DEMANDE A RETCALT                         
009800      *-----------------------------------------------------------
009900       01  W-TAXREQ.                                              
010000           COPY XTAXREQ REPLACING 'X' BY W-TAXREQ.                
010100      *                                                           
010200      *-----------------------------------------------------------
010300      * ZONES DE TRAVAIL DE LA BOUCLE ANNUELLE                    
010400      *-----------------------------------------------------------
010500       01  W-TRAVAIL-ANNEE.                                       
010600           05  W-ANNEE-BOU           PIC 9(04).                   
010700           05  W-BESOIN-AJUSTE       PIC S9(11)V99.               
010800           05  W-MANQUE-COURANT      PIC S9(11)V99.               
010900           05  W-SEUIL-PRECOND       PIC S9(11)V99.               
011000           05  W-RATIO-BASE-COURT    PIC S9(3)V9(6).              
011100           05  W-VENTE-REQUISE       PIC S9(11)V99.               
011200           05  W-VENTE-REELLE        PIC S9(11)V99.               
011300           05  W-GAIN-VENTE          PIC S9(11)V99.               
011400           05  W-IMPOT-VENTE         PIC S9(11)V99.               
011500           05  W-NET-VENTE           PIC S9(11)V99.               
011600           05  W-TAUX-EFFECTIF       PIC S9(3)V9(6).              
011700           05  W-ROTH-RETRAIT        PIC S9(11)V99.               
011800           05  W-BASE-VENDUE         PIC S9(11)V99.               
011900           05  FILLER                PIC X(04).                   
012000      *                                                           
012100      *    VUE GROUPEE DES TROIS MONTANTS DE LA VENTE DE COURTAGE 
012200      *    (VENTE REQUISE / REELLE / GAIN), POUR LE LISTING DE    
012300      *    POINT PAR ANNEE                                        
012400       01  W-VENTE-TAB REDEFINES W-TRAVAIL-ANNEE.                 
012500           05  FILLER                PIC 9(04).                   
012600           05  FILLER                PIC S9(11)V99.               
012700           05  FILLER                PIC S9(11)V99.               
012800           05  FILLER                PIC S9(11)V99.               
012900           05  FILLER                PIC S9(3)V9(6).              
013000           05  W-VENTE-EL OCCURS 3 PIC S9(11)V99.                 
013100           05  FILLER                PIC S9(3)V9(6).              
013200           05  FILLER                PIC S9(11)V99.               
013300           05  FILLER                PIC X(04).                   
013400      *                                                           
013500       01  W-RESULTATS-FINAUX.                                    
013600           05  W-RICHESSE-FRANCHE    PIC S9(11)V99.               
013700           05  W-EFFET-MANQUES       PIC S9(11)V99.               
013800           05  W-PUISSANCE-VALO      PIC S9(5)V9(6).              
013900           05  W-ECART-HORIZON       PIC S9(4) COMP.              
014000           05  FILLER                PIC X(04).                   
014100      *                                                           
014200       01  W-COMPTEURS.                                           
014300           05  W-NB-APPELS           PIC S9(9) COMP VALUE ZERO.   
014400           05  W-NB-REJETS           PIC S9(9) COMP VALUE ZERO.   
014500           05  W-NB-MANQUES-W2       PIC S9(9) COMP VALUE ZERO.   
014600           05  FILLER                PIC S9(9) COMP VALUE ZERO.   
014700      *                                                           
014800      *    VUE GROUPEE DES COMPTEURS, POUR LE LISTING DE          
014900      *    DE FIN DE BATCH                                        
015000       01  W-COMPTEURS-TAB REDEFINES W-COMPTEURS.                 
015100           05  W-COMPTEURS-TAB-EL OCCURS 3 PIC S9(9) COMP.        
015200           05  FILLER                PIC S9(9) COMP.              
015300      *                                                           
015400       LINKAGE SECTION.                                           
015500      * POSITION D'ACTIFS ET CONTEXTE DE TRANSITION (EN/SORTIE)   
015600       01  LK-ETAT.                                               
015700           COPY XSIMSTA REPLACING 'X' BY LK-ETAT.                 
015800      * ANNEE HORIZON, DIVIDENDE DE BASE                          
015900       01  LK-HORIZON-YR             PIC 9(04).                   
016000       01  LK-DIVIDENDE-BASE         PIC S9(11)V99.               
016100      * TABLE DES MANQUES (EN/SORTIE -- PROLONGE LA TABLE DE      
016200       01  LK-MANQUES.                                            
016300           05  EL-LK-SHRTBL OCCURS 40 INDEXED BY LK-IX-MQ.        
016400               COPY XSHRTBL REPLACING 'X' BY LK.                  
016500       01  LK-NB-MANQUES             PIC S9(4) COMP.              
016600      * RESULTATS                                                 
016700       01  LK-RICHESSE-FRANCHE-IMPOT PIC S9(11)V99.               
016800       01  LK-NET-WEALTH-IMPACT      PIC S9(11)V99.               
016900      * CODES RETOUR                                              
017000       01  LK-CR                     PIC 9(02).                   
017100       01  LK-RC                     PIC 9(02).                   
017200      *                                                           
017300       PROCEDURE DIVISION USING LK-ETAT LK-HORIZON-YR             
017400                LK-DIVIDENDE-BASE LK-MANQUES LK-NB-MANQUES        
017500                LK-RICHESSE-FRANCHE-IMPOT LK-NET-WEALTH-IMPACT    
017600                LK-CR LK-RC.                                      
017700      *===========================================================
017800       0000-SIMULER-PHASE-POST-ECHEANCIER.                        
017900      *-----------------------------------------------------------
018000           ADD 1 TO W-NB-APPELS                                   
018100           MOVE ZERO TO LK-CR LK-RC                               
018200           SET LK-IX-MQ TO LK-NB-MANQUES                          
018300           PERFORM 1000-VERIFIER-PRECONDITION                     
018400           IF LK-CR NOT > ZERO                                    
018500              MOVE LK-ETAT-LAST-NEED TO W-BESOIN-AJUSTE           
018600              COMPUTE W-ANNEE-DEBUT-BOU = LK-ETAT-LAST-YEAR + 1   
018700              PERFORM 2000-TRAITER-UNE-ANNEE                      
018800                 VARYING W-ANNEE-BOU                              
018900                 FROM W-ANNEE-DEBUT-BOU BY 1                      
019000              UNTIL W-ANNEE-BOU > LK-HORIZON-YR                   
019100              PERFORM 8000-CALCULER-RICHESSE-FRANCHE-IMPOT        
019200              PERFORM 9000-CALCULER-EFFET-MANQUES                 
019300              COMPUTE LK-NET-WEALTH-IMPACT =                      
019400                      W-RICHESSE-FRANCHE - W-EFFET-MANQUES        
019500              MOVE W-RICHESSE-FRANCHE TO LK-RICHESSE-FRANCHE-IMPOT
019600           END-IF                                                 
019700           GOBACK                                                 
019800           .                                                      
019900      *                                                           
020000      *-----------------------------------------------------------
020100      * 1000-VERIFIER-PRECONDITION                                
020200      * LE 401K ET LE RSU DOIVENT ETRE QUASI EPUISES (AU PLUS LA  
020300      * MOITIE DU DERNIER BESOIN AJUSTE DE LA PHASE PROGRAMMEE)   
020400      * D'ENTRER EN PHASE POST-ECHEANCIER, SINON LE SCENARIO EST  
020500      *-----------------------------------------------------------
020600       1000-VERIFIER-PRECONDITION.                                
020700           COMPUTE W-SEUIL-PRECOND ROUNDED =                      
020800                   LK-ETAT-LAST-NEED * 0.5                        
020900           IF LK-ETAT-BAL-401K > W-SEUIL-PRECOND                  
021000              OR LK-ETAT-BAL-RSU > W-SEUIL-PRECOND                
021100              MOVE 12 TO LK-CR                                    
021200              MOVE 05 TO LK-RC                                    
021300              ADD 1 TO W-NB-REJETS                                
021400           END-IF                                                 
021500           .                                                      
021600      *                                                           
021700      *-----------------------------------------------------------
021800      * 2000-TRAITER-UNE-ANNEE                                    
021900      * W-ANNEE-BOU PARCOURT (DERNIERE-ANNEE-W1 + 1) A L'HORIZON  
022000      * INCLUS (CF. W-ANNEE-DEBUT-BOU EN 0000) -- CHAQUE PASSAGE  
022100      * AJUSTE D'ABORD LE BESOIN A L'INFLATION CI-DESSOUS.        
022200      *-----------------------------------------------------------
022300       2000-TRAITER-UNE-ANNEE.                                    
022400           COMPUTE W-BESOIN-AJUSTE ROUNDED =                      
022500                   W-BESOIN-AJUSTE * (1 + W-TAUX-INFLATION)       
022600           MOVE W-BESOIN-AJUSTE TO W-MANQUE-COURANT               
022700           IF LK-ETAT-BAL-NONRSU > ZERO                           
022800              PERFORM 2100-VENDRE-COURTAGE                        
022900           END-IF                                                 
023000           IF W-MANQUE-COURANT > ZERO                             
023100              PERFORM 2200-PRELEVER-ROTH                          
023200           END-IF                                                 
023300           IF W-MANQUE-COURANT > ZERO                             
023400              PERFORM 2300-ENREGISTRER-MANQUE                     
023500           END-IF                                                 
023600           PERFORM 5000-FAIRE-CROITRE-ACTIFS                      
023700           .                                                      
023800      *                                                           
023900      *-----------------------------------------------------------
024000      * 2100-VENDRE-COURTAGE                                      
024100      *-----------------------------------------------------------
024200       2100-VENDRE-COURTAGE.                                      
024300           COMPUTE W-RATIO-BASE-COURT ROUNDED =                   
024400                   LK-ETAT-BAL-NONRSU-BASIS / LK-ETAT-BAL-NONRSU  
024500           PERFORM 2110-CALCULER-VENTE-REQUISE                    
024600           IF W-VENTE-REQUISE < LK-ETAT-BAL-NONRSU                
024700              MOVE W-VENTE-REQUISE TO W-VENTE-REELLE              
024800           ELSE                                                   
024900              MOVE LK-ETAT-BAL-NONRSU TO W-VENTE-REELLE           
025000           END-IF                                                 
025100           SUBTRACT W-VENTE-REELLE FROM LK-ETAT-BAL-NONRSU        
025200           COMPUTE W-BASE-VENDUE ROUNDED =                        
025300                   W-VENTE-REELLE * W-RATIO-BASE-COURT            
025400           SUBTRACT W-BASE-VENDUE FROM LK-ETAT-BAL-NONRSU-BASIS   
025500           COMPUTE W-GAIN-VENTE ROUNDED =                         
025600                   W-VENTE-REELLE * (1 - W-RATIO-BASE-COURT)      
025700           INITIALIZE W-TAXREQ                                    
025800           IF W-GAIN-VENTE > ZERO                                 
025900              MOVE W-GAIN-VENTE TO W-TAXREQ-AMT-LTCG              
026000           END-IF                                                 
026100           IF LK-DIVIDENDE-BASE > ZERO                            
026200              MOVE LK-DIVIDENDE-BASE TO W-TAXREQ-AMT-ORD-DIV      
026300           END-IF                                                 
026400           SET W-TAXREQ-STATUS-MFJ TO TRUE                        
026500           CALL 'RETCALT' USING W-TAXREQ                          
026600           MOVE W-TAXREQ-TOTAL-TAX TO W-IMPOT-VENTE               
026700           COMPUTE W-NET-VENTE = W-VENTE-REELLE - W-IMPOT-VENTE   
026800           SUBTRACT W-NET-VENTE FROM W-MANQUE-COURANT             
026900           .                                                      
027000      *                                                           
027100      *-----------------------------------------------------------
027200      * 2110-CALCULER-VENTE-REQUISE                               
027300      * MAJORATION (GROSS-UP) DE LA VENTE POUR ABSORBER SA PROPRE 
027400      * PLUS-VALUE IMPOSABLE -- SI LA BASE COUVRE DEJA TOUT LE    
027500      * MONTANT (RATIO >= 1) AUCUNE MAJORATION N'EST NECESSAIRE.  
027600      *-----------------------------------------------------------
027700       2110-CALCULER-VENTE-REQUISE.                               
027800           IF W-RATIO-BASE-COURT NOT < 1                          
027900              MOVE W-MANQUE-COURANT TO W-VENTE-REQUISE            
028000           ELSE                                                   
028100              COMPUTE W-TAUX-EFFECTIF ROUNDED =                   
028200                 (1 - W-RATIO-BASE-COURT) * W-TAUX-PVLT-STD       
028300              COMPUTE W-VENTE-REQUISE ROUNDED =                   
028400                 W-MANQUE-COURANT / (1 - W-TAUX-EFFECTIF)         
028500           END-IF                                                 
028600           .                                                      
028700      *                                                           
028800      *-----------------------------------------------------------
028900      * 2200-PRELEVER-ROTH                                        
029000      *-----------------------------------------------------------
029100       2200-PRELEVER-ROTH.                                        
029200           IF W-MANQUE-COURANT < LK-ETAT-BAL-ROTH                 
029300              MOVE W-MANQUE-COURANT TO W-ROTH-RETRAIT             
029400           ELSE                                                   
029500              MOVE LK-ETAT-BAL-ROTH TO W-ROTH-RETRAIT             
029600           END-IF                                                 
029700           SUBTRACT W-ROTH-RETRAIT FROM LK-ETAT-BAL-ROTH          
029800           SUBTRACT W-ROTH-RETRAIT FROM W-MANQUE-COURANT          
029900           .                                                      
030000      *                                                           
030100      *-----------------------------------------------------------
030200      * 2300-ENREGISTRER-MANQUE                                   
030300      *-----------------------------------------------------------
030400       2300-ENREGISTRER-MANQUE.                                   
030500           ADD 1 TO LK-IX-MQ                                      
030600           MOVE W-ANNEE-BOU TO LK-GAP-YEAR (LK-IX-MQ)             
030700           MOVE W-MANQUE-COURANT TO LK-GAP-AMOUNT (LK-IX-MQ)      
030800           MOVE LK-IX-MQ TO LK-NB-MANQUES                         
030900           ADD 1 TO W-NB-MANQUES-W2                               
031000           .                                                      
031100      *                                                           
031200      *-----------------------------------------------------------
031300      * 5000-FAIRE-CROITRE-ACTIFS                                 
031400      *-----------------------------------------------------------
031500       5000-FAIRE-CROITRE-ACTIFS.                                 
031600           COMPUTE LK-ETAT-BAL-401K ROUNDED =                     
031700                   LK-ETAT-BAL-401K * (1 + W-TAUX-CROIS-401K)     
031800           COMPUTE LK-ETAT-BAL-ROTH ROUNDED =                     
031900                   LK-ETAT-BAL-ROTH * (1 + W-TAUX-CROIS-ROTH)     
032000           COMPUTE LK-ETAT-BAL-NONRSU ROUNDED =                   
032100                   LK-ETAT-BAL-NONRSU *                           
032200                   (1 + W-TAUX-CROIS-COURTAGE)                    
032300           COMPUTE LK-ETAT-BAL-RSU ROUNDED =                      
032400                   LK-ETAT-BAL-RSU * (1 + W-TAUX-CROIS-RSU)       
032500           .                                                      
032600      *                                                           
032700      *-----------------------------------------------------------
032800      * 8000-CALCULER-RICHESSE-FRANCHE-IMPOT                      
032900      * PONDERATION HERITIERS : 0.65 POUR LE 401K RESIDUEL        
033000      * POUR LES HERITIERS), 1.00 POUR ROTH/RSU/COURTAGE          
033100      * D'IMPOT OU REVALORISATION DE LA BASE AU DECES).  LES      
033200      * NEGATIFS NE CONTRIBUENT PAS.                              
033300      *-----------------------------------------------------------
033400       8000-CALCULER-RICHESSE-FRANCHE-IMPOT.                      
033500           MOVE ZERO TO W-RICHESSE-FRANCHE                        
033600           IF LK-ETAT-BAL-401K > ZERO                             
033700              COMPUTE W-RICHESSE-FRANCHE ROUNDED =                
033800                 W-RICHESSE-FRANCHE + (LK-ETAT-BAL-401K * 0.65)   
033900           END-IF                                                 
034000           IF LK-ETAT-BAL-ROTH > ZERO                             
034100              ADD LK-ETAT-BAL-ROTH TO W-RICHESSE-FRANCHE          
034200           END-IF                                                 
034300           IF LK-ETAT-BAL-RSU > ZERO                              
034400              ADD LK-ETAT-BAL-RSU TO W-RICHESSE-FRANCHE           
034500           END-IF                                                 
034600           IF LK-ETAT-BAL-NONRSU > ZERO                           
034700              ADD LK-ETAT-BAL-NONRSU TO W-RICHESSE-FRANCHE        
034800           END-IF                                                 
034900           .                                                      
035000      *                                                           
035100      *-----------------------------------------------------------
035200      * 9000-CALCULER-EFFET-MANQUES                               
035300      * CHAQUE MANQUE EST VALORISE A LA VALEUR FUTURE (6%/AN)     
035400      * L'HORIZON.  LES MANQUES POSTERIEURS A L'HORIZON (CAS      
035500      * NE DEVRAIT PAS SE PRODUIRE) SONT IGNORES.                 
035600      *-----------------------------------------------------------
035700       9000-CALCULER-EFFET-MANQUES.                               
035800           MOVE ZERO TO W-EFFET-MANQUES                           
035900           PERFORM 9100-CUMULER-UN-MANQUE                         
036000              VARYING LK-IX-MQ FROM 1 BY 1                        
036100              UNTIL LK-IX-MQ > LK-NB-MANQUES                      
036200           .                                                      
036300      *                                                           
036400       9100-CUMULER-UN-MANQUE.                                    
036500           IF LK-GAP-YEAR (LK-IX-MQ) NOT > LK-HORIZON-YR          
036600              COMPUTE W-ECART-HORIZON =                           
036700                      LK-HORIZON-YR - LK-GAP-YEAR (LK-IX-MQ)      
036800              MOVE 1 TO W-PUISSANCE-VALO                          
036900              IF W-ECART-HORIZON > ZERO                           
037000                 PERFORM 9110-ELEVER-VALO-PUISSANCE               
037100                         W-ECART-HORIZON TIMES                    
037200              END-IF                                              
037300              COMPUTE W-EFFET-MANQUES ROUNDED = W-EFFET-MANQUES + 
037400                 (LK-GAP-AMOUNT (LK-IX-MQ) * W-PUISSANCE-VALO)    
037500           END-IF                                                 
037600           .                                                      
037700      *                                                           
037800      *-----------------------------------------------------------
037900      * 9110-ELEVER-VALO-PUISSANCE                                
038000      *-----------------------------------------------------------
038100       9110-ELEVER-VALO-PUISSANCE.                                
038200           COMPUTE W-PUISSANCE-VALO ROUNDED =                     
038300                   W-PUISSANCE-VALO * (1 + W-TAUX-VALO-MANQUE)    
038400           .                                                      
038500                                                                  
