000100      ************************************************************
000200      * COPYBOOK   XASTPOS                                       *
000300      * CONTENU    POSITION D'ACTIFS D'UN MENAGE EN DEBUT DE     *
000400      *            SIMULATION (FICHIER SCENARIO EN ENTREE)       *
000500      *            UN ENREGISTREMENT PAR SCENARIO-CLIENT         *
000600      *                                                          *
000700      * UTILISATION : COPY XASTPOS REPLACING 'X' BY <PREFIXE>    *
000800      *               LE 01 ENGLOBANT EST DECLARE PAR LE PROGRAMME
000900      *               APPELANT (FD OU WORKING-STORAGE SELON       
001000      *                                                          *
001100      * HISTORIQUE                                               *
001200      *   2025-11-03  RGOUPIL   TICKET RET-0101  CREATION INITIALE
001300      *   2026-01-14  RGOUPIL   TICKET RET-0133  AJOUT DU FILLER  
001400      *                          RESERVE POUR EXTENSION FUTURE DU 
001500      *                          MENAGE (2E TITULAIRE)           *
001600      ************************************************************
001700      *                                                           
001800      *--- CLE DU SCENARIO                                        
001900           05  X-SCENARIO-ID             PIC X(08).               
002000      *                                                           
002100      *--- SOLDES DE DEPART, EN DOLLARS COURANTS AU 1ER JANVIER DE
002200      *    L'ANNEE DE BASE  (TOUS LES MONTANTS SONT SIGNES, 2    *
002300      *    DECIMALES, PAS DE COMP-3 -- LA BANQUE DE DONNEES EST UN
002400      *    FICHIER LIGNE SEQUENTIEL LU EN CLAIR)                 *
002500      *                                                           
002600      *    COMPTE DE RETRAITE A IMPOSITION DIFFEREE (401K)        
002700           05  X-BAL-401K                PIC S9(11)V99.           
002800      *    COMPTE DE RETRAITE A IMPOSITION NULLE (ROTH)           
002900           05  X-BAL-ROTH                PIC S9(11)V99.           
003000      *    ACTIONS DE L'EMPLOYEUR (RSU) -- VALEUR DE MARCHE       
003100           05  X-BAL-RSU                 PIC S9(11)V99.           
003200      *    ACTIONS DE L'EMPLOYEUR (RSU) -- BASE DE COUT FISCALE   
003300           05  X-BAL-RSU-BASIS           PIC S9(11)V99.           
003400      *    COMPTE TITRES ORDINAIRE (HORS RSU) -- VALEUR DE MARCHE 
003500           05  X-BAL-NONRSU              PIC S9(11)V99.           
003600      *    COMPTE TITRES ORDINAIRE (HORS RSU) -- BASE DE COUT     
003700           05  X-BAL-NONRSU-BASIS        PIC S9(11)V99.           
003800      *                                                           
003900      *--- BESOIN ANNUEL NET D'IMPOT, EN DOLLARS D'AUJOURD'HUI    
004000           05  X-ANNUAL-INCOME-NEED      PIC S9(11)V99.           
004100      *                                                           
004200      *--- REVENU RECURRENT (DIVIDENDES ORDINAIRES) AVANT LA PHASE
004300      *    DE SECURITE SOCIALE                                    
004400           05  X-BASE-ORD-DIVIDEND       PIC S9(11)V99.           
004500      *                                                           
004600      *--- INDICATEUR DE LIGNE VALIDE (ALIMENTE PAR LE PROGRAMME *
004700      *    APPELANT APRES CONTROLE DE NUMERICITE, NON LU DU       
004800           05  X-LIGNE-VALIDE            PIC X(01).               
004900               88  X-LIGNE-OK                VALUE 'O'.           
005000               88  X-LIGNE-REJETEE           VALUE 'N'.           
005100      *                                                           
005200      *--- ZONE DE RESERVE POUR EXTENSION FUTURE (2E TITULAIRE,  *
005300      *    COMPTE HSA, ETC) -- NE PAS REUTILISER SANS ACCORD DE  *
005400      *    L'ANALYSTE FONCTIONNEL                                 
005500           05  FILLER                    PIC X(21).               
005600                                                                  
