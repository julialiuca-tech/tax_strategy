000100      ************************************************************
000200      * COPYBOOK   XSTRPAR                                       *
000300      * CONTENU    BORNES D'ANNEES POUR UNE EVALUATION DE         
000400      *            DE DECAISSEMENT (UNITE V) -- UN ENREGISTREMENT 
000500      *            PAR EVALUATION DEMANDEE SUR LE FICHIER        *
000600      *            STRATEGY-PARAM                                *
000700      *                                                          *
000800      * UTILISATION : COPY XSTRPAR REPLACING 'X' BY <PREFIXE>    *
000900      *                                                          *
001000      * HISTORIQUE                                               *
001100      *   2025-11-05  RGOUPIL   TICKET RET-0104  CREATION INITIALE
001200      ************************************************************
001300      *                                                           
001400      *    PREMIERE ANNEE DE RETRAIT DU 401K                      
001500           05  X-START-401K-YR           PIC 9(04).               
001600      *    DERNIERE ANNEE DE RETRAIT DU 401K                      
001700           05  X-END-401K-YR             PIC 9(04).               
001800      *    PREMIERE ANNEE DE CESSION DES ACTIONS RSU              
001900           05  X-START-RSU-YR            PIC 9(04).               
002000      *    DERNIERE ANNEE DE CESSION DES ACTIONS RSU              
002100           05  X-END-RSU-YR              PIC 9(04).               
002200      *    ANNEE D'HORIZON DE LA SIMULATION (FIN DE LA PHASE W2)  
002300           05  X-HORIZON-YR              PIC 9(04).               
002400      *                                                           
002500      *--- ZONE DE RESERVE                                        
002600           05  FILLER                    PIC X(08).               
002700                                                                  
