000100      ************************************************************
000200      * PROGRAM-ID  RETCONS                                      *
000300      * LANGAGE     COBOL                                        *
000400      *                                                          *
000500      * CONSTRUIT L'ECHEANCIER CONSOLIDE DES RETRAITS PROGRAMMES  
000600      * DEUX ACTIFS PRINCIPAUX (401K ET RSU) EN APPELANT DEUX     
000700      * CALCULETTE RETSKED, PUIS EN FUSIONNANT LES DEUX           
000800      * SUR LA PLAGE D'ANNEES COMMUNE.  UTILISE PAR RETEVAL AVANT 
000900      * SIMULATION PROPREMENT DITE (UNITE W1).                   *
001000      ************************************************************
001100       IDENTIFICATION DIVISION.                                   
001200       PROGRAM-ID. RETCONS.                                       
001300       AUTHOR. R. GOUPIL.                                         
001400       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001500       DATE-WRITTEN. 29 APR 1991.                                 
001600       DATE-COMPILED.                                             
001700       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
001800           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
001900      *                                                           
002000      *-----------------------------------------------------------
002100      * JOURNAL DES MODIFICATIONS                                 
002200      *-----------------------------------------------------------
002300      * 1991-04-29  RGOUPIL   CREATION INITIALE -- FUSION DE DEUX 
002400      *                        ECHEANCIERS A BORNES IDENTIQUES    
002500      * 1993-02-17  RGOUPIL   TICKET RET-0031 -- LES DEUX ACTIFS  
002600      *                        AVOIR DES BORNES DE RETRAIT        
002700      *                        LA FUSION PARCOURT DESORMAIS LA    
002800      *                        UNION ET ZERO-REMPLIT HORS BORNES. 
002900      * 1998-12-14  TDUMONT   CHANTIER AN 2000 -- CONFORME (ZONES 
003000      *                        DEJA EN PIC 9(04) DEPUIS           
003100      * 2026-01-08  LCHASSE   TICKET RET-0121 -- REMONTEE DU      
003200      *                        CHAQUE APPEL RETSKED AU LIEU DE LES
003300      *                        IGNORER (UN SCENARIO AVEC BORNES   
003400      *                        INCOHERENTES PASSAIT INAPERCU).    
003500      * 2026-08-10  PNGUYEN   TICKET RET-0163 -- LE CR REMONTE    
003600      *                        PAR RETSKED POUR UNE PLAGE FIN <   
003700      *                        DEBUT FAISAIT REJETER LE SCENARIO  
003800      *                        ENTIER (1000/2000/0000), ALORS QUE 
003900      *                        LE CAHIER DES CHARGES PRECISE QU'  
004000      *                        UNE TELLE PLAGE SUR UN SEUL ACTIF  
004100      *                        SIGNIFIE SIMPLEMENT "PAS DE RETRAIT
004200      *                        SUR CET ACTIF" -- UTILE POUR LES   
004300      *                        EVALUATIONS AD HOC DU FICHIER      
004400      *                        STRATEGY-PARAM (UNITE V).  1000 ET 
004500      *                        2000 DETECTENT DESORMAIS LEUR      
004600      *                        PROPRE PLAGE VIDE ET N'APPELLENT   
004700      *                        PLUS RETSKED DANS CE CAS ; 3000 A  
004800      *                        ETE REECRIT EN CONSEQUENCE ; 0000  
004900      *                        NE REJETTE PLUS (RC 04) QUE SI LES 
005000      *                        DEUX PLAGES SONT VIDES A LA FOIS.  
005100      * 2026-08-11  PNGUYEN   TICKET RET-0168 -- W-INDICE-LIGNE   
005200      *                        (COMPTEUR DE 4000) N'ETAIT JAMAIS  
005300      *                        REMIS A ZERO EN 0000, ALORS        
005400      *                        QUE RETCONS EST UN SOUS-PROGRAMME  
005500      *                        APPELE DE MANIERE STATIQUE (NI     
005600      *                        INITIAL, NI CANCELE ENTRE LES      
005700      *                        APPELS) -- IL CONTINUAIT DONC A    
005800      *                        CROITRE D'UN APPEL A L'AUTRE AU    
005900      *                        FIL DE LA RECHERCHE EXHAUSTIVE DE  
006000      *                        RETXSRC, JUSQU'A DEPASSER LA BORNE 
006100      *                        OCCURS 40 DE L'ECHEANCIER.  AJOUT  
006200      *                        DE LA REMISE A ZERO A COTE DE      
006300      *                        LK-CR/LK-RC/LK-NB-LIGNES.          
006400      *-----------------------------------------------------------
006500      *                                                           
006600       ENVIRONMENT DIVISION.                                      
006700       CONFIGURATION SECTION.                                     
006800       SPECIAL-NAMES.                                             
006900           C01 IS TOP-OF-FORM                                     
007000           UPSI-0 IS RETCONS-SW-TEST.                             
007100      *                                                           
007200       DATA DIVISION.                                             
007300       WORKING-STORAGE SECTION.                                   
007400       01  VERSION         PIC X(18) VALUE 'RETCONS 06 08/11/26'. 
007500      *                                                           
007600      *-----------------------------------------------------------
007700      * BORNES DE L'ANNEE COURANTE POUR LES DEUX APPELS A RETSKED 
007800      *-----------------------------------------------------------
007900       01  W-BORNES-401K.                                         
008000           05  W-401K-SOLDE-DEPART   PIC S9(11)V99.               
008100           05  W-401K-ANNEE-DEBUT    PIC 9(04).                   
008200           05  W-401K-ANNEE-FIN      PIC 9(04).                   
008300           05  W-401K-CR             PIC 9(02).                   
008400           05  W-401K-RC             PIC 9(02).                   
008500           05  W-401K-ECHEANCIER.                                 
008600               10  EL-W-401K-ECH OCCURS 40 INDEXED BY W-IX-401K.  
008700                   COPY XAMTTBL REPLACING 'X' BY W-401K.          
008800           05  W-401K-NB-POSTES      PIC S9(4) COMP.              
008900      *                                                           
009000       01  W-BORNES-RSU.                                          
009100           05  W-RSU-SOLDE-DEPART    PIC S9(11)V99.               
009200           05  W-RSU-ANNEE-DEBUT     PIC 9(04).                   
009300           05  W-RSU-ANNEE-FIN       PIC 9(04).                   
009400           05  W-RSU-CR              PIC 9(02).                   
009500           05  W-RSU-RC              PIC 9(02).                   
009600           05  W-RSU-ECHEANCIER.                                  
009700               10  EL-W-RSU-ECH OCCURS 40 INDEXED BY W-IX-RSU.    
009800                   COPY XAMTTBL REPLACING 'X' BY W-RSU.           
009900           05  W-RSU-NB-POSTES       PIC S9(4) COMP.              
010000      *                                                           
010100      *    VUE COMBINEE DES DEUX BLOCS CR/RC, POUR UN TEST RAPIDE 
010200      *    "UN DES DEUX APPELS A-T-IL SIGNALE UNE ANOMALIE ?"     
010300       01  W-PAIRE-CR-RC REDEFINES W-BORNES-401K.                 
010400           05  FILLER                PIC S9(11)V99.               
010500           05  FILLER                PIC 9(04).                   
010600           05  FILLER                PIC 9(04).                   
010700           05  W-PAIRE-CR-TAB OCCURS 2 PIC 9(02).                 
010800           05  FILLER                PIC X(480).                  
010900           05  FILLER                PIC S9(4) COMP.              
011000      *                                                           
011100      *-----------------------------------------------------------
011200      * ZONES DE TRAVAIL POUR LA FUSION                           
011300      *-----------------------------------------------------------
011400       01  W-TRAVAIL-FUSION.                                      
011500           05  W-ANNEE-MIN           PIC 9(04).                   
011600           05  W-ANNEE-MAX           PIC 9(04).                   
011700           05  W-ANNEE-COURANTE-BOU  PIC 9(04).                   
011800           05  W-INDICE-LIGNE        PIC S9(4) COMP.              
011900           05  W-TROUVE-401K         PIC X(01).                   
012000               88  W-401K-TROUVE     VALUE 'O'.                   
012100           05  W-TROUVE-RSU          PIC X(01).                   
012200               88  W-RSU-TROUVE      VALUE 'O'.                   
012300           05  FILLER                PIC X(02).                   
012400      *                                                           
012500      *    VUE TABLE DES DEUX INDICATEURS "TROUVE", POUR LES      
012600      *    REINITIALISER EN UNE SEULE INSTRUCTION A CHAQUE LIGNE  
012700       01  W-TROUVES-TAB REDEFINES W-TRAVAIL-FUSION.              
012800           05  FILLER                PIC 9(04).                   
012900           05  FILLER                PIC 9(04).                   
013000           05  FILLER                PIC 9(04).                   
013100           05  FILLER                PIC S9(4) COMP.              
013200           05  W-TROUVE-TAB-EL OCCURS 2 PIC X(01).                
013300      *                                                           
013400       01  W-COMPTEURS.                                           
013500           05  W-NB-APPELS           PIC S9(9) COMP VALUE ZERO.   
013600           05  W-NB-REJETS           PIC S9(9) COMP VALUE ZERO.   
013700           05  FILLER                PIC S9(9) COMP VALUE ZERO.   
013800      *                                                           
013900      *    VUE BRUTE DE L'ECHEANCIER 401K RENVOYE PAR RETSKED,    
014000      *    LE VIDAGE DE MISE AU POINT                             
014100       01  W-401K-ECH-BRUT REDEFINES W-BORNES-401K.               
014200           05  FILLER                PIC S9(11)V99.               
014300           05  FILLER                PIC 9(04).                   
014400           05  FILLER                PIC 9(04).                   
014500           05  FILLER                PIC 9(02).                   
014600           05  FILLER                PIC 9(02).                   
014700           05  W-401K-ECH-BRUT-EL OCCURS 40 PIC X(17).            
014800           05  FILLER                PIC S9(4) COMP.              
014900      *                                                           
015000       LINKAGE SECTION.                                           
015100       01  LK-ANNEE-COURANTE         PIC 9(04).                   
015200       01  LK-BAL-401K               PIC S9(11)V99.               
015300       01  LK-BAL-RSU                PIC S9(11)V99.               
015400       01  LK-PARAM.                                              
015500           COPY XSTRPAR REPLACING 'X' BY LK.                      
015600       01  LK-CR                     PIC 9(02).                   
015700       01  LK-RC                     PIC 9(02).                   
015800       01  LK-ECHEANCIER-CONSOLIDE.                               
015900           05  EL-LK-SKDTAB OCCURS 40 INDEXED BY LK-IX-SKD.       
016000               COPY XSKDTAB REPLACING 'X' BY LK.                  
016100       01  LK-NB-LIGNES              PIC S9(4) COMP.              
016200      *                                                           
016300       PROCEDURE DIVISION USING LK-ANNEE-COURANTE LK-BAL-401K     
016400                LK-BAL-RSU LK-PARAM LK-CR LK-RC                   
016500                LK-ECHEANCIER-CONSOLIDE LK-NB-LIGNES.             
016600      *===========================================================
016700       0000-CONSOLIDER-ECHEANCIER.                                
016800      *-----------------------------------------------------------
016900           ADD 1 TO W-NB-APPELS                                   
017000           MOVE ZERO TO LK-CR LK-RC LK-NB-LIGNES                  
017100           MOVE ZERO TO W-INDICE-LIGNE                            
017200           PERFORM 1000-APPELER-RETSKED-401K                      
017300           PERFORM 2000-APPELER-RETSKED-RSU                       
017400           IF W-401K-CR > ZERO OR W-RSU-CR > ZERO                 
017500              MOVE 12 TO LK-CR                                    
017600              MOVE 03 TO LK-RC                                    
017700              ADD 1 TO W-NB-REJETS                                
017800           ELSE                                                   
017900              IF LK-END-401K-YR < LK-START-401K-YR                
018000                 AND LK-END-RSU-YR < LK-START-RSU-YR              
018100                 MOVE 12 TO LK-CR                                 
018200                 MOVE 04 TO LK-RC                                 
018300                 ADD 1 TO W-NB-REJETS                             
018400              ELSE                                                
018500                 PERFORM 3000-DETERMINER-PLAGE-UNION              
018600                 PERFORM 4000-FUSIONNER-LIGNES                    
018700                    VARYING W-ANNEE-COURANTE-BOU                  
018800                    FROM W-ANNEE-MIN BY 1                         
018900                    UNTIL W-ANNEE-COURANTE-BOU > W-ANNEE-MAX      
019000              END-IF                                              
019100           END-IF                                                 
019200           GOBACK                                                 
019300           .                                                      
019400      *                                                           
019500      *-----------------------------------------------------------
019600      * 1000-APPELER-RETSKED-401K                                 
019700      * UNE PLAGE 401K DONT LA FIN EST ANTERIEURE AU DEBUT N'EST  
019800      * PAS UNE ERREUR ICI (CF. CAHIER DES CHARGES, UNITE C) --   
019900      * ELLE SIGNIFIE "PAS DE RETRAIT PROGRAMME SUR CET ACTIF" ET 
020000      * CONTRIBUE UN ECHEANCIER VIDE SANS APPELER RETSKED (QUI,   
020100      * LUI, REJETTERAIT LA PLAGE COMME UNE ERREUR DE SAISIE).    
020200      *-----------------------------------------------------------
020300       1000-APPELER-RETSKED-401K.                                 
020400           IF LK-END-401K-YR < LK-START-401K-YR                   
020500              MOVE ZERO TO W-401K-NB-POSTES                       
020600              MOVE ZERO TO W-401K-CR                              
020700              MOVE ZERO TO W-401K-RC                              
020800           ELSE                                                   
020900              MOVE LK-BAL-401K TO W-401K-SOLDE-DEPART             
021000              MOVE LK-START-401K-YR TO W-401K-ANNEE-DEBUT         
021100              MOVE LK-END-401K-YR TO W-401K-ANNEE-FIN             
021200              CALL 'RETSKED' USING W-401K-SOLDE-DEPART            
021300                   LK-ANNEE-COURANTE                              
021400                   W-401K-ANNEE-DEBUT W-401K-ANNEE-FIN            
021500                   W-401K-CR W-401K-RC                            
021600                   W-401K-ECHEANCIER W-401K-NB-POSTES             
021700           END-IF                                                 
021800           .                                                      
021900      *                                                           
022000      *-----------------------------------------------------------
022100      * 2000-APPELER-RETSKED-RSU                                  
022200      * MEME TRAITEMENT QUE 1000 POUR LA PLAGE DE CESSION RSU --  
022300      * VOIR LE COMMENTAIRE CI-DESSUS.                            
022400      *-----------------------------------------------------------
022500       2000-APPELER-RETSKED-RSU.                                  
022600           IF LK-END-RSU-YR < LK-START-RSU-YR                     
022700              MOVE ZERO TO W-RSU-NB-POSTES                        
022800              MOVE ZERO TO W-RSU-CR                               
022900              MOVE ZERO TO W-RSU-RC                               
023000           ELSE                                                   
023100              MOVE LK-BAL-RSU TO W-RSU-SOLDE-DEPART               
023200              MOVE LK-START-RSU-YR TO W-RSU-ANNEE-DEBUT           
023300              MOVE LK-END-RSU-YR TO W-RSU-ANNEE-FIN               
023400              CALL 'RETSKED' USING W-RSU-SOLDE-DEPART             
023500                   LK-ANNEE-COURANTE                              
023600                   W-RSU-ANNEE-DEBUT W-RSU-ANNEE-FIN              
023700                   W-RSU-CR W-RSU-RC                              
023800                   W-RSU-ECHEANCIER W-RSU-NB-POSTES               
023900           END-IF                                                 
024000           .                                                      
024100      *                                                           
024200      *-----------------------------------------------------------
024300      * 3000-DETERMINER-PLAGE-UNION                               
024400      * L'ANNEE MIN/MAX DE L'ECHEANCIER CONSOLIDE EST L'UNION DES 
024500      * PLAGES DE RETRAIT PROGRAMME -- SAUF QU'UNE PLAGE DONT LA  
024600      * FIN EST ANTERIEURE AU DEBUT (ACTIF NON RETIRE DANS CE     
024700      * SCENARIO) N'ENTRE PAS DANS L'UNION ; SEULE L'AUTRE PLAGE  
024800      * COMPTE ALORS (3000 N'EST PLUS APPELE SI LES DEUX LE SONT).
024900      *-----------------------------------------------------------
025000       3000-DETERMINER-PLAGE-UNION.                               
025100           IF LK-END-401K-YR < LK-START-401K-YR                   
025200              MOVE LK-START-RSU-YR TO W-ANNEE-MIN                 
025300              MOVE LK-END-RSU-YR TO W-ANNEE-MAX                   
025400           ELSE                                                   
025500              IF LK-END-RSU-YR < LK-START-RSU-YR                  
025600                 MOVE LK-START-401K-YR TO W-ANNEE-MIN             
025700                 MOVE LK-END-401K-YR TO W-ANNEE-MAX               
025800              ELSE                                                
025900                 IF LK-START-401K-YR < LK-START-RSU-YR            
026000                    MOVE LK-START-401K-YR TO W-ANNEE-MIN          
026100                 ELSE                                             
026200                    MOVE LK-START-RSU-YR TO W-ANNEE-MIN           
026300                 END-IF                                           
026400                 IF LK-END-401K-YR > LK-END-RSU-YR                
026500                    MOVE LK-END-401K-YR TO W-ANNEE-MAX            
026600                 ELSE                                             
026700                    MOVE LK-END-RSU-YR TO W-ANNEE-MAX             
026800                 END-IF                                           
026900              END-IF                                              
027000           END-IF                                                 
027100           .                                                      
027200      *                                                           
027300      *-----------------------------------------------------------
027400      * 4000-FUSIONNER-LIGNES                                     
027500      * POUR CHAQUE ANNEE DE LA PLAGE UNION, RETROUVE LE VERSEMENT
027600      * 401K ET LE VERSEMENT RSU DE CETTE ANNEE DANS LES DEUX     
027700      * ECHEANCIERS RENVOYES PAR RETSKED (ZERO SI HORS DE LA PLAGE
027800      * PROPRE A CET ACTIF).                                      
027900      *-----------------------------------------------------------
028000       4000-FUSIONNER-LIGNES.                                     
028100           ADD 1 TO W-INDICE-LIGNE                                
028200           SET LK-IX-SKD TO W-INDICE-LIGNE                        
028300           MOVE W-ANNEE-COURANTE-BOU TO LK-YEAR (LK-IX-SKD)       
028400           MOVE ZERO TO LK-K401-WD (LK-IX-SKD)                    
028500           MOVE ZERO TO LK-RSU-WD (LK-IX-SKD)                     
028600           MOVE 'N' TO W-TROUVE-401K                              
028700           MOVE 'N' TO W-TROUVE-RSU                               
028800           PERFORM 4100-CHERCHER-LIGNE-401K                       
028900              VARYING W-IX-401K FROM 1 BY 1                       
029000              UNTIL W-IX-401K > W-401K-NB-POSTES                  
029100           PERFORM 4200-CHERCHER-LIGNE-RSU                        
029200              VARYING W-IX-RSU FROM 1 BY 1                        
029300              UNTIL W-IX-RSU > W-RSU-NB-POSTES                    
029400           COMPUTE LK-TOTAL-WD (LK-IX-SKD) =                      
029500                   LK-K401-WD (LK-IX-SKD) + LK-RSU-WD (LK-IX-SKD) 
029600           MOVE W-INDICE-LIGNE TO LK-NB-LIGNES                    
029700           .                                                      
029800      *                                                           
029900      *-----------------------------------------------------------
030000      * 4100-CHERCHER-LIGNE-401K                                  
030100      *-----------------------------------------------------------
030200       4100-CHERCHER-LIGNE-401K.                                  
030300           IF W-401K-YEAR (W-IX-401K) = W-ANNEE-COURANTE-BOU      
030400              MOVE W-401K-AMOUNT (W-IX-401K) TO                   
030500                   LK-K401-WD (LK-IX-SKD)                         
030600              MOVE 'O' TO W-TROUVE-401K                           
030700           END-IF                                                 
030800           .                                                      
030900      *                                                           
031000      *-----------------------------------------------------------
031100      * 4200-CHERCHER-LIGNE-RSU                                   
031200      *-----------------------------------------------------------
031300       4200-CHERCHER-LIGNE-RSU.                                   
031400           IF W-RSU-YEAR (W-IX-RSU) = W-ANNEE-COURANTE-BOU        
031500              MOVE W-RSU-AMOUNT (W-IX-RSU) TO                     
031600                   LK-RSU-WD (LK-IX-SKD)                          
031700              MOVE 'O' TO W-TROUVE-RSU                            
031800           END-IF                                                 
031900           .                                                      
032000                                                                  
