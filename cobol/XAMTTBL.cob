000100      ************************************************************
000200      * COPYBOOK   XAMTTBL                                       *
000300      * CONTENU    UN POSTE DE L'ECHEANCIER D'UN SEUL ACTIF, RENDU
000400      *            PAR LA CALCULETTE D'ECHEANCIER (UNITE S,       
000500      *            RETSKED) -- FRAGMENT A INSERER SOUS UN GROUPE *
000600      *            DEJA DECLARE OCCURS PAR LE PROGRAMME APPELANT *
000700      *                                                          *
000800      * UTILISATION :                                            *
000900      *    01  <QQCH>.                                           *
001000      *        05  EL-<QQCH> OCCURS 40 INDEXED BY <IND>.         *
001100      *        COPY XAMTTBL REPLACING 'X' BY <PREFIXE>.          *
001200      *                                                          *
001300      * HISTORIQUE                                               *
001400      *   2025-11-10  RGOUPIL   TICKET RET-0110  CREATION INITIALE
001500      ************************************************************
001600      *                                                           
001700      *    ANNEE CALENDAIRE DU VERSEMENT                          
001800           10  X-YEAR                    PIC 9(04).               
001900      *    MONTANT DU VERSEMENT DE L'ANNEE (TOUJOURS POSITIF OU   
002000           10  X-AMOUNT                  PIC S9(11)V99.           
002100                                                                  
