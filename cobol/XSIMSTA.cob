000100      ************************************************************
000200      * COPYBOOK   XSIMSTA                                       *
000300      * CONTENU    ETAT COURANT DE LA SIMULATION -- LES QUATRE   *
000400      *            SOLDES D'ACTIFS, LEURS DEUX BASES DE COUT, ET  
000500      *            CONTEXTE DE TRANSITION ENTRE LA PHASE          
000600      *            (UNITE W1) ET LA PHASE POST-ECHEANCIER (UNITE  
000700      *                                                          *
000800      * UTILISATION : COPY XSIMSTA REPLACING 'X' BY <PREFIXE>    *
000900      *                                                          *
001000      * HISTORIQUE                                               *
001100      *   2025-11-12  RGOUPIL   TICKET RET-0112  CREATION INITIALE
001200      *   2026-02-02  TDUMONT   TICKET RET-0137  AJOUT DE         
001300      *                          ET X-LAST-YEAR -- LA             
001400      *                          L'UNITE W2 EN A BESOIN ET ILS    
001500      *                          PAS RESSORTIS DE RETSIM1 AVANT CE
001600      *                          TICKET (BUG RET-0137, VOIR       
001700      ************************************************************
001800      *                                                           
001900      *--- SOLDES COURANTS DES QUATRE ACTIFS                      
002000           05  X-BAL-401K                PIC S9(11)V99.           
002100           05  X-BAL-ROTH                PIC S9(11)V99.           
002200           05  X-BAL-RSU                 PIC S9(11)V99.           
002300           05  X-BAL-NONRSU              PIC S9(11)V99.           
002400      *                                                           
002500      *--- BASES DE COUT FISCAL (NE CROISSENT JAMAIS)             
002600           05  X-BAL-RSU-BASIS           PIC S9(11)V99.           
002700           05  X-BAL-NONRSU-BASIS        PIC S9(11)V99.           
002800      *                                                           
002900      *--- CONTEXTE DE TRANSITION W1 -> W2                        
003000      *    DERNIERE ANNEE TRAITEE PAR LA PHASE PROGRAMMEE         
003100           05  X-LAST-YEAR               PIC 9(04).               
003200      *    DERNIER BESOIN AJUSTE DE L'INFLATION (SERT DE BASE A LA
003300      *    PRECONDITION DE L'UNITE W2 ET A SON PREMIER BESOIN     
003400           05  X-LAST-NEED               PIC S9(11)V99.           
003500      *                                                           
003600      *--- ZONE DE RESERVE                                        
003700           05  FILLER                    PIC X(12).               
003800                                                                  
