000100      ************************************************************
000200      * PROGRAMME  RETXSRC                                       *
000300      * LANGAGE    COBOL                                         *
000400      *                                                          *
000500      * CE SOUS-PROGRAMME EST LE MOTEUR DE LA RECHERCHE           
000600      * STRATEGIE (UNITE X).  EN FONCTION DE LA POSITION D'ACTIFS 
000700      * INITIALE, IL BALAYE TOUTES LES COMBINAISONS D'ANNEES DE   
000800      * ET DE FIN DE RETRAIT 401K ET DE FIN DE CESSION RSU (ANNEE 
000900      * DEBUT RSU FIXEE), APPELLE RETEVAL POUR CHAQUE             
001000      * EN DEDUIT LES STATISTIQUES DE SYNTHESE DU RAPPORT DE      
001100      ************************************************************
001200       IDENTIFICATION DIVISION.                                   
001300       PROGRAM-ID. RETXSRC.                                       
001400       AUTHOR. P. NGUYEN.                                         
001500       INSTALLATION. RETIRE FINANCIAL SERVICES - DATA CENTER.     
001600       DATE-WRITTEN. 03 JUN 1991.                                 
001700       DATE-COMPILED.                                             
001800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR       
001900           RELEASE OUTSIDE RETIRE FINANCIAL SERVICES.             
002000      *                                                           
002100      *-----------------------------------------------------------
002200      * JOURNAL DES MODIFICATIONS                                 
002300      *-----------------------------------------------------------
002400      * 1991-06-03  PNGUYEN   CREATION INITIALE -- DISPATCHEUR PAR
002500      *                        ANNEE DE BAREME VERS LES TABLES    
002600      *                        MILLESIMEES (MODELE RENVIN3N DE    
002700      * 2025-12-10  RGOUPIL   TICKET RET-0118 -- RECONVERSION     
002800      *                        DU DISPATCHEUR EN MOTEUR DE        
002900      *                        EXHAUSTIVE A TROIS BOUCLES,        
003000      *                        L'ANCIEN PROGICIEL DE RENTES AYANT 
003100      *                        ETE RETIRE DE PRODUCTION L'ANNEE   
003200      * 2026-01-22  LCHASSE   TICKET RET-0130 -- TABLE DES        
003300      *                        PORTEE A 500 POSTES (5 X 10 X 10   
003400      *                        COMBINAISONS) ET AJOUT DES         
003500      *                        DE SYNTHESE SUR LE SOUS-ENSEMBLE   
003600      * 2026-02-25  TDUMONT   TICKET RET-0142 -- DETERMINATION DU 
003700      *                        MEILLEUR RESULTAT GLOBAL (TOUTES   
003800      *                        DE FIN RSU CONFONDUES) POUR LA     
003900      *                        DU RAPPORT.                        
004000      *-----------------------------------------------------------
004100      *                                                           
004200       ENVIRONMENT DIVISION.                                      
004300       CONFIGURATION SECTION.                                     
004400       SPECIAL-NAMES.                                             
004500           C01 IS TOP-OF-FORM                                     
004600           UPSI-0 IS RETXSRC-SW-TEST.                             
004700      *                                                           
004800       DATA DIVISION.                                             
004900       WORKING-STORAGE SECTION.                                   
005000       01  VERSION         PIC X(18) VALUE 'RETXSRC 05 25/02/26'. 
005100      *                                                           
005200      *-----------------------------------------------------------
005300      * BORNES DE LA RECHERCHE (ANNEE DE DEBUT RSU FIXEE A 2026)  
005400      *-----------------------------------------------------------
005500       01  W-BORNES-RECHERCHE.                                    
005600           05  W-BORNE-DEBUT-401K-MIN PIC 9(04) VALUE 2026.       
005700           05  W-BORNE-DEBUT-401K-MAX PIC 9(04) VALUE 2030.       
005800           05  W-ECART-FIN-401K-MAX  PIC 9(04) VALUE 0009.        
005900           05  W-BORNE-FIN-RSU-MIN   PIC 9(04) VALUE 2026.        
006000           05  W-BORNE-FIN-RSU-MAX   PIC 9(04) VALUE 2035.        
006100           05  W-RSU-ANNEE-DEBUT-FIXE PIC 9(04) VALUE 2026.       
006200           05  FILLER                PIC X(04).                   
006300      *                                                           
006400      *    VUE TABLE DES SIX BORNES, POUR LA TRACE DE MISE AU     
006500      *    POINT EN ENTETE DE LISTING (UN SEUL MOVE POUR LES SIX) 
006600       01  W-BORNES-TAB REDEFINES W-BORNES-RECHERCHE.             
006700           05  W-BORNES-TAB-EL OCCURS 6 PIC 9(04).                
006800           05  FILLER                PIC X(04).                   
006900      *                                                           
007000      *-----------------------------------------------------------
007100      * INDICES DE LA BOUCLE A TROIS DIMENSIONS                   
007200      *-----------------------------------------------------------
007300       01  W-INDICES-BOUCLE.                                      
007400           05  W-START-401K          PIC 9(04).                   
007500           05  W-END-401K            PIC 9(04).                   
007600           05  W-END-RSU             PIC 9(04).                   
007700           05  FILLER                PIC X(04).                   
007800      *                                                           
007900      *    VUE TABLE DES TROIS INDICES DE BOUCLE, POUR LA TRACE DE
008000      *    MISE AU POINT (UN SEUL MOVE POUR LES TROIS)            
008100       01  W-INDICES-TAB REDEFINES W-INDICES-BOUCLE.              
008200           05  W-INDICES-TAB-EL OCCURS 3 PIC 9(04).               
008300           05  FILLER                PIC X(04).                   
008400      *                                                           
008500      *-----------------------------------------------------------
008600      * PARAMETRE DE STRATEGIE COURANT, PASSE A RETEVAL           
008700      *-----------------------------------------------------------
008800       01  W-STRPAR.                                              
008900           COPY XSTRPAR REPLACING 'X' BY W.                       
009000      *                                                           
009100      *-----------------------------------------------------------
009200      * RESULTAT COURANT, RENVOYE PAR RETEVAL                     
009300      *-----------------------------------------------------------
009400       01  W-RESULT.                                              
009500           COPY XSTRRES REPLACING 'X' BY W.                       
009600      *                                                           
009700      *-----------------------------------------------------------
009800      * TABLE DES RESULTATS (UNE LIGNE PAR COMBINAISON EVALUEE)   
009900      *-----------------------------------------------------------
010000       01  W-TABLE-RESULTATS.                                     
010100           05  EL-W-RESULTATS OCCURS 500 INDEXED BY W-IX-RES.     
010200               COPY XSTRRES REPLACING 'X' BY W-RES.               
010300      *                                                           
010400      *-----------------------------------------------------------
010500      * ZONES DE TRAVAIL DES STATISTIQUES                         
010600      *-----------------------------------------------------------
010700       01  W-STATISTIQUES.                                        
010800           05  W-CR-EVAL             PIC 9(02).                   
010900           05  W-RC-EVAL             PIC 9(02).                   
011000           05  W-NB-FILTRES          PIC S9(4) COMP.              
011100           05  W-SOMME-IMPACT-FILTRE PIC S9(13)V99.               
011200           05  W-IX-MEILLEUR-GLOBAL  PIC S9(4) COMP.              
011300           05  FILLER                PIC X(04).                   
011400      *                                                           
011500      *    VUE COMBINEE DES DEUX CODES RETOUR DE CHAQUE APPEL     
011600       01  W-CR-RC-EVAL-TAB REDEFINES W-STATISTIQUES.             
011700           05  W-CR-RC-EVAL-EL OCCURS 2 PIC 9(02).                
011800           05  FILLER                PIC S9(4) COMP.              
011900           05  FILLER                PIC S9(13)V99.               
012000           05  FILLER                PIC S9(4) COMP.              
012100           05  FILLER                PIC X(04).                   
012200      *                                                           
012300       01  W-COMPTEURS.                                           
012400           05  W-NB-APPELS           PIC S9(9) COMP VALUE ZERO.   
012500           05  W-NB-ANOMALIES        PIC S9(9) COMP VALUE ZERO.   
012600           05  FILLER                PIC S9(9) COMP VALUE ZERO.   
012700      *                                                           
012800       LINKAGE SECTION.                                           
012900      * POSITION D'ACTIFS INITIALE (EN ENTREE, NON MODIFIEE PAR   
013000       01  LK-ASTPOS.                                             
013100           COPY XASTPOS REPLACING 'X' BY LK.                      
013200      * ANNEE COURANTE, HORIZON, ANNEE DE FIN RSU CIBLE DU FILTRE 
013300       01  LK-ANNEE-COURANTE         PIC 9(04).                   
013400       01  LK-HORIZON-YR             PIC 9(04).                   
013500       01  LK-TARGET-END-RSU         PIC 9(04).                   
013600      * TABLE COMPLETE DES RESULTATS (EN SORTIE, POUR ECRITURE    
013700      * FICHIER STRATEGY-RESULT ET POUR LE FILTRAGE PAR           
013800       01  LK-RESULTATS.                                          
013900           05  EL-LK-RESULTATS OCCURS 500 INDEXED BY LK-IX-RES.   
014000               COPY XSTRRES REPLACING 'X' BY LK-RES.              
014100       01  LK-NB-RESULTATS           PIC S9(4) COMP.              
014200      * STATISTIQUES DU SOUS-ENSEMBLE FILTRE (FIN RSU = CIBLE)    
014300       01  LK-NB-FILTRES             PIC S9(4) COMP.              
014400       01  LK-MEILLEUR-IMPACT        PIC S9(11)V99.               
014500       01  LK-PIRE-IMPACT            PIC S9(11)V99.               
014600       01  LK-MOYENNE-IMPACT         PIC S9(11)V99.               
014700      * MEILLEUR RESULTAT GLOBAL (TOUTES ANNEES DE FIN RSU        
014800       01  LK-MEILLEUR-GLOBAL.                                    
014900           COPY XSTRRES REPLACING 'X' BY LK-MG.                   
015000      * CODES RETOUR                                              
015100       01  LK-CR                     PIC 9(02).                   
015200       01  LK-RC                     PIC 9(02).                   
015300      *                                                           
015400       PROCEDURE DIVISION USING LK-ASTPOS LK-ANNEE-COURANTE       
015500                LK-HORIZON-YR LK-TARGET-END-RSU LK-RESULTATS      
015600                LK-NB-RESULTATS LK-NB-FILTRES LK-MEILLEUR-IMPACT  
015700                LK-PIRE-IMPACT LK-MOYENNE-IMPACT                  
015800                LK-MEILLEUR-GLOBAL LK-CR LK-RC.                   
015900      *===========================================================
016000       0000-RECHERCHER-EXHAUSTIVEMENT.                            
016100      *-----------------------------------------------------------
016200           ADD 1 TO W-NB-APPELS                                   
016300           MOVE ZERO TO LK-CR LK-RC                               
016400           MOVE ZERO TO LK-NB-RESULTATS                           
016500           SET W-IX-RES TO 0                                      
016600           PERFORM 1000-EVALUER-UN-POINT                          
016700              VARYING W-START-401K                                
016800                 FROM W-BORNE-DEBUT-401K-MIN BY 1                 
016900                 UNTIL W-START-401K > W-BORNE-DEBUT-401K-MAX      
017000              AFTER W-END-401K                                    
017100                 FROM W-START-401K BY 1                           
017200                 UNTIL W-END-401K >                               
017300                       W-START-401K + W-ECART-FIN-401K-MAX        
017400              AFTER W-END-RSU                                     
017500                 FROM W-BORNE-FIN-RSU-MIN BY 1                    
017600                 UNTIL W-END-RSU > W-BORNE-FIN-RSU-MAX            
017700           MOVE W-IX-RES TO LK-NB-RESULTATS                       
017800           PERFORM 2000-RECOPIER-RESULTATS                        
017900           PERFORM 3000-CALCULER-STATISTIQUES-FILTRE              
018000           PERFORM 4000-DETERMINER-MEILLEUR-GLOBAL                
018100           GOBACK                                                 
018200           .                                                      
018300      *                                                           
018400      *-----------------------------------------------------------
018500      * 1000-EVALUER-UN-POINT                                     
018600      *-----------------------------------------------------------
018700       1000-EVALUER-UN-POINT.                                     
018800           MOVE W-START-401K TO W-START-401K-YR                   
018900           MOVE W-END-401K TO W-END-401K-YR                       
019000           MOVE W-RSU-ANNEE-DEBUT-FIXE TO W-START-RSU-YR          
019100           MOVE W-END-RSU TO W-END-RSU-YR                         
019200           MOVE LK-HORIZON-YR TO W-HORIZON-YR                     
019300           CALL 'RETEVAL' USING LK-ASTPOS W-STRPAR                
019400                LK-ANNEE-COURANTE W-RESULT W-CR-EVAL W-RC-EVAL    
019500           IF W-CR-EVAL NOT > ZERO                                
019600              ADD 1 TO W-IX-RES                                   
019700              MOVE W-START-401K-YR TO                             
019800                   W-RES-START-401K-YR (W-IX-RES)                 
019900              MOVE W-END-401K-YR TO W-RES-END-401K-YR (W-IX-RES)  
020000              MOVE W-START-RSU-YR TO W-RES-START-RSU-YR (W-IX-RES)
020100              MOVE W-END-RSU-YR TO W-RES-END-RSU-YR (W-IX-RES)    
020200              MOVE W-NET-WEALTH-IMPACT TO                         
020300                   W-RES-NET-WEALTH-IMPACT (W-IX-RES)             
020400              MOVE W-BAL-401K TO W-RES-BAL-401K (W-IX-RES)        
020500              MOVE W-BAL-ROTH TO W-RES-BAL-ROTH (W-IX-RES)        
020600              MOVE W-BAL-RSU TO W-RES-BAL-RSU (W-IX-RES)          
020700              MOVE W-BAL-NONRSU TO W-RES-BAL-NONRSU (W-IX-RES)    
020800           ELSE                                                   
020900              ADD 1 TO W-NB-ANOMALIES                             
021000           END-IF                                                 
021100           .                                                      
021200      *                                                           
021300      *-----------------------------------------------------------
021400      * 2000-RECOPIER-RESULTATS                                   
021500      * RECOPIE LA TABLE DE TRAVAIL DANS LA ZONE LINKAGE RENDUE A 
021600      * L'APPELANT (QUI ECRIRA CHAQUE LIGNE SUR LE FICHIER        
021700      * STRATEGY-RESULT).                                         
021800      *-----------------------------------------------------------
021900       2000-RECOPIER-RESULTATS.                                   
022000           PERFORM 2100-RECOPIER-UNE-LIGNE                        
022100              VARYING LK-IX-RES FROM 1 BY 1                       
022200              UNTIL LK-IX-RES > LK-NB-RESULTATS                   
022300           .                                                      
022400      *                                                           
022500       2100-RECOPIER-UNE-LIGNE.                                   
022600           MOVE W-RES-START-401K-YR (LK-IX-RES) TO                
022700                LK-RES-START-401K-YR (LK-IX-RES)                  
022800           MOVE W-RES-END-401K-YR (LK-IX-RES) TO                  
022900                LK-RES-END-401K-YR (LK-IX-RES)                    
023000           MOVE W-RES-START-RSU-YR (LK-IX-RES) TO                 
023100                LK-RES-START-RSU-YR (LK-IX-RES)                   
023200           MOVE W-RES-END-RSU-YR (LK-IX-RES) TO                   
023300                LK-RES-END-RSU-YR (LK-IX-RES)                     
023400           MOVE W-RES-NET-WEALTH-IMPACT (LK-IX-RES) TO            
023500                LK-RES-NET-WEALTH-IMPACT (LK-IX-RES)              
023600           MOVE W-RES-BAL-401K (LK-IX-RES) TO                     
023700                LK-RES-BAL-401K (LK-IX-RES)                       
023800           MOVE W-RES-BAL-ROTH (LK-IX-RES) TO                     
023900                LK-RES-BAL-ROTH (LK-IX-RES)                       
024000           MOVE W-RES-BAL-RSU (LK-IX-RES) TO                      
024100                LK-RES-BAL-RSU (LK-IX-RES)                        
024200           MOVE W-RES-BAL-NONRSU (LK-IX-RES) TO                   
024300                LK-RES-BAL-NONRSU (LK-IX-RES)                     
024400           .                                                      
024500      *                                                           
024600      *-----------------------------------------------------------
024700      * 3000-CALCULER-STATISTIQUES-FILTRE                         
024800      * PARCOURT LA TABLE DES RESULTATS ET ACCUMULE LES           
024900      * DU SOUS-ENSEMBLE DONT L'ANNEE DE FIN RSU EGALE LA CIBLE.  
025000      *-----------------------------------------------------------
025100       3000-CALCULER-STATISTIQUES-FILTRE.                         
025200           MOVE ZERO TO LK-NB-FILTRES W-SOMME-IMPACT-FILTRE       
025300           MOVE ZERO TO LK-MEILLEUR-IMPACT LK-PIRE-IMPACT         
025400           PERFORM 3100-CUMULER-UNE-LIGNE                         
025500              VARYING W-IX-RES FROM 1 BY 1                        
025600              UNTIL W-IX-RES > LK-NB-RESULTATS                    
025700           IF LK-NB-FILTRES > ZERO                                
025800              COMPUTE LK-MOYENNE-IMPACT ROUNDED =                 
025900                      W-SOMME-IMPACT-FILTRE / LK-NB-FILTRES       
026000           END-IF                                                 
026100           .                                                      
026200      *                                                           
026300       3100-CUMULER-UNE-LIGNE.                                    
026400           IF W-RES-END-RSU-YR (W-IX-RES) = LK-TARGET-END-RSU     
026500              ADD 1 TO LK-NB-FILTRES                              
026600              ADD W-RES-NET-WEALTH-IMPACT (W-IX-RES)              
026700                  TO W-SOMME-IMPACT-FILTRE                        
026800              IF LK-NB-FILTRES = 1                                
026900                 MOVE W-RES-NET-WEALTH-IMPACT (W-IX-RES)          
027000                      TO LK-MEILLEUR-IMPACT                       
027100                 MOVE W-RES-NET-WEALTH-IMPACT (W-IX-RES)          
027200                      TO LK-PIRE-IMPACT                           
027300              ELSE                                                
027400                 IF W-RES-NET-WEALTH-IMPACT (W-IX-RES) >          
027500                          LK-MEILLEUR-IMPACT                      
027600                    MOVE W-RES-NET-WEALTH-IMPACT (W-IX-RES)       
027700                         TO LK-MEILLEUR-IMPACT                    
027800                 END-IF                                           
027900                 IF W-RES-NET-WEALTH-IMPACT (W-IX-RES) <          
028000                          LK-PIRE-IMPACT                          
028100                    MOVE W-RES-NET-WEALTH-IMPACT (W-IX-RES)       
028200                         TO LK-PIRE-IMPACT                        
028300                 END-IF                                           
028400              END-IF                                              
028500           END-IF                                                 
028600           .                                                      
028700      *                                                           
028800      *-----------------------------------------------------------
028900      * 4000-DETERMINER-MEILLEUR-GLOBAL                           
029000      * RETIENT, TOUTES ANNEES DE FIN RSU CONFONDUES, LA LIGNE    
029100      * L'IMPACT NET SUR LE PATRIMOINE EST LE PLUS ELEVE.         
029200      *-----------------------------------------------------------
029300       4000-DETERMINER-MEILLEUR-GLOBAL.                           
029400           MOVE 1 TO W-IX-MEILLEUR-GLOBAL                         
029500           PERFORM 4100-COMPARER-UNE-LIGNE                        
029600              VARYING W-IX-RES FROM 2 BY 1                        
029700              UNTIL W-IX-RES > LK-NB-RESULTATS                    
029800           SET LK-IX-RES TO W-IX-MEILLEUR-GLOBAL                  
029900           MOVE LK-RES-START-401K-YR (LK-IX-RES) TO               
030000                LK-MG-START-401K-YR                               
030100           MOVE LK-RES-END-401K-YR (LK-IX-RES) TO                 
030200                LK-MG-END-401K-YR                                 
030300           MOVE LK-RES-START-RSU-YR (LK-IX-RES) TO                
030400                LK-MG-START-RSU-YR                                
030500           MOVE LK-RES-END-RSU-YR (LK-IX-RES) TO                  
030600                LK-MG-END-RSU-YR                                  
030700           MOVE LK-RES-NET-WEALTH-IMPACT (LK-IX-RES) TO           
030800                LK-MG-NET-WEALTH-IMPACT                           
030900           MOVE LK-RES-BAL-401K (LK-IX-RES) TO LK-MG-BAL-401K     
031000           MOVE LK-RES-BAL-ROTH (LK-IX-RES) TO LK-MG-BAL-ROTH     
031100           MOVE LK-RES-BAL-RSU (LK-IX-RES) TO LK-MG-BAL-RSU       
031200           MOVE LK-RES-BAL-NONRSU (LK-IX-RES) TO LK-MG-BAL-NONRSU 
031300           .                                                      
031400      *                                                           
031500       4100-COMPARER-UNE-LIGNE.                                   
031600           SET LK-IX-RES TO W-IX-MEILLEUR-GLOBAL                  
031700           IF W-RES-NET-WEALTH-IMPACT (W-IX-RES) >                
031800                    LK-RES-NET-WEALTH-IMPACT (LK-IX-RES)          
031900              MOVE W-IX-RES TO W-IX-MEILLEUR-GLOBAL               
032000           END-IF                                                 
032100           .                                                      
032200                                                                  
